000100*================================================================*
000110* CPRECIPE.CPY                                                   *
000120* Recipe master record - header plus ten embedded ingredient     *
000130* detail slots.  Shared by MPlanOpt (read RECIPES, build the      *
000140* eligible-recipe table), MPlanRpt (re-read RECIPES to get        *
000150* ingredient detail for the grocery list / nutrition summary)     *
000160* and RcpValid (writes a new recipe record in this same layout).  *
000170*------------------------------------------------------------------
000180* 2017-02-06  jdp  ww0213  original layout, recipe header only.
000190* 2017-03-21  jdp  ww0213  added the ten ingredient detail slots.
000200* 2018-07-10  rmt  ww0407  allergen list widened from 3 to 5.
000210* 1999-12-03  hgk  y2k01   date fields reviewed, none found - n/c.
000220* 2021-05-18  dco  ww0560  split into its own copy member so
000230*                          MPlanOpt and MPlanRpt stop drifting.
000240*================================================================*
000250 01  rcp-recipe-rec.
000260     03  rcp-recipe-id                 PIC X(08).
000270     03  rcp-recipe-name                PIC X(30).
000280     03  rcp-description                PIC X(50).
000290     03  rcp-cooking-time-min            PIC 9(04).
000300     03  rcp-difficulty                 PIC X(12).
000310     03  rcp-cuisine-type                PIC X(15).
000320     03  rcp-diet-flags.
000330         05  rcp-diet-vegetarian         PIC X(01).
000340         05  rcp-diet-vegan              PIC X(01).
000350         05  rcp-diet-keto               PIC X(01).
000360         05  rcp-diet-paleo              PIC X(01).
000370         05  rcp-diet-halal              PIC X(01).
000380         05  rcp-diet-kosher             PIC X(01).
000390         05  rcp-diet-glutenfree         PIC X(01).
000400         05  rcp-diet-dairyfree          PIC X(01).
000410     03  rcp-diet-flags-tbl REDEFINES rcp-diet-flags.
000420         05  rcp-diet-flag               PIC X(01)
000430                                         OCCURS 8 TIMES
000440                                         INDEXED BY idx-rcp-diet.
000450     03  rcp-allergen-list.
000460         05  rcp-allergen                PIC X(12)
000470                                         OCCURS 5 TIMES
000480                                         INDEXED BY idx-rcp-allrg.
000490     03  rcp-total-calories             PIC 9(05)V99.
000500     03  rcp-total-protein-g             PIC 9(04)V99.
000510     03  rcp-total-carbs-g               PIC 9(04)V99.
000520     03  rcp-total-fat-g                 PIC 9(04)V99.
000530     03  rcp-total-cost                 PIC 9(05)V99.
000540     03  rcp-ingredient-count            PIC 9(02).
000550     03  rcp-ingredients OCCURS 10 TIMES
000560                         INDEXED BY idx-rcp-ing.
000570         05  ing-name                   PIC X(20).
000580         05  ing-amount                 PIC 9(05)V99.
000590         05  ing-unit                   PIC X(04).
000600         05  ing-cost-per-unit           PIC 9(03)V9(04).
000610         05  ing-cal-per-unit            PIC 9(03)V9(04).
000620         05  ing-prot-per-unit           PIC 9(03)V9(04).
000630         05  ing-carb-per-unit           PIC 9(03)V9(04).
000640         05  ing-fat-per-unit            PIC 9(03)V9(04).
000650     03  FILLER                         PIC X(06).
