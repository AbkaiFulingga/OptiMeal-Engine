000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RcpValid.
000120 AUTHOR. H. G. KOWALSKI.
000130 INSTALLATION. MEALWORKS SYSTEMS GROUP.
000140 DATE-WRITTEN. 11/14/89.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*================================================================*
000180* RCPVALID - RECIPE VALIDATOR / COSTER.                          *
000190* Reads one draft recipe header and its draft ingredient lines,  *
000200* normalizes each ingredient name through the variation table,   *
000210* rejects names that are not one of the twelve standard names,    *
000220* standardizes units to grams or milliliters, prices and costs   *
000230* each surviving line against the ingredient master (or a        *
000240* default entry if the master has no match), derives the recipe  *
000250* totals and appends the finished recipe record onto RECIPES.     *
000260*------------------------------------------------------------------
000270* CHANGE LOG
000280*------------------------------------------------------------------
000290* 11/14/89  hgk  ww0250  original write-up - normalize, validate,
000300*                        cost and append, no unit conversion yet.
000310* 04/03/90  jdp  ww0261  unit standardization table added (kg, mg,
000320*                        lb, oz, l, cup, tbsp, tsp to g/ml).
000330* 09/17/91  dco  ww0288  default cost/nutrition entry added for
000340*                        ingredients absent from INGMAST.
000350* 02/05/93  rmt  ww0319  variation table widened to 17 entries per
000360*                        dietitian review of common misspellings.
000370* 06/22/94  hgk  ww0341  ingredient master table cap raised to 300
000380*                        rows, tracking INGMAST's growth.
000390* 08/30/95  jdp  ww0368  rejected lines now counted and logged at
000400*                        end of run instead of just DISPLAYed.
000410* 01/11/97  dco  ww0399  ingredient slot overflow (more than ten
000420*                        valid lines) now discarded with a warning
000430*                        instead of abending.
000440* 05/19/98  rmt  ww0418  ingredient-master lookup made case-
000450*                        insensitive to match MPlanRpt's pricing.
000460* 12/28/98  hgk  y2k01   four-digit year fields confirmed - this
000470*                        program carries no date fields, no
000480*                        change required for year 2000.
000490* 06/30/99  hgk  y2k02   Y2K sign-off filed with QA; no change.
000500* 03/14/01  dco  ww0447  standard-name table converted to SEARCH
000510*                        ALL (binary search) per Systems standard.
000520* 05/18/21  dco  ww0560  RECIPES record layout pulled out to the
000530*                        CPRECIPE copy member shared with MPlanOpt
000540*                        and MPlanRpt.
000550* 11/09/21  jdp  ww0571  400000's copy-to-RCP-INGREDIENTS loop and
000560*                        420000 were keying off IDX-VL, the valid-
000570*                        line table's own index; now both key off
000580*                        IDX-RCP-ING, matching 410000's clear loop.
000590* 08/09/26  hgk  ww0602  comment pass - banner added to every
000600*                        numbered paragraph and to each working-
000610*                        storage field group, per Systems standard
000620*                        on documentation density for programs of
000630*                        this age; no logic changed.
000640*================================================================*
000650 
000660 ENVIRONMENT DIVISION.
000670*----------------------------------------------------------------*
000680* CONFIGURATION SECTION - house computer names and the SPECIAL-  *
000690* NAMES entries this program uses: a class test for the Y/N      *
000700* switches below, and the top-of-form mnemonic carried over from *
000710* the report-writing programs even though RcpValid prints        *
000720* nothing itself (kept for parity with the other two programs'   *
000730* copy of this same paragraph).                                  *
000740*----------------------------------------------------------------*
000750 CONFIGURATION SECTION.
000760*    same mainframe entry Business.cbl/CarSlsRp.cbl both carry.
000770 SOURCE-COMPUTER. MEALWORKS-3090.
000780*    no MEMORY SIZE clause needed at this program's table sizes.
000790 OBJECT-COMPUTER. MEALWORKS-3090.
000800 SPECIAL-NAMES.
000810*    YES-NO-FLAG lets the switches in WORKING-STORAGE below be
000820*    tested as CLASS YES-NO-FLAG instead of spelling out
000830*    "Y" OR "N" at every IF.
000840     CLASS YES-NO-FLAG IS "Y" "N"
000850     C01 IS TOP-OF-FORM.
000860 
000870*----------------------------------------------------------------*
000880* INPUT-OUTPUT SECTION - four sequential files: DFTHDR and       *
000890* DFTLINES (the draft recipe this run validates, both read),     *
000900* INGMAST (the ingredient price/nutrition master, read into a    *
000910* table) and RECIPES (the shared recipe master, opened EXTEND so *
000920* the finished record is appended after the existing rows).      *
000930*----------------------------------------------------------------*
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT OPTIONAL DFTHDR   ASSIGN TO "DFTHDR"
000970            ORGANIZATION IS SEQUENTIAL
000980            FILE STATUS  IS fs-dfthdr.
000990 
001000     SELECT OPTIONAL DFTLINES ASSIGN TO "DFTLINES"
001010            ORGANIZATION IS SEQUENTIAL
001020            FILE STATUS  IS fs-dftlines.
001030 
001040     SELECT OPTIONAL INGMAST  ASSIGN TO "INGMAST"
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS  IS fs-ingmast.
001070 
001080     SELECT OPTIONAL RECIPES  ASSIGN TO "RECIPES"
001090            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS  IS fs-recipes.
001110 
001120 DATA DIVISION.
001130 FILE SECTION.
001140*----------------------------------------------------------------*
001150* DFTHDR - the one draft recipe header record this run           *
001160* validates; 400000 copies these fields straight across to the   *
001170* outgoing RECIPES record.                                       *
001180*----------------------------------------------------------------*
001190 FD  DFTHDR
001200     LABEL RECORD IS STANDARD.
001210 01  dh-draft-header-rec.
001220*    matches RECIPES's own recipe-id width; carried unchanged.
001230     03  dh-recipe-id                PIC X(08).
001240*    free text, carried to RCP-RECIPE-NAME unchanged.
001250     03  dh-recipe-name              PIC X(30).
001260*    free text, carried to RCP-DESCRIPTION unchanged.
001270     03  dh-description              PIC X(50).
001280*    minutes end-to-end; carried through unvalidated - RcpValid
001290*    trusts the kitchen's own estimate.
001300     03  dh-cooking-time-min          PIC 9(04).
001310*    free-text difficulty label; not validated against any list.
001320     03  dh-difficulty               PIC X(12).
001330*    matches RECIPES's own RCP-CUISINE-TYPE width; free text, not
001340*    checked against MPlanOpt's cuisine-preference list.
001350     03  dh-cuisine-type             PIC X(15).
001360*    matches RECIPES's own 8-byte RCP-DIET-FLAGS field; not
001370*    cross-checked against any table here.
001380     03  dh-diet-flags               PIC X(08).
001390*    up to five allergen names; blank slots are simply skipped
001400*    wherever this list is walked.
001410     03  dh-allergen-list.
001420*    up to five allergen names; blank slots are simply skipped.
001430         05  dh-allergen              PIC X(12)
001440                                      OCCURS 5 TIMES
001450                                      INDEXED BY idx-dh-allrg.
001460*    pad to a round record width; unused by the pipeline.
001470     03  FILLER                     PIC X(05).
001480 
001490*----------------------------------------------------------------*
001500* DFTLINES - one draft ingredient line per record; 150000 reads  *
001510* these one at a time and drives the whole normalize/validate/   *
001520* cost pipeline (200000-240000) against each.                    *
001530*----------------------------------------------------------------*
001540 FD  DFTLINES
001550     LABEL RECORD IS STANDARD.
001560 01  dr-draft-line.
001570*    free-text as keyed by whoever wrote up the draft recipe -
001580*    200000 lower-cases and trims this before anything else.
001590     03  dr-ing-name                 PIC X(20).
001600*    the raw quantity; 230000 is what rescales it.
001610     03  dr-amount                   PIC 9(05)V99.
001620     03  dr-unit                     PIC X(04).
001630*    pad to a round record width; unused by the pipeline.
001640     03  FILLER                     PIC X(07).
001650 
001660*----------------------------------------------------------------*
001670* INGMAST - the ingredient price/nutrition master; 110000 loads  *
001680* the whole file into WS-INGMAST-TABLE once at start-of-run so    *
001690* 240000's lookup is an in-memory table search, not a re-read.    *
001700*----------------------------------------------------------------*
001710 FD  INGMAST
001720     LABEL RECORD IS STANDARD.
001730 01  im-ingmast-rec.
001740*    matched case-insensitively by 241000 against the draft line's name.
001750     03  im-name                     PIC X(20).
001760     03  im-category                 PIC X(12).
001770*    the unit this ingredient's cost/nutrition figures are
001780*    already expressed in - g or ml, per the standard list.
001790     03  im-unit                     PIC X(04).
001800*    cost per IM-UNIT; 240000 uses this as-is when a match is
001810*    found, no further conversion.
001820     03  im-avg-cost-per-unit         PIC 9(03)V9(04).
001830*    the next four figures are per-100g - 240000 divides down
001840*    to a per-unit basis before filing into WS-VALID-LINE-TABLE.
001850     03  im-cal-per-100g              PIC 9(04)V99.
001860     03  im-prot-per-100g             PIC 9(03)V99.
001870     03  im-carb-per-100g             PIC 9(03)V99.
001880     03  im-fat-per-100g              PIC 9(03)V99.
001890*    pad to a round record width; unused by the pipeline.
001900     03  FILLER                     PIC X(05).
001910 
001920*----------------------------------------------------------------*
001930* RECIPES - the shared recipe master.  Layout lives in CPRECIPE  *
001940* since MPlanOpt and MPlanRpt both need the identical 01-level;  *
001950* see ww0560 above.  Opened EXTEND here so 400000's WRITE appends*
001960* this run's finished record after whatever RECIPES already has. *
001970*----------------------------------------------------------------*
001980 FD  RECIPES
001990     LABEL RECORD IS STANDARD.
002000*    the shared 01-level; see the FD banner just above.
002010     COPY CPRECIPE.
002020 
002030 WORKING-STORAGE SECTION.
002040*----------------------------------------------------------------*
002050* file status codes for the four SELECTs above; DISPLAYed by the *
002060* DECLARATIVES error handler on any non-"00" status.             *
002070*----------------------------------------------------------------*
002080*    the draft header's own status code.
002090 77  fs-dfthdr                      PIC X(02) VALUE "00".
002100*    the draft ingredient lines' status code.
002110 77  fs-dftlines                    PIC X(02) VALUE "00".
002120*    the ingredient master's status code.
002130 77  fs-ingmast                     PIC X(02) VALUE "00".
002140*    RECIPES's own status code, still "00" even on EXTEND.
002150 77  fs-recipes                     PIC X(02) VALUE "00".
002160 
002170*    end-of-file switch for the DFTLINES read loop in 150000.
002180 77  ws-dftlines-eof                PIC X(01) VALUE "N".
002190     88  sw-dftlines-eof-y                     VALUE "Y".
002200*    end-of-file switch for the INGMAST load loop in 100000.
002210 77  ws-ingmast-eof                 PIC X(01) VALUE "N".
002220     88  sw-ingmast-eof-y                      VALUE "Y".
002230 
002240*----------------------------------------------------------------*
002250* level-78 constants - table bounds, loop limits and the default *
002260* cost/nutrition figures filed for an ingredient INGMAST has no  *
002270* entry for, all as literals so a future change touches only     *
002280* this one block.                                                *
002290*----------------------------------------------------------------*
002300*    loop increment/start used everywhere a PERFORM counts by 1.
002310 78  cte-01                                    VALUE 1.
002320*    CTE-nn block MPlanOpt/MPlanRpt both carry.
002330*    not referenced by name here; kept for parity with the
002340 78  cte-02                                    VALUE 2.
002350*    household allergen-list width (matches DH-ALLERGEN-LIST).
002360 78  cte-05                                    VALUE 5.
002370*    unit-conversion table row count.
002380 78  cte-08                                    VALUE 8.
002390*    ingredient-slot cap per recipe (matches CPRECIPE's OCCURS).
002400 78  cte-10                                    VALUE 10.
002410*    standard-ingredient-name table row count.
002420 78  cte-12                                    VALUE 12.
002430*    variation-table row count.
002440 78  cte-17                                    VALUE 17.
002450*    100g basis INGMAST's nutrition figures are stated against.
002460 78  cte-100                                   VALUE 100.
002470*    matches WS-INGMAST-TABLE's OCCURS 1 TO 300 ceiling.
002480 78  cte-max-ingmast                           VALUE 300.
002490*    09/17/91 dco ww0288 - filed for any ingredient INGMAST has
002500*    no match for, so a line never goes uncosted.
002510 78  cte-default-cost                          VALUE 0.1000.
002520 78  cte-default-cal                           VALUE 100.
002530 78  cte-default-prot                          VALUE 5.
002540 78  cte-default-carb                          VALUE 10.
002550 78  cte-default-fat                           VALUE 5.
002560 
002570*    run counters - draft lines read, how many passed validation,
002580*    how many were rejected, and INGMAST rows loaded; 900000
002590*    DISPLAYs the first three at end of run.
002600 01  ws-counters.
002610*        how many INGMAST rows 110000 loaded into the table.
002620     03  ws-ingmast-cnt               PIC 9(05) COMP VALUE ZERO.
002630*        how many draft lines cleared 220000's standard-name
002640*        check; also the table-high-water subscript for both
002650*        WS-VALID-LINE-TABLE and RCP-INGREDIENTS.
002660     03  ws-valid-line-cnt            PIC 9(05) COMP VALUE ZERO.
002670*        total DFTLINES records read this run, pass or fail.
002680     03  ws-draft-line-cnt            PIC 9(05) COMP VALUE ZERO.
002690*        lines that failed 220000's standard-name check.
002700     03  ws-reject-cnt                PIC 9(05) COMP VALUE ZERO.
002710     03  FILLER                     PIC X(02).
002720 
002730*    06/22/94 hgk ww0341 - in-memory copy of INGMAST, loaded once
002740*    by 110000 so 240000's per-line lookup never re-reads the file.
002750 01  ws-ingmast-table.
002760     03  ws-ingmast-entry OCCURS 1 TO 300 TIMES
002770                            DEPENDING ON ws-ingmast-cnt
002780                            INDEXED BY idx-im.
002790*            table copy of IM-NAME; 241000 searches this column.
002800         05  imw-name                    PIC X(20).
002810*            carried along but not used by 240000's costing logic.
002820         05  imw-category                PIC X(12).
002830*            carried along but not read by 240000's costing logic.
002840         05  imw-unit                    PIC X(04).
002850         05  imw-avg-cost-per-unit        PIC 9(03)V9(04).
002860         05  imw-cal-per-100g             PIC 9(04)V99.
002870         05  imw-prot-per-100g            PIC 9(03)V99.
002880         05  imw-carb-per-100g            PIC 9(03)V99.
002890         05  imw-fat-per-100g             PIC 9(03)V99.
002900*    pad, same as the other working-storage tables above/below.
002910     03  FILLER                         PIC X(02).
002920 
002930*    01/11/97 dco ww0399 - the up-to-ten lines that clear 220000's
002940*    standard-name check; 400000 copies these into RCP-INGREDIENTS.
002950 01  ws-valid-line-table.
002960     03  ws-valid-line OCCURS 10 TIMES
002970                         INDEXED BY idx-vl.
002980*            the standardized name 420000 later copies to ING-NAME.
002990         05  vl-name                     PIC X(20).
003000*            grams or milliliters, post-230000.
003010         05  vl-amount                   PIC 9(05)V99.
003020*            always g or ml by the time a line lands in this table.
003030         05  vl-unit                     PIC X(04).
003040         05  vl-cost-per-unit             PIC 9(03)V9(04).
003050         05  vl-cal-per-unit              PIC 9(03)V9(04).
003060         05  vl-prot-per-unit             PIC 9(03)V9(04).
003070         05  vl-carb-per-unit             PIC 9(03)V9(04).
003080         05  vl-fat-per-unit              PIC 9(03)V9(04).
003090*    pad, same as the other working-storage tables above/below.
003100     03  FILLER                         PIC X(02).
003110 
003120*----------------------------------------------------------------*
003130* variation table - common misspellings and alternate names,     *
003140* mapped to the standard name before the validity check.  Laid   *
003150* out as literal blocks and redefined into a table, the way       *
003160* Searcher.cbl keys its own lookup list.                           *
003170*----------------------------------------------------------------*
003180 01  ws-variation-blocks.
003190*    British/grocer term for bell pepper.
003200     03  FILLER PIC X(20) VALUE "capsicum".
003210     03  FILLER PIC X(20) VALUE "bell pepper".
003220*    unqualified "chicken" defaults to breast meat.
003230     03  FILLER PIC X(20) VALUE "chicken".
003240     03  FILLER PIC X(20) VALUE "chicken breast".
003250*    common misspelling of broccoli.
003260     03  FILLER PIC X(20) VALUE "brocolli".
003270     03  FILLER PIC X(20) VALUE "broccoli".
003280*    trade abbreviation for extra virgin olive oil.
003290     03  FILLER PIC X(20) VALUE "evoo".
003300     03  FILLER PIC X(20) VALUE "olive oil".
003310*    common misspelling of avocado.
003320     03  FILLER PIC X(20) VALUE "avacado".
003330     03  FILLER PIC X(20) VALUE "avocado".
003340*    plural draft entries collapse to the singular standard name.
003350     03  FILLER PIC X(20) VALUE "bananas".
003360     03  FILLER PIC X(20) VALUE "banana".
003370*    singular draft entries collapse to the plural standard name.
003380     03  FILLER PIC X(20) VALUE "almond".
003390     03  FILLER PIC X(20) VALUE "almonds".
003400*    "bean curd" is the traditional name for tofu.
003410     03  FILLER PIC X(20) VALUE "bean curd".
003420     03  FILLER PIC X(20) VALUE "tofu".
003430*    common misspelling of spinach.
003440     03  FILLER PIC X(20) VALUE "spinage".
003450     03  FILLER PIC X(20) VALUE "spinach".
003460*    "fillet" qualifier is dropped - the standard list is per-fish.
003470     03  FILLER PIC X(20) VALUE "salmon fillet".
003480     03  FILLER PIC X(20) VALUE "salmon".
003490*    "white"/"long grain" qualifiers dropped - one rice on the
003500*    standard list.  01/11/97 dco ww0399 - both mappings added
003510*    here, after the original eight.
003520     03  FILLER PIC X(20) VALUE "white rice".
003530     03  FILLER PIC X(20) VALUE "rice".
003540     03  FILLER PIC X(20) VALUE "long grain rice".
003550     03  FILLER PIC X(20) VALUE "rice".
003560     03  FILLER PIC X(20) VALUE "quinoia".
003570     03  FILLER PIC X(20) VALUE "quinoa".
003580*    same chicken-breast default as above, keyed as "fillet".
003590     03  FILLER PIC X(20) VALUE "chicken fillet".
003600     03  FILLER PIC X(20) VALUE "chicken breast".
003610*    "red pepper" is just a color of bell pepper on this list.
003620     03  FILLER PIC X(20) VALUE "red pepper".
003630     03  FILLER PIC X(20) VALUE "bell pepper".
003640*    bare "pepper" defaults to bell pepper, not a spice.
003650     03  FILLER PIC X(20) VALUE "pepper".
003660     03  FILLER PIC X(20) VALUE "bell pepper".
003670*    "extra virgin" qualifier dropped - see EVOO above.
003680     03  FILLER PIC X(20) VALUE "extra virgin olive oil".
003690     03  FILLER PIC X(20) VALUE "olive oil".
003700 
003710*    02/05/93 rmt ww0319 - 17 VR-FROM-NAME/VR-TO-NAME pairs
003720*    redefined over the literal blocks above; 210000 walks this.
003730 01  ws-variation-tbl REDEFINES ws-variation-blocks.
003740     03  ws-variation OCCURS 17 TIMES
003750                        INDEXED BY idx-var.
003760*    the raw spelling as it might appear on a draft line.
003770         05  vr-from-name                PIC X(20).
003780*    the standard spelling 211000 overwrites it with on a match.
003790         05  vr-to-name                  PIC X(20).
003800 
003810*----------------------------------------------------------------*
003820* twelve standard ingredient names, kept in ascending order so   *
003830* 220000 can SEARCH ALL against the table instead of walking it  *
003840* line by line, per SearchSeq.cbl's ASCENDING KEY idiom.          *
003850*----------------------------------------------------------------*
003860 01  ws-standard-blocks.
003870*    ascending order is load-bearing - SEARCH ALL below assumes it.
003880*    entry 1 of 12, ascending.
003890     03  FILLER PIC X(20) VALUE "almonds".
003900*    entry 2 of 12, ascending.
003910     03  FILLER PIC X(20) VALUE "avocado".
003920*    entry 3 of 12, ascending.
003930     03  FILLER PIC X(20) VALUE "banana".
003940*    entry 4 of 12, ascending.
003950     03  FILLER PIC X(20) VALUE "bell pepper".
003960*    entry 5 of 12, ascending.
003970     03  FILLER PIC X(20) VALUE "broccoli".
003980*    entry 6 of 12, ascending.
003990     03  FILLER PIC X(20) VALUE "chicken breast".
004000*    entry 7 of 12, ascending.
004010     03  FILLER PIC X(20) VALUE "olive oil".
004020*    entry 8 of 12, ascending.
004030     03  FILLER PIC X(20) VALUE "quinoa".
004040*    here, after the original eight.
004050*    01/11/97 dco ww0399 - "quinoa"/"rice"/"spinach"/"salmon" added
004060     03  FILLER PIC X(20) VALUE "rice".
004070*    entry 10 of 12, ascending.
004080     03  FILLER PIC X(20) VALUE "salmon".
004090*    entry 11 of 12, ascending.
004100     03  FILLER PIC X(20) VALUE "spinach".
004110*    last entry, alphabetically - any new standard name added here
004120*    must keep this whole block in ascending order.
004130     03  FILLER PIC X(20) VALUE "tofu".
004140 
004150*    03/14/01 dco ww0447 - redefined as SN-NAME under an ASCENDING
004160*    KEY so 220000 can SEARCH ALL instead of a linear scan.
004170 01  ws-standard-tbl REDEFINES ws-standard-blocks.
004180     03  ws-std-entry OCCURS 12 TIMES
004190                        ASCENDING KEY sn-name
004200                        INDEXED BY idx-std.
004210*    one of the twelve standard ingredient names, ascending order.
004220         05  sn-name                     PIC X(20).
004230 
004240*----------------------------------------------------------------*
004250* unit-conversion table - every factor multiplies the draft       *
004260* amount into the target base unit; g and ml fall through         *
004270* unconverted (no table entry needed).                            *
004280*----------------------------------------------------------------*
004290 01  ws-unit-conv-blocks.
004300*    kilograms to grams.
004310     03  FILLER PIC X(04) VALUE "kg".
004320     03  FILLER PIC X(04) VALUE "g".
004330*    1kg = 1000g.
004340     03  FILLER PIC 9(04)V9(05) VALUE 1000.00000.
004350*    milligrams to grams.
004360     03  FILLER PIC X(04) VALUE "mg".
004370     03  FILLER PIC X(04) VALUE "g".
004380*    1mg = 0.001g.
004390     03  FILLER PIC 9(04)V9(05) VALUE 0000.00100.
004400*    avoirdupois pounds to grams.
004410     03  FILLER PIC X(04) VALUE "lb".
004420     03  FILLER PIC X(04) VALUE "g".
004430*    1lb = 453.592g.
004440     03  FILLER PIC 9(04)V9(05) VALUE 0453.59200.
004450*    avoirdupois ounces to grams.
004460     03  FILLER PIC X(04) VALUE "oz".
004470     03  FILLER PIC X(04) VALUE "g".
004480*    1oz = 28.35g.
004490     03  FILLER PIC 9(04)V9(05) VALUE 0028.35000.
004500*    liters to milliliters.
004510     03  FILLER PIC X(04) VALUE "l".
004520     03  FILLER PIC X(04) VALUE "ml".
004530*    1l = 1000ml.
004540     03  FILLER PIC 9(04)V9(05) VALUE 1000.00000.
004550*    US measuring cups to milliliters.
004560     03  FILLER PIC X(04) VALUE "cup".
004570     03  FILLER PIC X(04) VALUE "ml".
004580*    1 US cup = 240ml.
004590     03  FILLER PIC 9(04)V9(05) VALUE 0240.00000.
004600*    tablespoons to milliliters.
004610     03  FILLER PIC X(04) VALUE "tbsp".
004620     03  FILLER PIC X(04) VALUE "ml".
004630*    1 tbsp = 15ml.
004640     03  FILLER PIC 9(04)V9(05) VALUE 0015.00000.
004650*    teaspoons to milliliters.
004660     03  FILLER PIC X(04) VALUE "tsp".
004670     03  FILLER PIC X(04) VALUE "ml".
004680*    1 tsp = 5ml.
004690     03  FILLER PIC 9(04)V9(05) VALUE 0005.00000.
004700 
004710*    04/03/90 jdp ww0261 - redefined as CU-FROM-UNIT/CU-TO-UNIT/
004720*    CU-FACTOR triples; 230000 walks this to standardize a line.
004730 01  ws-unit-conv-tbl REDEFINES ws-unit-conv-blocks.
004740     03  ws-unit-conv OCCURS 8 TIMES
004750                        INDEXED BY idx-cu.
004760*    the draft's raw unit text, matched against DR-UNIT.
004770         05  cu-from-unit                PIC X(04).
004780*    the base unit (grams or milliliters) this row converts into.
004790         05  cu-to-unit                  PIC X(04).
004800*    multiplier applied to DR-AMOUNT to reach CU-TO-UNIT.
004810         05  cu-factor                   PIC 9(04)V9(05).
004820 
004830*    scratch fields the 200000-240000 pipeline passes a line's
004840*    working values through between paragraphs.
004850 01  ws-work-fields.
004860*        the line's ingredient name after 200000/210000 clean it up.
004870     03  ws-normalized-name              PIC X(20).
004880*        DR-AMOUNT after 230000 multiplies it by CU-FACTOR.
004890     03  ws-converted-amount             PIC 9(05)V99.
004900*        grams or milliliters once 230000 has standardized the line.
004910     03  ws-converted-unit               PIC X(04).
004920*        Y once 210000/211000 maps DR-ING-NAME through the
004930*        variation table; tested only to stop that PERFORM early.
004940     03  ws-var-found-sw                 PIC X(01) VALUE "N".
004950         88  sw-var-found                          VALUE "Y".
004960*        Y once 220000's SEARCH ALL matches one of the twelve
004970*        standard names; 150000 branches on this to reject.
004980     03  ws-std-found-sw                 PIC X(01) VALUE "N".
004990         88  sw-std-found                          VALUE "Y".
005000*        Y once 230000/231000 matches the draft unit in the
005010*        eight-entry conversion table.
005020     03  ws-unit-found-sw                 PIC X(01) VALUE "N".
005030         88  sw-unit-found                          VALUE "Y".
005040*        zero until 240000/241000 finds this ingredient in
005050*        WS-INGMAST-TABLE; non-zero is the matching row's index.
005060     03  ws-found-im-idx                 USAGE IS INDEX.
005070     03  ws-line-cost-per-unit            PIC 9(03)V9(04).
005080     03  ws-line-cal-per-unit             PIC 9(03)V9(04).
005090     03  ws-line-prot-per-unit            PIC 9(03)V9(04).
005100     03  ws-line-carb-per-unit            PIC 9(03)V9(04).
005110     03  ws-line-fat-per-unit             PIC 9(03)V9(04).
005120*    pad, same as the other working-storage tables above/below.
005130     03  FILLER                         PIC X(02).
005140 
005150*    recipe-level totals 300000/301000 accumulate across all
005160*    valid lines; 400000 moves these onto the outgoing RECIPES
005170*    record.
005180 01  ws-totals.
005190*        sum of VL-COST-PER-UNIT times VL-AMOUNT over every
005200*        valid line; becomes RCP-TOTAL-COST.
005210     03  ws-total-cost                   PIC 9(05)V99 VALUE ZERO.
005220*        the next four are the same accumulation for calories,
005230*        protein, carbs and fat; each becomes the matching
005240*        RCP-TOTAL-* field on the outgoing record.
005250     03  ws-total-calories               PIC 9(05)V99 VALUE ZERO.
005260     03  ws-total-protein-g               PIC 9(04)V99 VALUE ZERO.
005270     03  ws-total-carbs-g                 PIC 9(04)V99 VALUE ZERO.
005280     03  ws-total-fat-g                   PIC 9(04)V99 VALUE ZERO.
005290*    pad, same as the other working-storage tables above/below.
005300     03  FILLER                         PIC X(02).
005310 
005320 PROCEDURE DIVISION.
005330*----------------------------------------------------------------*
005340* DECLARATIVES - any non-"00" file status on any of the four     *
005350* SELECTs is abnormal for these sequential files (AT END on      *
005360* DFTHDR/DFTLINES/INGMAST is trapped by the READ's own AT END     *
005370* clause, not routed here); Status-Check just echoes the four    *
005380* codes so the operator can match them against the file-status   *
005390* table in the run book before calling it in to Systems.         *
005400*----------------------------------------------------------------*
005410 DECLARATIVES.
005420*    one handler section covers all four SELECTs - the operator
005430*    can tell which file misbehaved from the DISPLAY line below.
005440 File-Handler SECTION.
005450     USE AFTER ERROR PROCEDURE ON DFTHDR DFTLINES INGMAST RECIPES.
005460 
005470*    fires once per abnormal OPEN/READ/WRITE/CLOSE; control
005480*    returns to the statement after the one that failed.
005490 Status-Check.
005500     DISPLAY "RCPVALID - FILE STATUS EXCEPTION."
005510*    all four codes dumped every time - cheaper than figuring out
005520*    which SELECT actually tripped the USE procedure.
005530     DISPLAY "DFTHDR  : [" fs-dfthdr   "]."
005540     DISPLAY "DFTLINES: [" fs-dftlines "]."
005550     DISPLAY "INGMAST : [" fs-ingmast  "]."
005560     DISPLAY "RECIPES : [" fs-recipes  "]."
005570 END DECLARATIVES.
005580 
005590*----------------------------------------------------------------*
005600* MAIN-PARAGRAPH - the whole run in one straight line: open and   *
005610* load (100000), normalize/validate/cost each draft line          *
005620* (150000), derive the recipe totals (300000), append the new     *
005630* RECIPES record (400000), then log the run totals (900000).      *
005640*----------------------------------------------------------------*
005650 MAIN-PARAGRAPH.
005660*    open all four files, read the header, load INGMAST into
005670*    WS-INGMAST-TABLE.
005680     PERFORM 100000-begin-start-program
005690        THRU 100000-end-start-program
005700 
005710*    one pass of DFTLINES, each line pushed through normalize/
005720*    validate/standardize/cost in turn.
005730     PERFORM 150000-begin-process-draft-lines
005740        THRU 150000-end-process-draft-lines
005750       UNTIL sw-dftlines-eof-y
005760 
005770*    sum the valid lines' cost and nutrition into WS-TOTALS.
005780     PERFORM 300000-begin-derive-totals
005790        THRU 300000-end-derive-totals
005800 
005810*    build and WRITE the finished recipe record onto RECIPES.
005820     PERFORM 400000-begin-write-recipe
005830        THRU 400000-end-write-recipe
005840 
005850*    run totals to the console, then CLOSE DFTLINES and RECIPES.
005860     PERFORM 900000-begin-finish-program
005870        THRU 900000-end-finish-program
005880 
005890     STOP RUN.
005900 
005910*----------------------------------------------------------------*
005920* 100000 opens all four files, reads the single DFTHDR record (a   *
005930* missing header is only DISPLAYed, not fatal - 400000 still       *
005940* writes whatever blank fields result), loads INGMAST into the    *
005950* table via 110000, then closes DFTHDR and INGMAST since neither   *
005960* is read again this run.                                          *
005970*----------------------------------------------------------------*
005980 100000-begin-start-program.
005990*    the draft header and its ingredient lines,
006000     OPEN INPUT  DFTHDR
006010     OPEN INPUT  DFTLINES
006020*    the price/nutrition master,
006030     OPEN INPUT  INGMAST
006040*    and RECIPES itself - EXTEND appends, never rewrites the front.
006050     OPEN EXTEND RECIPES
006060 
006070     READ DFTHDR RECORD
006080       AT END
006090*    a recipe with no header is still processed for its ingredient lines.
006100          DISPLAY "RCPVALID - NO DRAFT HEADER RECORD PRESENT."
006110     END-READ
006120 
006130*    load INGMAST into WS-INGMAST-TABLE, once, before the first line.
006140     PERFORM 110000-begin-load-one-ingmast
006150        THRU 110000-end-load-one-ingmast
006160       UNTIL sw-ingmast-eof-y
006170 
006180     CLOSE DFTHDR
006190     CLOSE INGMAST.
006200 100000-end-start-program.
006210     EXIT.
006220 
006230*    standard sequential read; AT END just sets the loop switch,
006240*    NOT AT END files the row into WS-INGMAST-TABLE if the 300-row
006250*    cap (CTE-MAX-INGMAST) has not been reached.
006260 110000-begin-load-one-ingmast.
006270*    standard sequential read; AT END just sets the loop switch,
006280*    NOT AT END files the row if CTE-MAX-INGMAST has not been hit.
006290     READ INGMAST RECORD
006300       AT END
006310          SET sw-ingmast-eof-y TO TRUE
006320       NOT AT END
006330*        06/22/94 hgk ww0341 - a 301st row is silently dropped;
006340*        INGMAST has never grown past the 300-row cap in practice.
006350          IF ws-ingmast-cnt LESS cte-max-ingmast
006360             ADD cte-01 TO ws-ingmast-cnt
006370             SET idx-im TO ws-ingmast-cnt
006380*            straight field-by-field copy into the next table row.
006390             MOVE im-name               TO imw-name               (idx-im)
006400             MOVE im-category           TO imw-category           (idx-im)
006410             MOVE im-unit               TO imw-unit               (idx-im)
006420             MOVE im-avg-cost-per-unit   TO imw-avg-cost-per-unit   (idx-im)
006430             MOVE im-cal-per-100g        TO imw-cal-per-100g        (idx-im)
006440             MOVE im-prot-per-100g       TO imw-prot-per-100g       (idx-im)
006450             MOVE im-carb-per-100g       TO imw-carb-per-100g       (idx-im)
006460             MOVE im-fat-per-100g        TO imw-fat-per-100g        (idx-im)
006470          END-IF
006480     END-READ.
006490 110000-end-load-one-ingmast.
006500     EXIT.
006510 
006520*----------------------------------------------------------------*
006530* 150000 is the DFTLINES read loop that drives the whole pipeline;*
006540* a line that clears 220000's standard-name check is converted     *
006550* and costed (230000/240000), one that does not is counted and     *
006560* DISPLAYed as rejected rather than silently dropped.               *
006570*----------------------------------------------------------------*
006580 150000-begin-process-draft-lines.
006590     READ DFTLINES RECORD
006600       AT END
006610          SET sw-dftlines-eof-y TO TRUE
006620       NOT AT END
006630          ADD cte-01 TO ws-draft-line-cnt
006640 
006650*        normalize the raw text, then map it through the
006660*        variation table before the validity check below.
006670          PERFORM 200000-begin-normalize-line
006680             THRU 200000-end-normalize-line
006690 
006700*        08/30/95 jdp ww0368 - every line gets this check now,
006710*        accepted or rejected, nothing silently skipped.
006720          PERFORM 220000-begin-check-standard
006730             THRU 220000-end-check-standard
006740 
006750          IF sw-std-found
006760*            standardize the unit, then price/cost it off INGMAST.
006770             PERFORM 230000-begin-standardize-unit
006780                THRU 230000-end-standardize-unit
006790             PERFORM 240000-begin-cost-line
006800                THRU 240000-end-cost-line
006810          ELSE
006820             ADD cte-01 TO ws-reject-cnt
006830*    this line is skipped entirely - no cost, no table slot.
006840             DISPLAY "RCPVALID - REJECTED, NOT A STANDARD NAME: "
006850                     ws-normalized-name
006860          END-IF
006870     END-READ.
006880 150000-end-process-draft-lines.
006890     EXIT.
006900 
006910*----------------------------------------------------------------*
006920* 200000 lower-cases and trims the supplied name, then asks       *
006930* 210000 to map it through the variation table before the        *
006940* validity check at 220000.                                       *
006950*----------------------------------------------------------------*
006960 200000-begin-normalize-line.
006970     MOVE FUNCTION TRIM (FUNCTION LOWER-CASE (dr-ing-name))
006980       TO ws-normalized-name
006990 
007000     PERFORM 210000-begin-map-variation
007010        THRU 210000-end-map-variation.
007020 200000-end-normalize-line.
007030     EXIT.
007040 
007050*    walks the 17-entry variation table; stops as soon as 211000
007060*    finds a match, since only one substitution ever applies.
007070 210000-begin-map-variation.
007080     SET ws-var-found-sw TO "N"
007090     PERFORM 211000-begin-test-one-variation
007100        THRU 211000-end-test-one-variation
007110       VARYING idx-var FROM cte-01 BY cte-01
007120         UNTIL idx-var GREATER cte-17
007130            OR sw-var-found.
007140 210000-end-map-variation.
007150     EXIT.
007160 
007170*    one variation-table row; a match overwrites the working
007180*    name with the standard spelling and stops the PERFORM above.
007190 211000-begin-test-one-variation.
007200     IF vr-from-name (idx-var) EQUAL ws-normalized-name
007210        MOVE vr-to-name (idx-var) TO ws-normalized-name
007220        SET sw-var-found-sw TO TRUE
007230     END-IF.
007240 211000-end-test-one-variation.
007250     EXIT.
007260 
007270*    03/14/01 dco ww0447 - SEARCH ALL (binary search) against the
007280*    ascending-key standard-name table; sets the one switch
007290*    150000 branches on.
007300 220000-begin-check-standard.
007310     SET ws-std-found-sw TO "N"
007320     SEARCH ALL ws-std-entry
007330       AT END
007340          SET ws-std-found-sw TO "N"
007350       WHEN sn-name (idx-std) EQUAL ws-normalized-name
007360          SET ws-std-found-sw TO TRUE
007370     END-SEARCH.
007380 220000-end-check-standard.
007390     EXIT.
007400 
007410*----------------------------------------------------------------*
007420* 230000 converts the draft unit into grams or milliliters using  *
007430* the eight-entry factor table; a unit not in the table (g, ml,   *
007440* or anything unrecognized) passes through unconverted.           *
007450*----------------------------------------------------------------*
007460 230000-begin-standardize-unit.
007470     SET ws-unit-found-sw TO "N"
007480     PERFORM 231000-begin-test-one-conversion
007490        THRU 231000-end-test-one-conversion
007500       VARYING idx-cu FROM cte-01 BY cte-01
007510         UNTIL idx-cu GREATER cte-08
007520            OR sw-unit-found
007530 
007540*    a matched unit is multiplied by its factor; an unmatched one
007550*    (already g or ml) is carried across as-is.
007560     IF sw-unit-found
007570        COMPUTE ws-converted-amount ROUNDED =
007580                dr-amount * cu-factor (idx-cu)
007590        MOVE cu-to-unit (idx-cu) TO ws-converted-unit
007600*        unit already g/ml, or not in the table - pass amount/unit straight across.
007610     ELSE
007620        MOVE dr-amount TO ws-converted-amount
007630        MOVE dr-unit   TO ws-converted-unit
007640     END-IF.
007650 230000-end-standardize-unit.
007660     EXIT.
007670 
007680*    one conversion-table row; a match stops the PERFORM above.
007690 231000-begin-test-one-conversion.
007700     IF cu-from-unit (idx-cu) EQUAL dr-unit
007710        SET ws-unit-found-sw TO TRUE
007720     END-IF.
007730 231000-end-test-one-conversion.
007740     EXIT.
007750 
007760*----------------------------------------------------------------*
007770* 240000 prices and costs the standardized line from the          *
007780* ingredient master (case-insensitive name match) or from the     *
007790* default entry when the master has no match, then files the      *
007800* line into the validated-line table if a slot remains.           *
007810*----------------------------------------------------------------*
007820 240000-begin-cost-line.
007830     SET ws-found-im-idx TO ZERO
007840     PERFORM 241000-begin-test-one-ingmast
007850        THRU 241000-end-test-one-ingmast
007860       VARYING idx-im FROM cte-01 BY cte-01
007870         UNTIL idx-im GREATER ws-ingmast-cnt
007880            OR ws-found-im-idx NOT EQUAL ZERO
007890 
007900*    INGMAST's nutrition figures are per 100g; divide down to a
007910*    per-unit basis that matches VL-AMOUNT's own grams/ml scale.
007920     IF ws-found-im-idx NOT EQUAL ZERO
007930*        TO WS-LINE-COST-PER-UNIT - used as-is, no per-100g division needed.
007940        MOVE imw-avg-cost-per-unit (ws-found-im-idx)
007950          TO ws-line-cost-per-unit
007960*        calories per unit, scaled down from the master's per-100g figure.
007970        COMPUTE ws-line-cal-per-unit  ROUNDED =
007980                imw-cal-per-100g  (ws-found-im-idx) / cte-100
007990*        protein per unit, same per-100g scaling.
008000        COMPUTE ws-line-prot-per-unit ROUNDED =
008010                imw-prot-per-100g (ws-found-im-idx) / cte-100
008020*        carbs per unit, same per-100g scaling.
008030        COMPUTE ws-line-carb-per-unit ROUNDED =
008040                imw-carb-per-100g (ws-found-im-idx) / cte-100
008050*        fat per unit, same per-100g scaling - last of the four.
008060        COMPUTE ws-line-fat-per-unit  ROUNDED =
008070                imw-fat-per-100g  (ws-found-im-idx) / cte-100
008080     ELSE
008090*       09/17/91 dco ww0288 - no master match, so the line is
008100*       costed and valued off the shop's default figures instead.
008110*        no master match - cost and nutrition come from the defaults below.
008120        MOVE cte-default-cost TO ws-line-cost-per-unit
008130        COMPUTE ws-line-cal-per-unit  ROUNDED = cte-default-cal  / cte-100
008140        COMPUTE ws-line-prot-per-unit ROUNDED = cte-default-prot / cte-100
008150        COMPUTE ws-line-carb-per-unit ROUNDED = cte-default-carb / cte-100
008160        COMPUTE ws-line-fat-per-unit  ROUNDED = cte-default-fat  / cte-100
008170     END-IF
008180 
008190*    01/11/97 dco ww0399 - ten-slot cap; an eleventh valid line is
008200*    discarded with a warning instead of abending the run.
008210     IF ws-valid-line-cnt LESS cte-10
008220        ADD cte-01 TO ws-valid-line-cnt
008230        SET idx-vl TO ws-valid-line-cnt
008240        MOVE ws-normalized-name   TO vl-name          (idx-vl)
008250        MOVE ws-converted-amount  TO vl-amount         (idx-vl)
008260        MOVE ws-converted-unit    TO vl-unit           (idx-vl)
008270        MOVE ws-line-cost-per-unit TO vl-cost-per-unit  (idx-vl)
008280        MOVE ws-line-cal-per-unit  TO vl-cal-per-unit   (idx-vl)
008290        MOVE ws-line-prot-per-unit TO vl-prot-per-unit  (idx-vl)
008300        MOVE ws-line-carb-per-unit TO vl-carb-per-unit  (idx-vl)
008310        MOVE ws-line-fat-per-unit  TO vl-fat-per-unit   (idx-vl)
008320     ELSE
008330*    the eleventh-and-later valid line never reaches RCP-INGREDIENTS.
008340        DISPLAY "RCPVALID - TEN INGREDIENT SLOTS FULL, LINE DISCARDED: "
008350                ws-normalized-name
008360     END-IF.
008370 240000-end-cost-line.
008380     EXIT.
008390 
008400*    05/19/98 rmt ww0418 - case-insensitive compare so a master
008410*    entry keyed in any case still matches.  Stops the PERFORM
008420*    above on the first hit.
008430 241000-begin-test-one-ingmast.
008440     IF FUNCTION UPPER-CASE (imw-name (idx-im))
008450        EQUAL FUNCTION UPPER-CASE (ws-normalized-name)
008460           SET ws-found-im-idx TO idx-im
008470     END-IF.
008480 241000-end-test-one-ingmast.
008490     EXIT.
008500 
008510*----------------------------------------------------------------*
008520* 300000 zeroes WS-TOTALS then PERFORMs 301000 once per valid      *
008530* line, building the recipe-level cost/nutrition figures 400000   *
008540* moves onto the outgoing RECIPES record.                          *
008550*----------------------------------------------------------------*
008560 300000-begin-derive-totals.
008570     MOVE ZERO TO ws-total-cost
008580     MOVE ZERO TO ws-total-calories
008590     MOVE ZERO TO ws-total-protein-g
008600     MOVE ZERO TO ws-total-carbs-g
008610     MOVE ZERO TO ws-total-fat-g
008620 
008630     PERFORM 301000-begin-accumulate-one-line
008640        THRU 301000-end-accumulate-one-line
008650       VARYING idx-vl FROM cte-01 BY cte-01
008660         UNTIL idx-vl GREATER ws-valid-line-cnt.
008670 300000-end-derive-totals.
008680     EXIT.
008690 
008700*    one valid line's per-unit figures times its amount, added
008710*    into the five running totals above.
008720 301000-begin-accumulate-one-line.
008730*    cost adds in at this line's per-unit cost times its amount.
008740     COMPUTE ws-total-cost ROUNDED = ws-total-cost +
008750             vl-cost-per-unit (idx-vl) * vl-amount (idx-vl)
008760*    same pattern, calories.
008770     COMPUTE ws-total-calories ROUNDED = ws-total-calories +
008780             vl-cal-per-unit (idx-vl) * vl-amount (idx-vl)
008790*    same pattern, protein.
008800     COMPUTE ws-total-protein-g ROUNDED = ws-total-protein-g +
008810             vl-prot-per-unit (idx-vl) * vl-amount (idx-vl)
008820*    same pattern, carbs.
008830     COMPUTE ws-total-carbs-g ROUNDED = ws-total-carbs-g +
008840             vl-carb-per-unit (idx-vl) * vl-amount (idx-vl)
008850*    same pattern, fat - last of the five running totals.
008860     COMPUTE ws-total-fat-g ROUNDED = ws-total-fat-g +
008870             vl-fat-per-unit (idx-vl) * vl-amount (idx-vl).
008880 301000-end-accumulate-one-line.
008890     EXIT.
008900 
008910*----------------------------------------------------------------*
008920* 400000 copies the header fields and run totals onto the         *
008930* outgoing RECIPES record, clears all ten ingredient slots        *
008940* (410000) so no prior run's data leaks through, fills in only     *
008950* the slots this run actually validated (420000), and appends     *
008960* the finished record.  11/09/21 jdp ww0571 - both loops key off   *
008970* IDX-RCP-ING, not IDX-VL, matching 410000's own clear loop.       *
008980*----------------------------------------------------------------*
008990 400000-begin-write-recipe.
009000*    header fields straight across from the draft, unchanged.
009010     MOVE dh-recipe-id          TO rcp-recipe-id
009020     MOVE dh-recipe-name        TO rcp-recipe-name
009030     MOVE dh-description        TO rcp-description
009040     MOVE dh-cooking-time-min    TO rcp-cooking-time-min
009050     MOVE dh-difficulty          TO rcp-difficulty
009060     MOVE dh-cuisine-type        TO rcp-cuisine-type
009070     MOVE dh-diet-flags          TO rcp-diet-flags
009080     MOVE dh-allergen-list       TO rcp-allergen-list
009090*    the five figures 300000/301000 just derived from the valid
009100*    lines.
009110     MOVE ws-total-calories      TO rcp-total-calories
009120     MOVE ws-total-protein-g      TO rcp-total-protein-g
009130     MOVE ws-total-carbs-g        TO rcp-total-carbs-g
009140     MOVE ws-total-fat-g          TO rcp-total-fat-g
009150     MOVE ws-total-cost          TO rcp-total-cost
009160     MOVE ws-valid-line-cnt       TO rcp-ingredient-count
009170 
009180*    blank out all ten slots first - a short recipe must not
009190*    carry a prior run's stale ingredient data in its tail slots.
009200     PERFORM 410000-begin-clear-one-slot
009210        THRU 410000-end-clear-one-slot
009220       VARYING idx-rcp-ing FROM cte-01 BY cte-01
009230         UNTIL idx-rcp-ing GREATER cte-10
009240 
009250*    then fill in just the slots this run actually validated.
009260     PERFORM 420000-begin-copy-one-valid-line
009270        THRU 420000-end-copy-one-valid-line
009280       VARYING idx-rcp-ing FROM cte-01 BY cte-01
009290         UNTIL idx-rcp-ing GREATER ws-valid-line-cnt
009300 
009310     WRITE rcp-recipe-rec.
009320 400000-end-write-recipe.
009330     EXIT.
009340 
009350*    one ingredient slot reset to spaces/zero.
009360 410000-begin-clear-one-slot.
009370*    name and unit blanked, not left over from a prior run.
009380     MOVE SPACES TO ing-name           (idx-rcp-ing)
009390     MOVE ZERO   TO ing-amount         (idx-rcp-ing)
009400     MOVE SPACES TO ing-unit           (idx-rcp-ing)
009410*    cost and the three macro figures zeroed along with calories.
009420     MOVE ZERO   TO ing-cost-per-unit   (idx-rcp-ing)
009430     MOVE ZERO   TO ing-cal-per-unit    (idx-rcp-ing)
009440     MOVE ZERO   TO ing-prot-per-unit   (idx-rcp-ing)
009450     MOVE ZERO   TO ing-carb-per-unit   (idx-rcp-ing)
009460     MOVE ZERO   TO ing-fat-per-unit    (idx-rcp-ing).
009470 410000-end-clear-one-slot.
009480     EXIT.
009490 
009500*    one valid line's figures copied straight across into the
009510*    matching RCP-INGREDIENTS slot.
009520 420000-begin-copy-one-valid-line.
009530*    name, amount and unit as 230000 standardized them.
009540     MOVE vl-name          (idx-rcp-ing) TO ing-name          (idx-rcp-ing)
009550     MOVE vl-amount         (idx-rcp-ing) TO ing-amount         (idx-rcp-ing)
009560     MOVE vl-unit           (idx-rcp-ing) TO ing-unit           (idx-rcp-ing)
009570*    cost and nutrition figures as 240000 priced them.
009580     MOVE vl-cost-per-unit   (idx-rcp-ing) TO ing-cost-per-unit   (idx-rcp-ing)
009590     MOVE vl-cal-per-unit    (idx-rcp-ing) TO ing-cal-per-unit    (idx-rcp-ing)
009600     MOVE vl-prot-per-unit   (idx-rcp-ing) TO ing-prot-per-unit   (idx-rcp-ing)
009610     MOVE vl-carb-per-unit   (idx-rcp-ing) TO ing-carb-per-unit   (idx-rcp-ing)
009620     MOVE vl-fat-per-unit    (idx-rcp-ing) TO ing-fat-per-unit    (idx-rcp-ing).
009630 420000-end-copy-one-valid-line.
009640     EXIT.
009650 
009660*----------------------------------------------------------------*
009670* 900000 closes DFTLINES and RECIPES and DISPLAYs the run totals   *
009680* to the console for the operator's log - same four figures this   *
009690* shop has logged since the original 11/14/89 write-up.            *
009700*----------------------------------------------------------------*
009710 900000-begin-finish-program.
009720*    console log of the run totals - same four figures the shop
009730*    has DISPLAYed since ww0250.
009740*    total draft lines seen, pass or fail.
009750     DISPLAY "RCPVALID - DRAFT LINES READ      : " ws-draft-line-cnt
009760*    lines actually filed into RCP-INGREDIENTS.
009770     DISPLAY "RCPVALID - VALID LINES ACCEPTED  : " ws-valid-line-cnt
009780*    08/30/95 jdp ww0368 - counted here, not just DISPLAYed
009790*    per-line at reject time.
009800     DISPLAY "RCPVALID - LINES REJECTED        : " ws-reject-cnt
009810*    RCP-TOTAL-COST as it will be written to RECIPES.
009820     DISPLAY "RCPVALID - RECIPE TOTAL COST     : " ws-total-cost
009830 
009840*    close out and return control to the scheduler.
009850     CLOSE DFTLINES
009860     CLOSE RECIPES.
009870 900000-end-finish-program.
009880     EXIT.
009890 
009900 END PROGRAM RcpValid.
