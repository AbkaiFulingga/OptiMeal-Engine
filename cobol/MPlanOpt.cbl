000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MPlanOpt.
000120 AUTHOR. D. C. OKAFOR.
000130 INSTALLATION. MEALWORKS SYSTEMS GROUP.
000140 DATE-WRITTEN. 03/14/88.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*================================================================*
000180* MPLANOPT - WEEKLY MEAL PLAN: RECIPE FILTER AND COST OPTIMIZER. *
000190* Reads the recipe master (RECIPES) and the single user          *
000200* preference record (USERPREF), drops every recipe that fails    *
000210* the diet/allergen/cook-time/cuisine screen, then picks an      *
000220* integer number of weekly servings of each surviving recipe so  *
000230* the macro bands, budget, variety cap, meal count and cooking   *
000240* time ceiling are all met at the lowest total recipe cost.      *
000250* Selections with servings greater than zero go to PLANOUT for   *
000260* MPlanRpt to expand into the week's meal plan and grocery list. *
000270*------------------------------------------------------------------
000280* CHANGE LOG
000290*------------------------------------------------------------------
000300* 03/14/88  dco  ww0213  original write-up - filter and a simple
000310*                        cheapest-first fill to 21 meals/week.
000320* 09/02/88  dco  ww0213  added the weekly budget ceiling check.
000330* 02/19/89  rmt  ww0241  cooking-time ceiling added per dietitian
000340*                        request (recipes over 60 min default).
000350* 11/08/89  dco  ww0260  variety cap (MAX-REPEATS) enforced; hard
000360*                        ceiling of 10 servings of one recipe.
000370* 05/22/90  jdp  ww0304  cuisine preference filter added.
000380* 01/15/91  rmt  ww0318  macro-band balancing pass (320000) added
000390*                        so protein/carb/fat/calorie targets get
000400*                        a second look after the cost-fill pass.
000410* 07/30/92  dco  ww0355  allergen screen changed to reject on ANY
000420*                        match, not just the first one found.
000430* 04/11/93  hgk  ww0390  infeasible-plan message text corrected
000440*                        to match the dietitians' sign-off copy.
000450* 10/02/94  jdp  ww0421  recipe table cap raised 120 to 200 rows.
000460* 06/06/95  dco  ww0448  PLANOUT now omits zero-serving rows.
000470* 03/19/96  rmt  ww0470  dietary subset test reworked - empty
000480*                        user flag list no longer filters at all.
000490* 08/14/97  hgk  ww0502  allergen compare made case-sensitive on
000500*                        the standardized names, per spec review.
000510* 12/28/98  dco  y2k01   four-digit year fields confirmed - this
000520*                        program carries no date fields, no
000530*                        change required for year 2000.
000540* 06/30/99  dco  y2k02   Y2K sign-off filed with QA; no change.
000550* 02/11/00  jdp  ww0531  cost-fill tie-break pinned to table order
000560*                        (lowest index wins) for a deterministic
000570*                        plan across re-runs with the same input.
000580* 09/05/02  rmt  ww0558  FD layout pulled out to CPRECIPE copy
000590*                        member, shared with MPlanRpt and RcpValid.
000600* 04/17/05  hgk  ww0591  plan-selection layout pulled out to the
000610*                        CPPLANSL copy member.
000620* 08/09/26  jdp  ww0602  comment pass - banner added to every
000630*                        numbered paragraph and to each working-
000640*                        storage field group, per Systems standard
000650*                        on documentation density for programs of
000660*                        this age; no logic changed.
000670*================================================================*
000680 
000690 ENVIRONMENT DIVISION.
000700*----------------------------------------------------------------*
000710* CONFIGURATION SECTION - house computer names and the SPECIAL-   *
000720* NAMES entries this program actually uses: a class test for the *
000730* Y/N switches sprinkled through WORKING-STORAGE, and the top-of-*
000740* form mnemonic carried over from the report-writing programs    *
000750* even though MPlanOpt itself prints nothing (kept for parity    *
000760* with MPlanRpt's copy of this same paragraph).                  *
000770*----------------------------------------------------------------*
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. MEALWORKS-3090.
000800 OBJECT-COMPUTER. MEALWORKS-3090.
000810 SPECIAL-NAMES.
000820*    YES-NO-FLAG lets the dietary/allergen/cuisine switches below
000830*    be tested as CLASS YES-NO-FLAG instead of spelling out
000840*    "Y" OR "N" at every IF.
000850     CLASS YES-NO-FLAG IS "Y" "N"
000860     C01 IS TOP-OF-FORM.
000870 
000880*----------------------------------------------------------------*
000890* INPUT-OUTPUT SECTION - three sequential files: RECIPES (master,*
000900* read), USERPREF (one record, read) and PLANOUT (the selections *
000910* this run keeps, written for MPlanRpt to pick up downstream).   *
000920*----------------------------------------------------------------*
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT OPTIONAL RECIPES ASSIGN TO "RECIPES"
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS  IS fs-recipes.
000980 
000990     SELECT OPTIONAL USERPREF ASSIGN TO "USERPREF"
001000            ORGANIZATION IS SEQUENTIAL
001010            FILE STATUS  IS fs-userpref.
001020 
001030     SELECT OPTIONAL PLANOUT  ASSIGN TO "PLANOUT"
001040            ORGANIZATION IS SEQUENTIAL
001050            FILE STATUS  IS fs-planout.
001060 
001070 DATA DIVISION.
001080 FILE SECTION.
001090*----------------------------------------------------------------*
001100* RECIPES - the shared recipe master.  Layout lives in CPRECIPE  *
001110* since MPlanRpt and RcpValid both need the identical 01-level;  *
001120* see ww0558 above.                                              *
001130*----------------------------------------------------------------*
001140 FD  RECIPES
001150     LABEL RECORD IS STANDARD.
001160     COPY CPRECIPE.
001170 
001180*----------------------------------------------------------------*
001190* USERPREF - the single household preference record this run    *
001200* filters and optimizes against.  One record per run; a missing  *
001210* record is treated as "no eligible recipes" by 100000 below.    *
001220*----------------------------------------------------------------*
001230 FD  USERPREF
001240     LABEL RECORD IS STANDARD.
001250 01  up-userpref-rec.
001260*    the eight dietary requirement flags the household has
001270*    turned on; 110000/211000 walk these against the matching
001280*    RCP-DIET-FLAG bits on each candidate recipe.
001290     03  up-diet-req-flags.
001300         05  up-diet-req-vegetarian      PIC X(01).
001310         05  up-diet-req-vegan           PIC X(01).
001320         05  up-diet-req-keto            PIC X(01).
001330         05  up-diet-req-paleo           PIC X(01).
001340         05  up-diet-req-halal           PIC X(01).
001350         05  up-diet-req-kosher          PIC X(01).
001360         05  up-diet-req-glutenfree      PIC X(01).
001370         05  up-diet-req-dairyfree       PIC X(01).
001380*    same eight flags, redefined as an 8-entry table so
001390*    111000/211100 can walk them by index instead of eight
001400*    separate IF's.
001410     03  up-diet-req-flags-tbl REDEFINES up-diet-req-flags.
001420         05  up-diet-req-flag            PIC X(01)
001430                                         OCCURS 8 TIMES
001440                                         INDEXED BY idx-up-diet.
001450*    up to five allergens the household must avoid; a blank
001460*    slot means "no allergen in this position", not a match.
001470     03  up-allergy-list.
001480         05  up-allergy                  PIC X(12)
001490                                         OCCURS 5 TIMES
001500                                         INDEXED BY idx-up-allrg.
001510*    weekly macro and calorie targets; 110000 multiplies each
001520*    by CTE-07 to get the 7-day WS-WEEKLY-TARGET-xxx figures
001530*    that 320000/330000 check the accumulators against.
001540     03  up-target-protein-g             PIC 9(04).
001550     03  up-target-carbs-g               PIC 9(04).
001560     03  up-target-fat-g                 PIC 9(04).
001570     03  up-target-calories              PIC 9(05).
001580*    up to three preferred cuisines; a recipe whose RCP-CUISINE-
001590*    TYPE matches none of these fails 214000's screen.  An
001600*    all-blank list means the household has no preference at all.
001610     03  up-pref-cuisines.
001620         05  up-pref-cuisine              PIC X(15)
001630                                         OCCURS 3 TIMES
001640                                         INDEXED BY idx-up-cuis.
001650*    skill level is carried for a future "recipe difficulty"
001660*    screen the dietitians have asked for but not yet approved -
001670*    read from USERPREF, never tested by this program today.
001680     03  up-skill-level                  PIC X(12).
001690*    hard ceilings this run must not cross: longest single
001700*    recipe cook time, total weekly grocery budget, and the
001710*    most times any one recipe may repeat in the week.
001720     03  up-max-cook-time-min            PIC 9(03).
001730     03  up-weekly-budget                PIC 9(05)V99.
001740     03  up-max-repeats                  PIC 9(02).
001750     03  FILLER                         PIC X(08).
001760 
001770*----------------------------------------------------------------*
001780* PLANOUT - one record per eligible recipe that ends the run      *
001790* with one or more servings assigned; layout is CPPLANSL, shared  *
001800* with MPlanRpt which re-reads this file.                         *
001810*----------------------------------------------------------------*
001820 FD  PLANOUT
001830     LABEL RECORD IS STANDARD.
001840     COPY CPPLANSL.
001850 
001860 WORKING-STORAGE SECTION.
001870*----------------------------------------------------------------*
001880* file status codes for the three SELECTs above; DISPLAYed by    *
001890* the DECLARATIVES error handler on any non-"00" status.         *
001900*----------------------------------------------------------------*
001910 77  fs-recipes                     PIC X(02) VALUE "00".
001920 77  fs-userpref                    PIC X(02) VALUE "00".
001930 77  fs-planout                     PIC X(02) VALUE "00".
001940 
001950*    end-of-file switch for the RECIPES READ loop in 200000.
001960 77  ws-recipes-eof                 PIC X(01) VALUE "N".
001970     88  sw-recipes-eof-y                     VALUE "Y".
001980 
001990*----------------------------------------------------------------*
002000* level-78 constants - table bounds and loop limits used as      *
002010* literals throughout the PROCEDURE DIVISION so a future table   *
002020* resize only touches this one block.                            *
002030*----------------------------------------------------------------*
002040*    loop increment/start used everywhere a PERFORM counts by 1.
002050 78  cte-01                                   VALUE 1.
002060*    days in a week - converts daily USERPREF targets to weekly.
002070 78  cte-07                                   VALUE 7.
002080 78  cte-10                                   VALUE 10.
002090*    weekly meal-count target (3 meals x 7 days).
002100 78  cte-21                                   VALUE 21.
002110*    matches WS-RECIPE-TABLE's OCCURS 1 TO 200 ceiling.
002120 78  cte-max-table                            VALUE 200.
002130 
002140*----------------------------------------------------------------*
002150* run counters - records read off RECIPES, how many survived the *
002160* eligibility screen, and how many servings the two optimizer    *
002170* passes (cost-fill, macro-balance) added.  500000 DISPLAYs these*
002180* at end of run for the operator's console log.                  *
002190*----------------------------------------------------------------*
002200 01  ws-counters.
002210*    bumped once per RECIPES record read, whether or not it
002220*    passes the eligibility screen.
002230     03  ws-records-read             PIC 9(05) COMP VALUE ZERO.
002240*    doubles as both "how many rows are in use" and the OCCURS
002250*    DEPENDING ON count for WS-RECIPE-TABLE below.
002260     03  ws-recipe-tbl-cnt           PIC 9(05) COMP VALUE ZERO.
002270*    carried for parity with WS-RECIPE-TBL-CNT; not currently
002280*    distinct from it since every copied row is eligible.
002290     03  ws-eligible-cnt             PIC 9(05) COMP VALUE ZERO.
002300*    servings committed across both optimizer passes; 330000
002310*    checks this against the CTE-21 weekly meal-count target.
002320     03  ws-mealcount-total          PIC 9(04) COMP VALUE ZERO.
002330*    servings added by the cost-fill pass (310000) alone...
002340     03  ws-fill-pass-added          PIC 9(04) COMP VALUE ZERO.
002350*    ...and by the macro-balance pass (320000) alone - split out
002360*    for the operator to see how much top-up the second pass did.
002370     03  ws-balance-pass-added       PIC 9(04) COMP VALUE ZERO.
002380     03  FILLER                     PIC X(02).
002390 
002400*----------------------------------------------------------------*
002410* 10/02/94 jdp ww0421 - the eligible-recipe table, raised from    *
002420* 120 to 200 rows to track the recipe master's own growth.  Every *
002430* field here is a straight copy off the RECIPES record at load   *
002440* time (213000) except RT-ELIGIBLE-SW and RT-SERVINGS, which the  *
002450* filter and optimizer passes set themselves.                    *
002460*----------------------------------------------------------------*
002470 01  ws-recipe-table.
002480*    one row per eligible recipe, in the order read off RECIPES;
002490*    table order is what 311100 uses to break cost ties.
002500     03  ws-recipe-entry OCCURS 1 TO 200 TIMES
002510                         DEPENDING ON ws-recipe-tbl-cnt
002520                         INDEXED BY idx-rcp-tbl.
002530*        the recipe's own key and display name.
002540         05  rt-recipe-id                PIC X(08).
002550         05  rt-recipe-name              PIC X(30).
002560*        carried for 311100's cook-time-ceiling check.
002570         05  rt-cooking-time-min          PIC 9(04).
002580*        not re-tested once a recipe is in this table - the
002590*        cuisine screen already ran in 214000 - kept only so
002600*        a future report can group the plan by cuisine.
002610         05  rt-cuisine-type              PIC X(15).
002620*        same eight-flag layout as UP-DIET-REQ-FLAGS-TBL; kept
002630*        here for completeness, not re-tested once eligible.
002640         05  rt-diet-flags.
002650             07  rt-diet-flag             PIC X(01)
002660                                         OCCURS 8 TIMES
002670                                         INDEXED BY idx-rt-diet.
002680*        same five-slot layout as UP-ALLERGY-LIST; kept for
002690*        completeness, not re-tested once eligible.
002700         05  rt-allergen.
002710             07  rt-allergen-nm           PIC X(12)
002720                                         OCCURS 5 TIMES
002730                                         INDEXED BY idx-rt-allrg.
002740*        per-serving nutrition figures; 312000 multiplies these
002750*        into the running WS-ACCUM-xxx totals one serving at a
002760*        time as the optimizer passes commit servings.
002770         05  rt-total-calories           PIC 9(05)V99.
002780         05  rt-total-protein-g           PIC 9(04)V99.
002790         05  rt-total-carbs-g             PIC 9(04)V99.
002800         05  rt-total-fat-g               PIC 9(04)V99.
002810*        per-serving cost; the field 311100 compares candidates
002820*        on and 312000 adds into WS-ACCUM-COST.
002830         05  rt-total-cost               PIC 9(05)V99.
002840*        Y once 213000 has copied this recipe in; stays N for
002850*        every row past WS-RECIPE-TBL-CNT.
002860         05  rt-eligible-sw              PIC X(01) VALUE "N".
002870             88  sw-rt-eligible                    VALUE "Y".
002880*        servings of this recipe committed so far by either
002890*        optimizer pass; capped at UP-MAX-REPEATS and CTE-10.
002900         05  rt-servings                 PIC 9(02) COMP VALUE ZERO.
002910     03  FILLER                         PIC X(02).
002920 
002930*    running total of recipe cost committed across both passes;
002940*    checked against UP-WEEKLY-BUDGET by 311100 and 330000.
002950 01  ws-accumulators.
002960     03  ws-accum-cost                PIC 9(07)V99 VALUE ZERO.
002970     03  ws-accum-cooktime-min        PIC 9(07)     COMP VALUE ZERO.
002980     03  FILLER                      PIC X(02).
002990 
003000*    running macro/calorie totals across every serving added so
003010*    far; redefined below as a 4-entry table for the balance pass.
003020 01  ws-macro-accumulators.
003030     03  ws-accum-protein-g           PIC 9(07)V99 VALUE ZERO.
003040     03  ws-accum-carbs-g             PIC 9(07)V99 VALUE ZERO.
003050     03  ws-accum-fat-g               PIC 9(07)V99 VALUE ZERO.
003060     03  ws-accum-calories            PIC 9(07)V99 VALUE ZERO.
003070     03  FILLER                      PIC X(02).
003080 
003090*----------------------------------------------------------------*
003100* 01/15/91 rmt ww0318 - redefined as a 4-entry table (protein,   *
003110* carbs, fat, calories, in that order) so 323000 and 330000 can  *
003120* walk the macro checks instead of four separate IF's apiece.    *
003130*----------------------------------------------------------------*
003140 01  ws-macro-accumulators-tbl REDEFINES ws-macro-accumulators.
003150     03  ws-accum-macro              PIC 9(07)V99
003160                                     OCCURS 4 TIMES
003170                                     INDEXED BY idx-am.
003180     03  FILLER                      PIC X(02).
003190 
003200*    weekly macro/calorie targets (USERPREF's daily figures x 7),
003210*    computed once by 110000 at start of run.
003220 01  ws-weekly-targets.
003230     03  ws-weekly-target-protein-g    PIC 9(07)V99 VALUE ZERO.
003240     03  ws-weekly-target-carbs-g      PIC 9(07)V99 VALUE ZERO.
003250     03  ws-weekly-target-fat-g        PIC 9(07)V99 VALUE ZERO.
003260     03  ws-weekly-target-calories     PIC 9(07)V99 VALUE ZERO.
003270     03  FILLER                       PIC X(02).
003280 
003290*    same four targets, redefined as a table in the same 1-2-3-4
003300*    order as WS-ACCUM-MACRO above so 323000/331000 can pair them
003310*    off by subscript.
003320 01  ws-weekly-targets-tbl REDEFINES ws-weekly-targets.
003330     03  ws-weekly-target             PIC 9(07)V99
003340                                     OCCURS 4 TIMES
003350                                     INDEXED BY idx-wt.
003360     03  FILLER                       PIC X(02).
003370 
003380*    longest total weekly cook time allowed (UP-MAX-COOK-TIME-MIN
003390*    x CTE-21); checked by 311100 and 330000.
003400 01  ws-cooktime-ceiling.
003410     03  ws-cooktime-ceiling-min       PIC 9(07)    COMP VALUE ZERO.
003420     03  FILLER                       PIC X(02).
003430 
003440*    low/high band-bound work fields - not wired to a live
003450*    computation today; reserved for a narrower dietitian-tunable
003460*    macro band the Systems group has discussed but not costed.
003470 01  ws-band-bounds.
003480     03  ws-band-low                  PIC 9(07)V99 VALUE ZERO.
003490     03  ws-band-high                 PIC 9(07)V99 VALUE ZERO.
003500     03  FILLER                       PIC X(02).
003510 
003520*----------------------------------------------------------------*
003530* switches - every one of these is a Y/N byte with its own 88    *
003540* for the PROCEDURE DIVISION to SET/test; see each paragraph's   *
003550* own banner for exactly when each switch flips.                 *
003560*----------------------------------------------------------------*
003570 01  ws-switches.
003580*    Y once any recipe at all has cleared 210000's screen;
003590*    checked by 220000, which aborts the run if this never goes Y.
003600     03  ws-any-eligible-sw           PIC X(01) VALUE "N".
003610         88  sw-any-eligible                   VALUE "Y".
003620*    the three per-recipe rejection flags 210000 resets before
003630*    each candidate and 211000/212000/214000 may set.
003640*    Y when 211000 finds this recipe fails the dietary screen.
003650     03  ws-dietary-fail-sw           PIC X(01) VALUE "N".
003660         88  sw-dietary-fail                    VALUE "Y".
003670*    Y when 212000 finds a named allergen in this recipe.
003680     03  ws-allergen-fail-sw          PIC X(01) VALUE "N".
003690         88  sw-allergen-fail                    VALUE "Y".
003700*    Y when 214000 finds this recipe outside the cuisine list.
003710     03  ws-cuisine-fail-sw           PIC X(01) VALUE "N".
003720         88  sw-cuisine-fail                     VALUE "Y".
003730*    Y once the cost-fill pass (310000) has nothing more it can
003740*    legally add - either no candidate fits, or 21 meals are hit.
003750     03  ws-fill-done-sw              PIC X(01) VALUE "N".
003760         88  sw-fill-done                        VALUE "Y".
003770*    the dietitians' sign-off switch - Y means every hard
003780*    constraint the shop tracks is currently satisfied.
003790     03  ws-feasible-sw               PIC X(01) VALUE "Y".
003800         88  sw-feasible                         VALUE "Y".
003810*    Y when 311000 has found a recipe this pass can still afford
003820*    to add another serving of.
003830     03  ws-candidate-found-sw        PIC X(01) VALUE "N".
003840         88  sw-candidate-found                  VALUE "Y".
003850*    set once at start of run by 110000 so 214000 can skip the
003860*    cuisine screen entirely when the household named no cuisine.
003870     03  ws-any-cuisine-pref-sw       PIC X(01) VALUE "N".
003880         88  sw-any-cuisine-pref                 VALUE "Y".
003890*    same idea for the dietary-requirement and allergen screens.
003900     03  ws-any-diet-req-sw           PIC X(01) VALUE "N".
003910         88  sw-any-diet-req                     VALUE "Y".
003920*    and the allergen screen, so 212000 has its own skip flag.
003930     03  ws-any-allergy-sw            PIC X(01) VALUE "N".
003940         88  sw-any-allergy                      VALUE "Y".
003950     03  FILLER                     PIC X(02).
003960 
003970*    the cheapest-eligible-recipe candidate 311000 finds each
003980*    pass through the table; 312000 commits a serving of it.
003990 01  ws-candidate.
004000*        subscript into WS-RECIPE-TABLE of the leading candidate.
004010     03  ws-candidate-idx             USAGE IS INDEX.
004020*        running low-cost compare value for the candidate above.
004030     03  ws-candidate-cost            PIC 9(05)V99 VALUE ZERO.
004040     03  FILLER                     PIC X(02).
004050 
004060 PROCEDURE DIVISION.
004070*----------------------------------------------------------------*
004080* DECLARATIVES - any non-"00" file status on RECIPES, USERPREF or *
004090* PLANOUT is abnormal for these three sequential files (AT END on *
004100* RECIPES/USERPREF is trapped by the READ's own AT END clause,   *
004110* not routed here); Status-Check just echoes the three codes so  *
004120* the operator can match them against the file-status table in   *
004130* the run book before calling it in to Systems.                  *
004140*----------------------------------------------------------------*
004150 DECLARATIVES.
004160*    one handler section covers all three SELECTs - the operator
004170*    can tell which file misbehaved from the DISPLAY line below.
004180 File-Handler SECTION.
004190     USE AFTER ERROR PROCEDURE ON RECIPES USERPREF PLANOUT.
004200 
004210*    fires once per abnormal OPEN/READ/WRITE/CLOSE; control
004220*    returns to the statement after the one that failed.
004230 Status-Check.
004240     DISPLAY "MPLANOPT - FILE STATUS EXCEPTION."
004250*    all three codes dumped every time - cheaper than figuring
004260*    out which SELECT actually tripped the USE procedure.
004270     DISPLAY "RECIPES : [" fs-recipes  "]."
004280     DISPLAY "USERPREF: [" fs-userpref "]."
004290     DISPLAY "PLANOUT : [" fs-planout  "]."
004300 END DECLARATIVES.
004310 
004320*----------------------------------------------------------------*
004330* MAIN-PARAGRAPH - the whole run in one straight line: open and   *
004340* load (100000), read every RECIPES record through the screen     *
004350* (200000), bomb out if nothing survived (220000), run the two    *
004360* optimizer passes (300000), write one PLANOUT record per         *
004370* surviving recipe with servings greater than zero (400000), then *
004380* close up and log the run totals (500000).                       *
004390*----------------------------------------------------------------*
004400 MAIN-PARAGRAPH.
004410*    open the three files, read USERPREF, expand its flags.
004420     PERFORM 100000-begin-start-program
004430        THRU 100000-end-start-program
004440 
004450*    one pass of RECIPES, each record screened and, if it
004460*    survives, copied into WS-RECIPE-TABLE.
004470     PERFORM 200000-begin-load-recipes
004480        THRU 200000-end-load-recipes
004490       UNTIL sw-recipes-eof-y
004500 
004510*    abend path if the screen above left nothing to plan with.
004520     PERFORM 220000-begin-verify-any-eligible
004530        THRU 220000-end-verify-any-eligible
004540 
004550*    cost-fill pass followed by the macro-balance pass.
004560     PERFORM 300000-begin-optimize-plan
004570        THRU 300000-end-optimize-plan
004580 
004590*    one PLANOUT record per surviving table row that picked
004600*    up at least one serving.
004610     PERFORM 400000-begin-write-plan
004620        THRU 400000-end-write-plan
004630       VARYING idx-rcp-tbl FROM cte-01 BY cte-01
004640         UNTIL idx-rcp-tbl GREATER ws-recipe-tbl-cnt
004650 
004660*    run totals to the console, then CLOSE all three files.
004670     PERFORM 500000-begin-finish-program
004680        THRU 500000-end-finish-program
004690 
004700     STOP RUN.
004710 
004720*----------------------------------------------------------------*
004730* 100000 opens the three files, reads the one USERPREF record     *
004740* (no record at all is treated as "nothing is eligible" so the    *
004750* run still ends cleanly at 220000 rather than abending), then    *
004760* calls 110000 to turn the raw preference flags into the weekly   *
004770* targets and ceilings the rest of the program checks against.    *
004780*----------------------------------------------------------------*
004790 100000-begin-start-program.
004800*    open the two inputs and the one output for this run.
004810     OPEN INPUT  RECIPES
004820     OPEN INPUT  USERPREF
004830     OPEN OUTPUT PLANOUT
004840 
004850*    USERPREF is a one-record file; a missing record is not an
004860*    error, it just leaves WS-ANY-ELIGIBLE-SW set so 220000 ends
004870*    the run cleanly with no plan rather than computing against
004880*    blank targets.
004890     READ USERPREF RECORD
004900       AT END
004910         DISPLAY "MPLANOPT - NO USER PREFERENCE RECORD FOUND."
004920         MOVE "Y" TO ws-any-eligible-sw
004930     END-READ
004940 
004950*    turn the raw preference flags into the weekly targets and
004960*    ceilings the rest of the run checks against.
004970     PERFORM 110000-begin-scan-user-flags
004980        THRU 110000-end-scan-user-flags.
004990 100000-end-start-program.
005000     EXIT.
005010 
005020*----------------------------------------------------------------*
005030* 110000 turns the USERPREF record into the switches and weekly   *
005040* figures the rest of the run actually tests: whether the        *
005050* household has ANY diet requirement, allergy, or cuisine         *
005060* preference at all (111000/112000/113000), and the 7-day macro,  *
005070* calorie and cook-time ceilings (the COMPUTE block below).       *
005080*----------------------------------------------------------------*
005090 110000-begin-scan-user-flags.
005100*    walk all eight dietary-requirement flags...
005110     PERFORM 111000-begin-scan-one-diet-req
005120        THRU 111000-end-scan-one-diet-req
005130       VARYING idx-up-diet FROM cte-01 BY cte-01
005140         UNTIL idx-up-diet GREATER cte-01 + 7
005150 
005160*    ...all five allergy-list slots...
005170     PERFORM 112000-begin-scan-one-allergy
005180        THRU 112000-end-scan-one-allergy
005190       VARYING idx-up-allrg FROM cte-01 BY cte-01
005200         UNTIL idx-up-allrg GREATER cte-01 + 4
005210 
005220*    ...and all three preferred-cuisine slots, each just to see
005230*    whether the household named anything at all in that list.
005240     PERFORM 113000-begin-scan-one-cuisine-pref
005250        THRU 113000-end-scan-one-cuisine-pref
005260       VARYING idx-up-cuis FROM cte-01 BY cte-01
005270         UNTIL idx-up-cuis GREATER cte-01 + 2
005280 
005290*    03/19/96 rmt ww0470 - weekly targets are daily x 7; an
005300*    all-zero USERPREF target is valid and means "no band check"
005310*    for that macro (see 323000/331000).
005320     COMPUTE ws-weekly-target-calories  = up-target-calories  * cte-07
005330     COMPUTE ws-weekly-target-protein-g = up-target-protein-g * cte-07
005340     COMPUTE ws-weekly-target-carbs-g   = up-target-carbs-g   * cte-07
005350     COMPUTE ws-weekly-target-fat-g     = up-target-fat-g     * cte-07
005360     COMPUTE ws-cooktime-ceiling-min    = cte-21 * up-max-cook-time-min.
005370 110000-end-scan-user-flags.
005380     EXIT.
005390 
005400*    one pass of the dietary-requirement flags; any flag turned
005410*    on trips WS-ANY-DIET-REQ-SW so 211000 knows it has to check.
005420*    one pass of the 8-entry diet-flag table; any "Y" trips
005430*    WS-ANY-DIET-REQ-SW so 211000 knows it has to screen at all.
005440 111000-begin-scan-one-diet-req.
005450     IF up-diet-req-flag (idx-up-diet) EQUAL "Y"
005460        SET sw-any-diet-req TO TRUE
005470     END-IF.
005480 111000-end-scan-one-diet-req.
005490     EXIT.
005500 
005510*    one pass of the allergy list; any non-blank entry trips
005520*    WS-ANY-ALLERGY-SW so 212000 knows it has to check.
005530 112000-begin-scan-one-allergy.
005540     IF up-allergy (idx-up-allrg) NOT EQUAL SPACES
005550        SET sw-any-allergy TO TRUE
005560     END-IF.
005570 112000-end-scan-one-allergy.
005580     EXIT.
005590 
005600*    one pass of the preferred-cuisine list; any non-blank entry
005610*    trips WS-ANY-CUISINE-PREF-SW so 214000 knows it has to check.
005620 113000-begin-scan-one-cuisine-pref.
005630     IF up-pref-cuisine (idx-up-cuis) NOT EQUAL SPACES
005640        SET sw-any-cuisine-pref TO TRUE
005650     END-IF.
005660 113000-end-scan-one-cuisine-pref.
005670     EXIT.
005680 
005690*----------------------------------------------------------------*
005700* 200000 is the RECIPES read loop that drives the whole filter    *
005710* pass; every record read (not just the eligible ones) adds to   *
005720* WS-RECORDS-READ for the end-of-run DISPLAY at 500000.           *
005730*----------------------------------------------------------------*
005740 200000-begin-load-recipes.
005750*    standard sequential read; AT END just sets the loop switch,
005760*    NOT AT END counts the record and screens it for eligibility.
005770     READ RECIPES RECORD
005780       AT END
005790          SET sw-recipes-eof-y TO TRUE
005800       NOT AT END
005810          ADD cte-01 TO ws-records-read
005820          PERFORM 210000-begin-check-eligible
005830             THRU 210000-end-check-eligible
005840     END-READ.
005850 200000-end-load-recipes.
005860     EXIT.
005870 
005880*----------------------------------------------------------------*
005890* 210000 is the four-part eligibility screen per recipe: dietary  *
005900* (211000), allergen (212000), cuisine (214000), and the in-line  *
005910* cook-time test below.  A recipe that clears all four is copied  *
005920* into WS-RECIPE-TABLE by 213000 with RT-SERVINGS at zero.        *
005930*----------------------------------------------------------------*
005940 210000-begin-check-eligible.
005950*    reset the three per-recipe rejection flags before each
005960*    candidate - they are working storage, not initialized by
005970*    the compiler between RECIPES records.
005980     MOVE "N" TO ws-dietary-fail-sw
005990     MOVE "N" TO ws-allergen-fail-sw
006000     MOVE "N" TO ws-cuisine-fail-sw
006010 
006020*    run the three screens; each sets its own fail switch and
006030*    leaves it for the test below, it does not short-circuit.
006040     PERFORM 211000-begin-check-dietary
006050        THRU 211000-end-check-dietary
006060 
006070     PERFORM 212000-begin-check-allergen
006080        THRU 212000-end-check-allergen
006090 
006100     PERFORM 214000-begin-check-cuisine
006110        THRU 214000-end-check-cuisine
006120 
006130*    a recipe survives only if none of the three screens failed
006140*    it and its own cook time is within the household ceiling;
006150*    survivors get a new row in WS-RECIPE-TABLE via 213000.
006160     IF NOT sw-dietary-fail
006170        AND NOT sw-allergen-fail
006180        AND NOT sw-cuisine-fail
006190        AND rcp-cooking-time-min NOT GREATER up-max-cook-time-min
006200           ADD cte-01 TO ws-recipe-tbl-cnt
006210           SET idx-rcp-tbl TO ws-recipe-tbl-cnt
006220           PERFORM 213000-begin-copy-to-table
006230              THRU 213000-end-copy-to-table
006240     END-IF.
006250 210000-end-check-eligible.
006260     EXIT.
006270 
006280*    03/19/96 rmt ww0470 - skip the dietary test entirely when the
006290*    household asked for nothing (WS-ANY-DIET-REQ-SW still "N"),
006300*    so an empty flag list no longer fails every recipe.
006310 211000-begin-check-dietary.
006320     IF sw-any-diet-req
006330        PERFORM 211100-begin-check-one-diet-flag
006340           THRU 211100-end-check-one-diet-flag
006350          VARYING idx-up-diet FROM cte-01 BY cte-01
006360            UNTIL idx-up-diet GREATER cte-01 + 7
006370     END-IF.
006380 211000-end-check-dietary.
006390     EXIT.
006400 
006410*    a recipe fails dietary if the household requires a flag
006420*    (VEGETARIAN, VEGAN, etc.) the recipe itself does not carry.
006430 211100-begin-check-one-diet-flag.
006440     IF up-diet-req-flag (idx-up-diet) EQUAL "Y"
006450        AND rcp-diet-flag (idx-up-diet) NOT EQUAL "Y"
006460           SET sw-dietary-fail TO TRUE
006470     END-IF.
006480 211100-end-check-one-diet-flag.
006490     EXIT.
006500 
006510*    07/30/92 dco ww0355 - reject on ANY allergen match, not just
006520*    the first one found; walks the recipe's own allergen list
006530*    and tests each entry against every household allergen.
006540 212000-begin-check-allergen.
006550     IF sw-any-allergy
006560        PERFORM 212100-begin-check-one-rcp-allergen
006570           THRU 212100-end-check-one-rcp-allergen
006580          VARYING idx-rcp-allrg FROM cte-01 BY cte-01
006590            UNTIL idx-rcp-allrg GREATER cte-01 + 4
006600     END-IF.
006610 212000-end-check-allergen.
006620     EXIT.
006630 
006640*    one recipe-allergen slot; skips blank slots and, for a
006650*    non-blank one, checks it against every household allergen.
006660 212100-begin-check-one-rcp-allergen.
006670     IF rcp-allergen (idx-rcp-allrg) NOT EQUAL SPACES
006680        PERFORM 212200-begin-check-one-user-allergy
006690           THRU 212200-end-check-one-user-allergy
006700          VARYING idx-up-allrg FROM cte-01 BY cte-01
006710            UNTIL idx-up-allrg GREATER cte-01 + 4
006720     END-IF.
006730 212100-end-check-one-rcp-allergen.
006740     EXIT.
006750 
006760*    08/14/97 hgk ww0502 - compare made case-sensitive on the
006770*    standardized names; both lists are upper-cased at data entry
006780*    so a plain EQUAL is correct here.
006790 212200-begin-check-one-user-allergy.
006800     IF rcp-allergen (idx-rcp-allrg) EQUAL up-allergy (idx-up-allrg)
006810        SET sw-allergen-fail TO TRUE
006820     END-IF.
006830 212200-end-check-one-user-allergy.
006840     EXIT.
006850 
006860*    straight field-by-field copy off the RECIPES record into the
006870*    next free WS-RECIPE-TABLE row, then marks the row eligible
006880*    with zero servings committed so far.
006890 213000-begin-copy-to-table.
006900*    identity and scheduling fields...
006910     MOVE rcp-recipe-id                 TO rt-recipe-id     (idx-rcp-tbl)
006920     MOVE rcp-recipe-name               TO rt-recipe-name   (idx-rcp-tbl)
006930     MOVE rcp-cooking-time-min           TO rt-cooking-time-min (idx-rcp-tbl)
006940     MOVE rcp-cuisine-type               TO rt-cuisine-type (idx-rcp-tbl)
006950*    ...the diet and allergen detail the screens already
006960*    matched, kept so MPlanRpt does not have to re-read RECIPES
006970*    for the same bits...
006980     MOVE rcp-diet-flags                 TO rt-diet-flags   (idx-rcp-tbl)
006990     MOVE rcp-allergen-list              TO rt-allergen     (idx-rcp-tbl)
007000*    ...and the per-serving nutrition/cost the optimizer passes
007010*    multiply by RT-SERVINGS as they fill the plan.
007020     MOVE rcp-total-calories             TO rt-total-calories   (idx-rcp-tbl)
007030     MOVE rcp-total-protein-g            TO rt-total-protein-g  (idx-rcp-tbl)
007040     MOVE rcp-total-carbs-g              TO rt-total-carbs-g    (idx-rcp-tbl)
007050     MOVE rcp-total-fat-g                TO rt-total-fat-g      (idx-rcp-tbl)
007060     MOVE rcp-total-cost                 TO rt-total-cost       (idx-rcp-tbl)
007070*    mark the row eligible with nothing committed yet, and flag
007080*    the run as having at least one usable recipe.
007090     MOVE "Y"                            TO rt-eligible-sw      (idx-rcp-tbl)
007100     MOVE ZERO                           TO rt-servings         (idx-rcp-tbl)
007110     SET sw-any-eligible                 TO TRUE.
007120 213000-end-copy-to-table.
007130     EXIT.
007140 
007150*    05/22/90 jdp ww0304 - if the household named any preferred
007160*    cuisine at all, a recipe whose own cuisine matches none of
007170*    them fails; an empty preference list skips this test.
007180 214000-begin-check-cuisine.
007190     IF sw-any-cuisine-pref
007200        SET sw-candidate-found TO FALSE
007210        PERFORM 214100-begin-check-one-cuisine-pref
007220           THRU 214100-end-check-one-cuisine-pref
007230          VARYING idx-up-cuis FROM cte-01 BY cte-01
007240            UNTIL idx-up-cuis GREATER cte-01 + 2
007250        IF NOT sw-candidate-found
007260           SET sw-cuisine-fail TO TRUE
007270        END-IF
007280     END-IF.
007290 214000-end-check-cuisine.
007300     EXIT.
007310 
007320*    SW-CANDIDATE-FOUND here is reused as a plain "matched one of
007330*    the preferred cuisines" flag, not its optimizer-pass meaning.
007340 214100-begin-check-one-cuisine-pref.
007350     IF up-pref-cuisine (idx-up-cuis) EQUAL rcp-cuisine-type
007360        SET sw-candidate-found TO TRUE
007370     END-IF.
007380 214100-end-check-one-cuisine-pref.
007390     EXIT.
007400 
007410*----------------------------------------------------------------*
007420* 220000 is the one hard stop short of a full plan: if not a      *
007430* single recipe made it through 210000, there is nothing to       *
007440* optimize, so the run ends here with the dietitians' sign-off    *
007450* message instead of limping into 300000 with an empty table.     *
007460*----------------------------------------------------------------*
007470 220000-begin-verify-any-eligible.
007480     IF NOT sw-any-eligible
007490        DISPLAY "No recipes match your preferences and "
007500                "constraints"
007510        CLOSE RECIPES USERPREF PLANOUT
007520        STOP RUN
007530     END-IF.
007540 220000-end-verify-any-eligible.
007550     EXIT.
007560 
007570*----------------------------------------------------------------*
007580* 01/15/91 rmt ww0318 - the optimizer runs in two passes: the    *
007590* cost-fill pass (310000) adds the globally cheapest servings    *
007600* until 21 meals/week and the budget/time ceilings are reached,  *
007610* then the macro-balance pass (320000) tops up any macro that    *
007620* is still short of its 0.8 x weekly-target floor.  330000       *
007630* checks the result against all five hard constraints and bombs  *
007640* the run if the dietitians' sign-off rules are not all met.     *
007650*----------------------------------------------------------------*
007660 300000-begin-optimize-plan.
007670*    pass one - cheapest-first fill toward 21 meals a week.
007680     PERFORM 310000-begin-cost-fill-pass
007690        THRU 310000-end-cost-fill-pass
007700       UNTIL sw-fill-done
007710 
007720*    pass two - top up any macro that pass one left short.
007730     PERFORM 320000-begin-balance-macros
007740        THRU 320000-end-balance-macros
007750 
007760*    final sign-off check against all five hard constraints.
007770     PERFORM 330000-begin-check-feasible
007780        THRU 330000-end-check-feasible.
007790 300000-end-optimize-plan.
007800     EXIT.
007810 
007820*    one cost-fill step: find the cheapest still-affordable
007830*    candidate (311000) and add a serving of it (312000), or stop
007840*    the pass once nothing qualifies or 21 meals are reached.
007850 310000-begin-cost-fill-pass.
007860*    no affordable candidate left at all ends the pass outright.
007870     PERFORM 311000-begin-find-cheapest-candidate
007880        THRU 311000-end-find-cheapest-candidate
007890 
007900     IF NOT sw-candidate-found
007910        SET sw-fill-done TO TRUE
007920     ELSE
007930*       otherwise commit the serving, then stop the pass once
007940*       21 meals for the week have been reached.
007950        PERFORM 312000-begin-add-one-serving
007960           THRU 312000-end-add-one-serving
007970        IF ws-mealcount-total NOT LESS cte-21
007980           SET sw-fill-done TO TRUE
007990        END-IF
008000     END-IF.
008010 310000-end-cost-fill-pass.
008020     EXIT.
008030 
008040*    02/11/00 jdp ww0531 - walks the whole eligible-recipe table
008050*    and keeps the lowest-cost affordable candidate; ties are
008060*    pinned to table order (lowest index wins) for a deterministic
008070*    plan across re-runs with the same input.
008080 311000-begin-find-cheapest-candidate.
008090*    clear last pass's candidate before the fresh table walk.
008100     SET sw-candidate-found TO FALSE
008110     MOVE ZERO TO ws-candidate-cost
008120 
008130     PERFORM 311100-begin-test-one-recipe
008140        THRU 311100-end-test-one-recipe
008150       VARYING idx-rcp-tbl FROM cte-01 BY cte-01
008160         UNTIL idx-rcp-tbl GREATER ws-recipe-tbl-cnt.
008170 311000-end-find-cheapest-candidate.
008180     EXIT.
008190 
008200*    a recipe qualifies only if it is eligible, under both the
008210*    variety cap and the hard 10-serving ceiling, and adding one
008220*    more serving would not cross the weekly budget or cook-time
008230*    ceiling; among qualifiers, the cheapest (first, on a tie) wins.
008240 311100-begin-test-one-recipe.
008250*    eligible, under the variety cap and the hard 10-serving
008260*    ceiling, and would not cross the budget or cook-time ceiling
008270*    if one more serving were added.
008280     IF sw-rt-eligible (idx-rcp-tbl)
008290        AND rt-servings (idx-rcp-tbl) LESS up-max-repeats
008300        AND rt-servings (idx-rcp-tbl) LESS cte-10
008310        AND ws-accum-cost + rt-total-cost (idx-rcp-tbl)
008320            NOT GREATER up-weekly-budget
008330        AND ws-accum-cooktime-min
008340             + rt-cooking-time-min (idx-rcp-tbl)
008350            NOT GREATER ws-cooktime-ceiling-min
008360*          first qualifier found, or a strictly cheaper one -
008370*          either way it becomes the new running candidate.
008380           IF NOT sw-candidate-found
008390              OR rt-total-cost (idx-rcp-tbl) LESS ws-candidate-cost
008400                 SET sw-candidate-found  TO TRUE
008410                 SET ws-candidate-idx    TO idx-rcp-tbl
008420                 MOVE rt-total-cost (idx-rcp-tbl)
008430                   TO ws-candidate-cost
008440           END-IF
008450     END-IF.
008460 311100-end-test-one-recipe.
008470     EXIT.
008480 
008490*    commits one more serving of WS-CANDIDATE-IDX's recipe:
008500*    bumps its own serving count and every run accumulator
008510*    (cost, cook time, calories, protein, carbs, fat).
008520 312000-begin-add-one-serving.
008530*    the recipe's own serving count and the run's meal count...
008540     ADD cte-01 TO rt-servings        (ws-candidate-idx)
008550     ADD cte-01 TO ws-mealcount-total
008560     ADD cte-01 TO ws-fill-pass-added
008570*    ...and every run accumulator this one more serving adds to.
008580     ADD rt-total-cost        (ws-candidate-idx) TO ws-accum-cost
008590     ADD rt-cooking-time-min  (ws-candidate-idx) TO ws-accum-cooktime-min
008600     ADD rt-total-calories    (ws-candidate-idx) TO ws-accum-calories
008610     ADD rt-total-protein-g   (ws-candidate-idx) TO ws-accum-protein-g
008620     ADD rt-total-carbs-g     (ws-candidate-idx) TO ws-accum-carbs-g
008630     ADD rt-total-fat-g       (ws-candidate-idx) TO ws-accum-fat-g.
008640 312000-end-add-one-serving.
008650     EXIT.
008660 
008670*----------------------------------------------------------------*
008680* 320000 tops up whichever macro with a non-zero target is still *
008690* short of 0.8 x its weekly target, adding one serving at a     *
008700* time of the cheapest eligible recipe that still has headroom  *
008710* under the budget, variety cap and cooking-time ceiling.       *
008720*----------------------------------------------------------------*
008730 320000-begin-balance-macros.
008740*    protein, carbs, fat, calories - in that REDEFINES order.
008750     PERFORM 321000-begin-balance-one-macro
008760        THRU 321000-end-balance-one-macro
008770       VARYING idx-am FROM cte-01 BY cte-01
008780         UNTIL idx-am GREATER cte-01 + 3.
008790 320000-end-balance-macros.
008800     EXIT.
008810 
008820*    one macro's top-up loop (idx-am picks which of the four);
008830*    resets the fill-done switch then loops 322000 until that
008840*    macro is either satisfied or out of affordable candidates.
008850 321000-begin-balance-one-macro.
008860     SET ws-fill-done-sw TO "N"
008870     PERFORM 322000-begin-top-up-loop
008880        THRU 322000-end-top-up-loop
008890       UNTIL sw-fill-done.
008900 321000-end-balance-one-macro.
008910     EXIT.
008920 
008930*    tests whether IDX-AM's macro is still short (323000); if so,
008940*    finds and adds the cheapest still-affordable serving the
008950*    same way the cost-fill pass does, else ends the loop.
008960 322000-begin-top-up-loop.
008970*    SW-FEASIBLE here is reused as "this macro is no longer
008980*    short" - see 323000.
008990     PERFORM 323000-begin-macro-short-test
009000        THRU 323000-end-macro-short-test
009010 
009020     IF sw-feasible
009030        SET sw-fill-done TO TRUE
009040     ELSE
009050*       same cheapest-candidate search the cost-fill pass uses;
009060*       running out of candidates ends the loop even if the
009070*       macro is still short - 330000 catches that case.
009080        PERFORM 311000-begin-find-cheapest-candidate
009090           THRU 311000-end-find-cheapest-candidate
009100        IF NOT sw-candidate-found
009110           SET sw-fill-done TO TRUE
009120        ELSE
009130           PERFORM 312000-begin-add-one-serving
009140              THRU 312000-end-add-one-serving
009150           ADD cte-01 TO ws-balance-pass-added
009160        END-IF
009170     END-IF.
009180 322000-end-top-up-loop.
009190     EXIT.
009200 
009210*----------------------------------------------------------------*
009220* 323000 sets ws-feasible-sw to Y (short test passes) whenever   *
009230* the macro at ws-weekly-target(idx-am) / ws-accum-macro(idx-am) *
009240* (1=protein, 2=carbs, 3=fat, 4=calories, per the REDEFINES      *
009250* table above) either has a zero weekly target or is already at *
009260* or above 0.8 x that target.                                   *
009270*----------------------------------------------------------------*
009280 323000-begin-macro-short-test.
009290     SET sw-feasible TO TRUE
009300     IF ws-weekly-target (idx-am) GREATER ZERO
009310        AND ws-accum-macro (idx-am)
009320            LESS 0.8 * ws-weekly-target (idx-am)
009330           SET sw-feasible TO FALSE
009340     END-IF.
009350 323000-end-macro-short-test.
009360     EXIT.
009370 
009380*----------------------------------------------------------------*
009390* 330000 is the dietitians' sign-off check - every one of the    *
009400* five hard constraints from the spec review is re-tested here  *
009410* against the final accumulators before PLANOUT gets written.   *
009420*----------------------------------------------------------------*
009430 330000-begin-check-feasible.
009440     SET sw-feasible TO TRUE
009450 
009460*    constraint 1 - exactly 21 meals a week is the target; fewer
009470*    means the fill passes ran out of affordable candidates.
009480     IF ws-mealcount-total LESS cte-21
009490        SET sw-feasible TO FALSE
009500     END-IF
009510 
009520*    constraint 2 - total committed cost must not exceed the
009530*    household's weekly grocery budget.
009540     IF ws-accum-cost GREATER up-weekly-budget
009550        SET sw-feasible TO FALSE
009560     END-IF
009570 
009580*    constraint 3 - total committed cook time must not exceed
009590*    the weekly cook-time ceiling.
009600     IF ws-accum-cooktime-min GREATER ws-cooktime-ceiling-min
009610        SET sw-feasible TO FALSE
009620     END-IF
009630 
009640*    constraints 4 and 5 - each of the four macro bands (331000)
009650*    must land within 0.8x-1.2x of its own weekly target.
009660     PERFORM 331000-begin-check-one-macro-band
009670        THRU 331000-end-check-one-macro-band
009680       VARYING idx-am FROM cte-01 BY cte-01
009690         UNTIL idx-am GREATER cte-01 + 3
009700 
009710     IF NOT sw-feasible
009720        DISPLAY "Could not find solution with current "
009730                "constraints. Consider relaxing some "
009740                "requirements."
009750        DISPLAY "Could not generate a meal plan within your "
009760                "constraints"
009770        CLOSE RECIPES USERPREF PLANOUT
009780        STOP RUN
009790     END-IF.
009800 330000-end-check-feasible.
009810     EXIT.
009820 
009830*    one macro's band test; a zero weekly target is exempt
009840*    (household named no target for that macro), otherwise the
009850*    accumulator must fall between 0.8x and 1.2x of the target.
009860 331000-begin-check-one-macro-band.
009870     IF  ws-weekly-target (idx-am) GREATER ZERO
009880         AND (ws-accum-macro (idx-am)
009890              LESS 0.8 * ws-weekly-target (idx-am)
009900          OR  ws-accum-macro (idx-am)
009910              GREATER 1.2 * ws-weekly-target (idx-am))
009920        SET sw-feasible TO FALSE
009930     END-IF.
009940 331000-end-check-one-macro-band.
009950     EXIT.
009960 
009970*----------------------------------------------------------------*
009980* 06/06/95 dco ww0448 - PLANOUT now omits zero-serving rows;      *
009990* MAIN-PARAGRAPH's PERFORM already walks every eligible table     *
010000* row, so this paragraph just skips the WRITE when nothing was    *
010010* ever committed for that recipe.                                 *
010020*----------------------------------------------------------------*
010030 400000-begin-write-plan.
010040*    MAIN-PARAGRAPH's PERFORM already walks every table row in
010050*    order; this paragraph just skips the WRITE for a row that
010060*    never got a serving committed.
010070     IF rt-servings (idx-rcp-tbl) GREATER ZERO
010080        MOVE rt-recipe-id      (idx-rcp-tbl) TO sel-recipe-id
010090        MOVE rt-servings       (idx-rcp-tbl) TO sel-servings
010100        WRITE cp-plansel-rec
010110     END-IF.
010120 400000-end-write-plan.
010130     EXIT.
010140 
010150*----------------------------------------------------------------*
010160* 500000 closes all three files and DISPLAYs the run totals to    *
010170* the console for the operator's log - same four figures this     *
010180* shop has logged since the original 03/14/88 write-up.           *
010190*----------------------------------------------------------------*
010200 500000-begin-finish-program.
010210*    console log of the run totals - same four figures the shop
010220*    has DISPLAYed since ww0213.
010230     DISPLAY "MPLANOPT - RECIPES READ       : " ws-records-read
010240     DISPLAY "MPLANOPT - ELIGIBLE RECIPES    : " ws-recipe-tbl-cnt
010250     DISPLAY "MPLANOPT - TOTAL SERVINGS      : " ws-mealcount-total
010260     DISPLAY "MPLANOPT - TOTAL RECIPE COST   : " ws-accum-cost
010270 
010280*    close out and return control to the scheduler.
010290     CLOSE RECIPES
010300     CLOSE USERPREF
010310     CLOSE PLANOUT.
010320 500000-end-finish-program.
010330     EXIT.
010340 
010350 END PROGRAM MPlanOpt.
