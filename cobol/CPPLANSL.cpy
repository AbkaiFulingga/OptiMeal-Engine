000100*================================================================*
000110* CPPLANSL.CPY                                                   *
000120* Plan selection record - one line per recipe chosen for the      *
000130* week, with its integer serving count.  Written by MPlanOpt      *
000140* onto PLANOUT and re-read by MPlanRpt to build the serving       *
000150* pool, the grocery list and the nutritional summary.             *
000160*------------------------------------------------------------------
000170* 2021-05-18  dco  ww0560  split out of MPlanOpt's working
000180*                          storage so MPlanRpt could COPY it.
000190*================================================================*
000200 01  cp-plansel-rec.
000210     03  sel-recipe-id                 PIC X(08).
000220     03  sel-servings                   PIC 9(02).
000230     03  FILLER                         PIC X(10).
