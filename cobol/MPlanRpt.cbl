000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MPlanRpt.
000120 AUTHOR. R. M. TANAKA.
000130 INSTALLATION. MEALWORKS SYSTEMS GROUP.
000140 DATE-WRITTEN. 04/02/88.
000150 DATE-COMPILED.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*================================================================*
000180* MPLANRPT - WEEKLY MEAL PLAN: GROCERY LIST, MEAL SLOTS, REPORT. *
000190* Reads the plan selections MPlanOpt left on PLANOUT, re-reads   *
000200* RECIPES for ingredient detail, expands the selections into 21  *
000210* meal slots by an ingredient-reuse score, rolls up the weekly   *
000220* grocery list and nutrition totals, prices the grocery list     *
000230* against the STORES/PRICES databases (single cheapest store, or *
000240* cheapest-per-item when UPSI-0 is ON), writes the priced list to*
000250* GROCOUT and prints the full weekly report to RPTOUT.           *
000260*------------------------------------------------------------------
000270* CHANGE LOG
000280*------------------------------------------------------------------
000290* 04/02/88  rmt  ww0214  original write-up - grocery rollup and
000300*                        the section-grouped report, single store
000310*                        only, no meal-slot scoring yet.
000320* 09/02/88  dco  ww0213  weekly nutrition summary block added to
000330*                        the report to match MPlanOpt's targets.
000340* 05/22/90  jdp  ww0304  meal-slot scoring added (610000/620000) -
000350*                        ingredient-reuse heuristic per dietitians.
000360* 02/14/91  rmt  ww0320  grocery quantity keyed on name AND unit;
000370*                        previously two recipes using the same
000380*                        ingredient in different units merged in
000390*                        error.
000400* 07/30/92  dco  ww0355  substitution suggestions (920000) added -
000410*                        second-cheapest-store comparison.
000420* 11/19/93  hgk  ww0392  UPSI-0 wired in as the multi-store mode
000430*                        toggle; OFF keeps the original single
000440*                        cheapest-store behavior.
000450* 10/02/94  jdp  ww0421  plan/recipe table caps raised to 200 rows
000460*                        to track MPlanOpt's own table size.
000470* 06/06/95  dco  ww0448  unpriced grocery item fallback corrected
000480*                        to 0.1000/unit, unit G, section UNKNOWN.
000490* 03/19/96  rmt  ww0470  unassigned meal slots now print "(NO
000500*                        MEAL)" instead of being left off the
000510*                        report entirely.
000520* 08/14/97  hgk  ww0502  ingredient/price matching made case-
000530*                        insensitive on the standardized names.
000540* 12/28/98  dco  y2k01   four-digit year fields confirmed - this
000550*                        program carries no date fields, no
000560*                        change required for year 2000.
000570* 06/30/99  dco  y2k02   Y2K sign-off filed with QA; no change.
000580* 09/05/02  rmt  ww0558  FD layout pulled out to CPRECIPE copy
000590*                        member, shared with MPlanOpt and RcpValid.
000600* 04/17/05  hgk  ww0591  plan-selection layout pulled out to the
000610*                        CPPLANSL copy member.
000620* 03/11/08  jdp  ww0614  multi-store mode (UPSI-0 ON) now groups
000630*                        the grocery list by the WINNING STORE's
000640*                        name instead of the ingredient's section -
000650*                        910000/912000 reworked, 914000-916000
000660*                        added; unpriced items in that mode now
000670*                        bucket under the first STORES entry (or
000680*                        "DEFAULT" if STORES is empty) rather than
000690*                        the single-store "UNKNOWN" fallback.
000700*================================================================*
000710 
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740* the shop's own 3090 compile target, unchanged from the other   *
000750* two programs in this system.                                   *
000760 SOURCE-COMPUTER. MEALWORKS-3090.
000770 OBJECT-COMPUTER. MEALWORKS-3090.
000780 SPECIAL-NAMES.
000790* tests the Y/N switches below without spelling out the VALUE    *
000800* clause at every IF.                                            *
000810     CLASS YES-NO-FLAG IS "Y" "N"
000820* the printer channel used to start a new page ahead of the      *
000830* title block in 951000.                                         *
000840     C01 IS TOP-OF-FORM
000850* the single/multi-store run switch.  ON (via the UPSI-0 job     *
000860* card bit) selects the per-item cheapest-store pricing of       *
000870* 910000/912000; OFF selects the single cheapest-store pass of   *
000880* 900000.                                                        *
000890     UPSI-0 IS ws-multi-store-switch.
000900 
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930* PLANIN is this program's name for the selection file MPlanOpt  *
000940* wrote as PLANOUT - OPTIONAL so an empty or missing plan just   *
000950* yields an empty report rather than an abend.                   *
000960     SELECT OPTIONAL PLANIN   ASSIGN TO "PLANOUT"
000970            ORGANIZATION IS SEQUENTIAL
000980            FILE STATUS  IS fs-planin.
000990 
001000* re-reads the same recipe master RcpValid appends to and        *
001010* MPlanOpt filters, this time for serving and ingredient detail  *
001020* rather than eligibility.                                       *
001030     SELECT OPTIONAL RECIPES  ASSIGN TO "RECIPES"
001040            ORGANIZATION IS SEQUENTIAL
001050            FILE STATUS  IS fs-recipes.
001060 
001070* an empty STORES file is valid - single-store mode has no store *
001080* to pick and multi-store mode's unpriced bucket falls back to   *
001090* the literal DEFAULT.                                           *
001100     SELECT OPTIONAL STORES   ASSIGN TO "STORES"
001110            ORGANIZATION IS SEQUENTIAL
001120            FILE STATUS  IS fs-stores.
001130 
001140* an empty PRICES file leaves every grocery item unpriced at the *
001150* 0.1000/unit fallback set in 910000.                            *
001160     SELECT OPTIONAL PRICES   ASSIGN TO "PRICES"
001170            ORGANIZATION IS SEQUENTIAL
001180            FILE STATUS  IS fs-prices.
001190 
001200* the priced grocery list, one line per ingredient, grouped by   *
001210* section or by winning store depending on UPSI-0.               *
001220     SELECT OPTIONAL GROCOUT  ASSIGN TO "GROCOUT"
001230            ORGANIZATION IS SEQUENTIAL
001240            FILE STATUS  IS fs-grocout.
001250 
001260* the human-readable weekly plan report; LINE SEQUENTIAL so it   *
001270* prints clean on any terminal, not just a system printer.       *
001280     SELECT OPTIONAL RPTOUT   ASSIGN TO "RPTOUT"
001290            ORGANIZATION IS LINE SEQUENTIAL
001300            FILE STATUS  IS fs-rptout.
001310 
001320 DATA DIVISION.
001330 FILE SECTION.
001340* record layout is CPPLANSL - shared with MPlanOpt, which writes *
001350* it.                                                            *
001360 FD  PLANIN
001370     LABEL RECORD IS STANDARD.
001380     COPY CPPLANSL.
001390 
001400* record layout is CPRECIPE - shared with MPlanOpt (filters it)  *
001410* and RcpValid (appends to it).                                  *
001420 FD  RECIPES
001430     LABEL RECORD IS STANDARD.
001440     COPY CPRECIPE.
001450 
001460 FD  STORES
001470     LABEL RECORD IS STANDARD.
001480 01  str-store-rec.
001490* matches PCW-STORE-ID/PRC-STORE-ID below - the join key between *
001500* a store and its prices.                                        *
001510     03  str-store-id                PIC X(08).
001520* the name printed on the report when 910000/922000 group by     *
001530* winning store.                                                 *
001540     03  str-store-name              PIC X(20).
001550* carried into the table but not printed anywhere in this        *
001560* release.                                                       *
001570     03  str-store-location          PIC X(20).
001580* pad to a round 40-byte STORES record.                          *
001590     03  FILLER                     PIC X(04).
001600 
001610 FD  PRICES
001620     LABEL RECORD IS STANDARD.
001630 01  prc-price-rec.
001640* matched case-insensitively against GRC-ING-NAME in             *
001650* 903000/904000/913000.                                          *
001660     03  prc-ingredient              PIC X(20).
001670* joins back to STR-STORE-ID/STW-ID.                             *
001680     03  prc-store-id                PIC X(08).
001690* not matched against the grocery item's own unit in this        *
001700* release - price lookups key on ingredient and store only.      *
001710     03  prc-unit                    PIC X(04).
001720* unit price, four decimal places - cents alone aren't fine-     *
001730* grained enough for a per-gram price.                           *
001740     03  prc-price-per-unit          PIC 9(03)V9(04).
001750* the store-aisle section used to group GROCOUT in single-store  *
001760* mode.                                                          *
001770     03  prc-section                 PIC X(12).
001780* pad to a round 50-byte PRICES record.                          *
001790     03  FILLER                     PIC X(05).
001800 
001810 FD  GROCOUT
001820     LABEL RECORD IS STANDARD.
001830 01  gl-grocery-rec.
001840     03  gl-ing-name                 PIC X(20).
001850     03  gl-unit                     PIC X(04).
001860* the rolled-up total across every recipe serving that uses this *
001870* ingredient.                                                    *
001880     03  gl-quantity                 PIC 9(07)V99.
001890     03  gl-unit-price                PIC 9(03)V9(04).
001900* GL-QUANTITY times GL-UNIT-PRICE, rounded - see 910000.         *
001910     03  gl-total-price               PIC 9(07)V99.
001920* price-record section in single-store mode, winning store name  *
001930* in multi-store mode.                                           *
001940     03  gl-section                  PIC X(12).
001950* pad to a round 70-byte GROCOUT record.                         *
001960     03  FILLER                     PIC X(06).
001970 
001980 FD  RPTOUT
001990     LABEL RECORD IS STANDARD.
002000* standard 132-column print image; every WS-RPT-*-LINE below is  *
002010* MOVEd here before the WRITE.                                   *
002020 01  rpt-print-line                  PIC X(132).
002030 
002040 WORKING-STORAGE SECTION.
002050* PLANIN file-status; tested in the DECLARATIVES below, not in-  *
002060* line after every READ.                                         *
002070 77  fs-planin                      PIC X(02) VALUE "00".
002080 77  fs-recipes                     PIC X(02) VALUE "00".
002090 77  fs-stores                      PIC X(02) VALUE "00".
002100 77  fs-prices                      PIC X(02) VALUE "00".
002110 77  fs-grocout                     PIC X(02) VALUE "00".
002120 77  fs-rptout                      PIC X(02) VALUE "00".
002130 
002140* SPECIAL-NAMES ties this byte to UPSI-0; "1" turns on multi-    *
002150* store pricing.                                                 *
002160 77  ws-multi-store-switch           PIC X(01) VALUE "0".
002170     88  sw-multi-store-on                     VALUE "1".
002180 
002190* set TRUE by 200000 on the AT END branch of the PLANIN read.    *
002200 77  ws-planin-eof                  PIC X(01) VALUE "N".
002210     88  sw-planin-eof-y                       VALUE "Y".
002220* set TRUE by 300000 on the AT END branch of the RECIPES read.   *
002230 77  ws-recipes-eof                 PIC X(01) VALUE "N".
002240     88  sw-recipes-eof-y                       VALUE "Y".
002250* set TRUE by 810000 on the AT END branch of the STORES read.    *
002260 77  ws-stores-eof                  PIC X(01) VALUE "N".
002270     88  sw-stores-eof-y                        VALUE "Y".
002280* set TRUE by 820000 on the AT END branch of the PRICES read.    *
002290 77  ws-prices-eof                  PIC X(01) VALUE "N".
002300     88  sw-prices-eof-y                        VALUE "Y".
002310 
002320* 78-level constants below stand in for the literal 1/2/4/...    *
002330* everywhere a subscript, a BY clause or a comparison needs one, *
002340* so a table ceiling only has to change in one place.            *
002350 78  cte-01                                    VALUE 1.
002360* second-cheapest match, in 920000's substitution test.          *
002370 78  cte-02                                    VALUE 2.
002380* number of weekly macro/calorie accumulators in WS-WEEKLY-      *
002390* MACROS-TBL.                                                    *
002400 78  cte-04                                    VALUE 4.
002410 78  cte-07                                    VALUE 7.
002420* the 10-percent-cheaper substitution threshold used by 920000.  *
002430 78  cte-09                                    VALUE 0.9.
002440* ingredient-reuse score awarded per already-used ingredient in  *
002450* 611000.                                                        *
002460 78  cte-10                                    VALUE 10.
002470 78  cte-12                                    VALUE 12.
002480* the fixed 3-meals-times-7-days slot count driving              *
002490* 600000/952000.                                                 *
002500 78  cte-21                                    VALUE 21.
002510* ceiling on WS-PLAN-TABLE entries.                              *
002520 78  cte-max-plan                              VALUE 200.
002530* ceiling on WS-POOL-TABLE entries (plan entries expanded out by *
002540* serving count).                                                *
002550 78  cte-max-pool                              VALUE 250.
002560* ceiling on WS-GROCERY-TABLE entries.                           *
002570 78  cte-max-grocery                           VALUE 200.
002580* ceiling on WS-STORE-TABLE entries.                             *
002590 78  cte-max-store                             VALUE 20.
002600* ceiling on WS-PRICE-TABLE entries.                             *
002610 78  cte-max-price                             VALUE 500.
002620* ceiling on WS-USAGE-TABLE entries.                             *
002630 78  cte-max-usage                             VALUE 200.
002640* ceiling on WS-SUB-TABLE entries.                               *
002650 78  cte-max-sub                               VALUE 200.
002660* ceiling on WS-MATCH-TABLE entries (prices gathered for one     *
002670* ingredient).                                                   *
002680 78  cte-max-match                             VALUE 20.
002690 
002700* one COMP counter per table below, each bound by the matching   *
002710* CTE-MAX-* ceiling above and each driving that table's          *
002720* OCCURS...DEPENDING ON.                                         *
002730 01  ws-counters.
002740     03  ws-plan-cnt                 PIC 9(05) COMP VALUE ZERO.
002750     03  ws-recipe-tbl-cnt           PIC 9(05) COMP VALUE ZERO.
002760     03  ws-pool-cnt                 PIC 9(05) COMP VALUE ZERO.
002770     03  ws-grocery-cnt              PIC 9(05) COMP VALUE ZERO.
002780     03  ws-usage-cnt                PIC 9(05) COMP VALUE ZERO.
002790     03  ws-store-cnt                PIC 9(05) COMP VALUE ZERO.
002800     03  ws-price-cnt                PIC 9(05) COMP VALUE ZERO.
002810     03  ws-sub-cnt                  PIC 9(05) COMP VALUE ZERO.
002820     03  ws-match-cnt                PIC 9(05) COMP VALUE ZERO.
002830* pad to a round record width.                                   *
002840     03  FILLER                     PIC X(02).
002850 
002860* one entry per PLANOUT selection read by 200000; MAIN-PARAGRAPH *
002870* drives every build/report pass over this table by IDX-PLN.     *
002880 01  ws-plan-table.
002890     03  ws-plan-entry OCCURS 1 TO 200 TIMES
002900                         DEPENDING ON ws-plan-cnt
002910                         INDEXED BY idx-pln.
002920* matches RT-RECIPE-ID/CP-RECIPE-ID - the join key into the      *
002930* recipe table.                                                  *
002940         05  pln-recipe-id               PIC X(08).
002950* servings this recipe was selected for; drives 400000's pool-   *
002960* expansion loop and 510000/700000's scaling.                    *
002970         05  pln-servings                PIC 9(02) COMP.
002980* pad, same as the other working-storage tables above.           *
002990     03  FILLER                         PIC X(02).
003000 
003010* the RECIPES master, loaded whole by 300000/310000 so every     *
003020* plan entry's nutrition and ingredient detail is a table lookup *
003030* away instead of a re-read of the file.                         *
003040 01  ws-recipe-table.
003050     03  ws-recipe-entry OCCURS 1 TO 200 TIMES
003060                          DEPENDING ON ws-recipe-tbl-cnt
003070                          INDEXED BY idx-rcp-tbl.
003080         05  rt-recipe-id                PIC X(08).
003090         05  rt-recipe-name              PIC X(30).
003100         05  rt-total-protein-g           PIC 9(04)V99.
003110         05  rt-total-carbs-g             PIC 9(04)V99.
003120         05  rt-total-fat-g               PIC 9(04)V99.
003130         05  rt-total-calories           PIC 9(05)V99.
003140* drives the VARYING limit on RT-INGREDIENTS below in            *
003150* 311000/500000/600000.                                          *
003160         05  rt-ingredient-count          PIC 9(02) COMP.
003170* ten embedded slots, same layout and ceiling as the recipe      *
003180* master's own CP-RCP-INGREDIENTS in CPRECIPE.                   *
003190         05  rt-ingredients OCCURS 10 TIMES
003200                             INDEXED BY idx-rt-ing.
003210             07  rti-name                PIC X(20).
003220             07  rti-amount              PIC 9(05)V99.
003230             07  rti-unit                PIC X(04).
003240     03  FILLER                         PIC X(02).
003250 
003260* one entry per serving of an eligible recipe, built by          *
003270* 400000/410000 and drawn down one at a time by 600000's slot    *
003280* assignment.                                                    *
003290 01  ws-pool-table.
003300     03  ws-pool-entry OCCURS 1 TO 250 TIMES
003310                         DEPENDING ON ws-pool-cnt
003320                         INDEXED BY idx-pool.
003330         05  pool-recipe-id              PIC X(08).
003340         05  pool-recipe-name            PIC X(30).
003350* set TRUE by 600000 once this serving is claimed for a slot, so *
003360* it can't be claimed twice.                                     *
003370         05  pool-used-sw                PIC X(01) VALUE "N".
003380             88  sw-pool-used                      VALUE "Y".
003390* pad, same as the other working-storage tables above.           *
003400     03  FILLER                         PIC X(02).
003410 
003420* the running shopping list, rolled up by 500000/510000 across   *
003430* every plan entry before 800000/900000/910000 price it.         *
003440 01  ws-grocery-table.
003450     03  ws-grocery-entry OCCURS 1 TO 200 TIMES
003460                            DEPENDING ON ws-grocery-cnt
003470                            INDEXED BY idx-grc.
003480         05  grc-ing-name                PIC X(20).
003490         05  grc-unit                    PIC X(04).
003500         05  grc-quantity                PIC 9(07)V99.
003510* filled in by 910000, zero until then.                          *
003520         05  grc-unit-price               PIC 9(03)V9(04).
003530* filled in by 910000, zero until then.                          *
003540         05  grc-total-price              PIC 9(07)V99.
003550* filled in by 910000 - section or winning store name, per       *
003560* UPSI-0.                                                        *
003570         05  grc-section                 PIC X(12).
003580* pad, same as the other working-storage tables above.           *
003590     03  FILLER                         PIC X(02).
003600 
003610* tracks how many meal slots have already used each ingredient,  *
003620* so 610000 can favor recipes that reuse what's already on the   *
003630* list.                                                          *
003640 01  ws-usage-table.
003650     03  ws-usage-entry OCCURS 1 TO 200 TIMES
003660                          DEPENDING ON ws-usage-cnt
003670                          INDEXED BY idx-usg.
003680         05  usg-ing-name                PIC X(20).
003690         05  usg-count                   PIC 9(04) COMP.
003700* pad, same as the other working-storage tables above.           *
003710     03  FILLER                         PIC X(02).
003720 
003730* loaded whole from STORES by 800000/810000; looked up by id     *
003740* (910000/913000) and walked in full by 900000/901000.           *
003750 01  ws-store-table.
003760     03  ws-store-entry OCCURS 1 TO 20 TIMES
003770                          DEPENDING ON ws-store-cnt
003780                          INDEXED BY idx-str.
003790         05  stw-id                      PIC X(08).
003800         05  stw-name                    PIC X(20).
003810* carried into the table but not printed anywhere in this        *
003820* release.                                                       *
003830         05  stw-location                PIC X(20).
003840* pad, same as the other working-storage tables above.           *
003850     03  FILLER                         PIC X(02).
003860 
003870* loaded whole from PRICES by 800000/820000; searched by         *
003880* ingredient-and-store (single-store mode) or by ingredient      *
003890* alone across every store (multi-store mode).                   *
003900 01  ws-price-table.
003910     03  ws-price-entry OCCURS 1 TO 500 TIMES
003920                          DEPENDING ON ws-price-cnt
003930                          INDEXED BY idx-prc.
003940         05  pcw-ingredient              PIC X(20).
003950         05  pcw-store-id                PIC X(08).
003960* not matched against the grocery item's own unit in this        *
003970* release.                                                       *
003980         05  pcw-unit                    PIC X(04).
003990         05  pcw-price-per-unit           PIC 9(03)V9(04).
004000         05  pcw-section                 PIC X(12).
004010* pad, same as the other working-storage tables above.           *
004020     03  FILLER                         PIC X(02).
004030 
004040* substitution suggestions built by 920000 - one per ingredient  *
004050* where a second store undercuts the cheapest by more than       *
004060* CTE-09.                                                        *
004070 01  ws-sub-table.
004080     03  ws-sub-entry OCCURS 1 TO 200 TIMES
004090                        DEPENDING ON ws-sub-cnt
004100                        INDEXED BY idx-sub.
004110         05  sub-ing-name                PIC X(20).
004120         05  sub-alt-store-name          PIC X(20).
004130         05  sub-orig-price              PIC 9(03)V9(04).
004140         05  sub-alt-price               PIC 9(03)V9(04).
004150         05  sub-savings-per-unit         PIC 9(03)V9(04).
004160* per-unit savings times the grocery quantity - the figure       *
004170* printed in 958000.                                             *
004180         05  sub-est-savings             PIC 9(07)V99.
004190* pad, same as the other working-storage tables above.           *
004200     03  FILLER                         PIC X(02).
004210 
004220* a small scratch table gathered and bubble-sorted by            *
004230* 920000/921000/923000 for one ingredient at a time - not kept   *
004240* between ingredients.                                           *
004250 01  ws-match-table.
004260     03  ws-match-entry OCCURS 1 TO 20 TIMES
004270                          DEPENDING ON ws-match-cnt
004280                          INDEXED BY idx-mtch.
004290         05  mtch-store-id               PIC X(08).
004300         05  mtch-store-name             PIC X(20).
004310         05  mtch-price                  PIC 9(03)V9(04).
004320* pad, same as the other working-storage tables above.           *
004330     03  FILLER                         PIC X(02).
004340 
004350*----------------------------------------------------------------*
004360* the 21-slot day/meal-type calendar never changes - laid out as *
004370* literal blocks and redefined as a table, the way Searcher.cbl  *
004380* keys its fruit table, so 600000 can drive the slot loop with a *
004390* subscript instead of 21 separate IF's.                         *
004400*----------------------------------------------------------------*
004410 01  ws-slot-literal-blocks.
004420     03  FILLER               PIC X(09) VALUE "MONDAY".
004430     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004440     03  FILLER               PIC X(09) VALUE "MONDAY".
004450     03  FILLER               PIC X(09) VALUE "LUNCH".
004460     03  FILLER               PIC X(09) VALUE "MONDAY".
004470     03  FILLER               PIC X(09) VALUE "DINNER".
004480     03  FILLER               PIC X(09) VALUE "TUESDAY".
004490     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004500     03  FILLER               PIC X(09) VALUE "TUESDAY".
004510     03  FILLER               PIC X(09) VALUE "LUNCH".
004520     03  FILLER               PIC X(09) VALUE "TUESDAY".
004530     03  FILLER               PIC X(09) VALUE "DINNER".
004540     03  FILLER               PIC X(09) VALUE "WEDNESDAY".
004550     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004560     03  FILLER               PIC X(09) VALUE "WEDNESDAY".
004570     03  FILLER               PIC X(09) VALUE "LUNCH".
004580     03  FILLER               PIC X(09) VALUE "WEDNESDAY".
004590     03  FILLER               PIC X(09) VALUE "DINNER".
004600     03  FILLER               PIC X(09) VALUE "THURSDAY".
004610     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004620     03  FILLER               PIC X(09) VALUE "THURSDAY".
004630     03  FILLER               PIC X(09) VALUE "LUNCH".
004640     03  FILLER               PIC X(09) VALUE "THURSDAY".
004650     03  FILLER               PIC X(09) VALUE "DINNER".
004660     03  FILLER               PIC X(09) VALUE "FRIDAY".
004670     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004680     03  FILLER               PIC X(09) VALUE "FRIDAY".
004690     03  FILLER               PIC X(09) VALUE "LUNCH".
004700     03  FILLER               PIC X(09) VALUE "FRIDAY".
004710     03  FILLER               PIC X(09) VALUE "DINNER".
004720     03  FILLER               PIC X(09) VALUE "SATURDAY".
004730     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004740     03  FILLER               PIC X(09) VALUE "SATURDAY".
004750     03  FILLER               PIC X(09) VALUE "LUNCH".
004760     03  FILLER               PIC X(09) VALUE "SATURDAY".
004770     03  FILLER               PIC X(09) VALUE "DINNER".
004780     03  FILLER               PIC X(09) VALUE "SUNDAY".
004790     03  FILLER               PIC X(09) VALUE "BREAKFAST".
004800     03  FILLER               PIC X(09) VALUE "SUNDAY".
004810     03  FILLER               PIC X(09) VALUE "LUNCH".
004820     03  FILLER               PIC X(09) VALUE "SUNDAY".
004830     03  FILLER               PIC X(09) VALUE "DINNER".
004840 
004850 01  ws-slot-literal-tbl REDEFINES ws-slot-literal-blocks.
004860* redefinition of the literal blocks above into a subscriptable  *
004870* table - SL-DAY/SL-MEAL-TYPE are read-only, never MOVEd into.   *
004880     03  ws-slot-literal OCCURS 21 TIMES
004890                           INDEXED BY idx-slot-lit.
004900         05  sl-day                      PIC X(09).
004910         05  sl-meal-type                PIC X(09).
004920 
004930* one entry per weekly slot, filled by 600000 and printed by     *
004940* 952000; blank MA-RECIPE-ID means the slot went unfilled (empty *
004950* pool).                                                         *
004960 01  ws-meal-assign-table.
004970     03  ws-meal-assign OCCURS 21 TIMES
004980                          INDEXED BY idx-slot.
004990         05  ma-day                      PIC X(09).
005000         05  ma-meal-type                PIC X(09).
005010         05  ma-recipe-id                PIC X(08).
005020         05  ma-recipe-name              PIC X(30).
005030* pad, same as the other working-storage tables above.           *
005040     03  FILLER                         PIC X(02).
005050 
005060* a single FILLER the width of the whole table, so 100000 can    *
005070* blank every slot's fields in one MOVE SPACES instead of a      *
005080* 21-iteration loop.                                             *
005090 01  ws-meal-assign-flat-view REDEFINES ws-meal-assign-table.
005100     03  FILLER                         PIC X(1178).
005110 
005120* scratch fields shared across the lookup/scoring paragraphs     *
005130* below; none of them carry state between calls to MAIN-         *
005140* PARAGRAPH's PERFORM chain.                                     *
005150 01  ws-work-fields.
005160* search key for 350000's recipe-table lookup.                   *
005170     03  ws-lookup-recipe-id            PIC X(08).
005180* result of 350000; ZERO means not found.                        *
005190     03  ws-found-recipe-idx            USAGE IS INDEX.
005200* running best candidate for 600000's slot assignment.           *
005210     03  ws-best-pool-idx               USAGE IS INDEX.
005220* score of WS-BEST-POOL-IDX so far; signed, though no path       *
005230* drives it negative.                                            *
005240     03  ws-best-score                  PIC S9(05) COMP.
005250* score being built for the pool entry 610000 is currently       *
005260* testing.                                                       *
005270     03  ws-entry-score                 PIC S9(05) COMP.
005280* search key for the grocery/usage/price table lookups below.    *
005290     03  ws-lookup-grc-name             PIC X(20).
005300* paired with WS-LOOKUP-GRC-NAME for 520000's grocery-entry      *
005310* search.                                                        *
005320     03  ws-lookup-grc-unit             PIC X(04).
005330* search key for 903000's single-store price lookup.             *
005340     03  ws-lookup-store-id             PIC X(08).
005350* holds the section (single-store mode) or winning store name    *
005360* (multi-store mode) until 910000 MOVEs it to GRC-SECTION.       *
005370     03  ws-priced-section              PIC X(12).
005380* set by 914000 for an unpriced item in multi-store mode.        *
005390     03  ws-unpriced-bucket             PIC X(12).
005400* one ingredient's scaled amount, computed by 510000 before it's *
005410* added to or opens a grocery-table entry.                       *
005420     03  ws-accum-qty                   PIC 9(07)V99.
005430* running total for the grocery section/store currently          *
005440* printing; cleared by 957000 after each print.                  *
005450     03  ws-section-subtotal            PIC 9(07)V99 VALUE ZERO.
005460* result of 520000/620000's table search; ZERO means not found.  *
005470     03  ws-found-grocery-idx           USAGE IS INDEX.
005480* set by 612000 when 611000's scoring search finds a usage-      *
005490* tracker match.                                                 *
005500     03  ws-ingredient-found-sw         PIC X(01) VALUE "N".
005510         88  sw-ingredient-found                  VALUE "Y".
005520* VARYING index driving 400000's one-serving-at-a-time pool      *
005530* expansion.                                                     *
005540     03  ws-candidate-idx               USAGE IS INDEX.
005550* pad, same as the other working-storage tables above.           *
005560     03  FILLER                         PIC X(02).
005570 
005580* weekly running totals built by 700000 across every plan entry, *
005590* printed by 953000.                                             *
005600 01  ws-accumulators.
005610     03  ws-weekly-protein-g             PIC 9(07)V99 VALUE ZERO.
005620     03  ws-weekly-carbs-g               PIC 9(07)V99 VALUE ZERO.
005630     03  ws-weekly-fat-g                 PIC 9(07)V99 VALUE ZERO.
005640     03  ws-weekly-calories              PIC 9(07)V99 VALUE ZERO.
005650* running total across every GROCOUT line, printed as the grand  *
005660* total in 954000.                                               *
005670     03  ws-grocery-total-cost            PIC 9(07)V99 VALUE ZERO.
005680* pad, same as the other working-storage tables above.           *
005690     03  FILLER                         PIC X(02).
005700 
005710* a subscriptable view of the same five bytes-worth of           *
005720* accumulators above, unused by name elsewhere in this program   *
005730* but kept for the shop's REDEFINES habit on any accumulator     *
005740* group.                                                         *
005750 01  ws-weekly-macros-tbl REDEFINES ws-accumulators.
005760     03  ws-weekly-macro                PIC 9(07)V99 OCCURS 4 TIMES
005770                                         INDEXED BY idx-wm.
005780* pad; the fifth accumulator (grocery total cost) isn't part of  *
005790* the four-way macro REDEFINES.                                  *
005800     03  FILLER                         PIC X(09).
005810 
005820* scratch fields for 900000/901000's single-cheapest-store pass. *
005830 01  ws-store-eval.
005840* running total for the store 901000 is currently pricing.       *
005850     03  ws-store-cost                  PIC 9(07)V99 VALUE ZERO.
005860* cheapest complete-store total found so far.                    *
005870     03  ws-best-store-cost             PIC 9(07)V99 VALUE ZERO.
005880* which store owns WS-BEST-STORE-COST.                           *
005890     03  ws-best-store-idx              USAGE IS INDEX.
005900* the store 900000 hands back to 910000 for single-store         *
005910* pricing; defaults to entry 1 if no store prices every item.    *
005920     03  ws-selected-store-idx           USAGE IS INDEX.
005930* set to N by 902000 the moment the current store is missing a   *
005940* price for any grocery item.                                    *
005950     03  ws-store-complete-sw           PIC X(01) VALUE "Y".
005960         88  sw-store-complete                    VALUE "Y".
005970* set once at least one store has priced the whole list; guards  *
005980* WS-BEST-STORE-COST's first assignment.                         *
005990     03  ws-any-complete-sw             PIC X(01) VALUE "N".
006000         88  sw-any-complete                      VALUE "Y".
006010* pad, same as the other working-storage tables above.           *
006020     03  FILLER                         PIC X(02).
006030 
006040* shared by 903000 (single-store) and 912000 (multi-store) for   *
006050* the current best price found.                                  *
006060 01  ws-price-lookup.
006070* which WS-PRICE-TABLE entry matched.                            *
006080     03  ws-found-price-idx              USAGE IS INDEX.
006090     03  ws-price-found-sw               PIC X(01) VALUE "N".
006100         88  sw-price-found                       VALUE "Y".
006110* the cheapest (or only) price found, MOVEd to GRC-UNIT-PRICE by *
006120* 910000.                                                        *
006130     03  ws-best-price                   PIC 9(03)V9(04) VALUE ZERO.
006140* pad, same as the other working-storage tables above.           *
006150     03  FILLER                         PIC X(02).
006160 
006170* scratch fields for 920000/924000's substitution test.          *
006180 01  ws-sub-work.
006190* holding cell for 926000's bubble-sort swap - wide enough for   *
006200* one WS-MATCH-ENTRY.                                            *
006210     03  ws-sub-swap-area               PIC X(28).
006220* cheapest price found for the ingredient (MTCH-PRICE (1) after  *
006230* the sort).                                                     *
006240     03  ws-sub-orig                     PIC 9(03)V9(04) VALUE ZERO.
006250* second-cheapest price (MTCH-PRICE (2)) - the one 924000 tests  *
006260* against WS-SUB-ORIG.                                           *
006270     03  ws-sub-alt                      PIC 9(03)V9(04) VALUE ZERO.
006280* pad, same as the other working-storage tables above.           *
006290     03  FILLER                         PIC X(02).
006300 
006310*----------------------------------------------------------------*
006320* print-line layouts - one per report section, each built in      *
006330* working storage and MOVEd onto RPT-PRINT-LINE before the WRITE, *
006340* the way a fixed print-file report lays out its lines.           *
006350*----------------------------------------------------------------*
006360 01  ws-rpt-title-line.
006370* left margin, matching the other print lines below.             *
006380     03  FILLER                         PIC X(10) VALUE SPACES.
006390     03  rtl-program-name               PIC X(20) VALUE "MPLANRPT".
006400     03  FILLER                         PIC X(05) VALUE SPACES.
006410     03  rtl-report-title               PIC X(20) VALUE "WEEKLY MEAL PLAN".
006420     03  FILLER                         PIC X(05) VALUE SPACES.
006430     03  rtl-week-label                 PIC X(20) VALUE
006450* week label in this release.                                    *
006460                                         "WEEK OF CURRENT WEEK".
006470* pad out to 132 columns.                                        *
006480     03  FILLER                         PIC X(52) VALUE SPACES.
006490 
006500* a spacer line written between report sections.                 *
006510 01  ws-rpt-blank-line                  PIC X(132) VALUE SPACES.
006520 
006530* printed by 952000 whenever the day changes from the previous   *
006540* slot.                                                          *
006550 01  ws-rpt-day-header-line.
006560     03  FILLER                         PIC X(05) VALUE SPACES.
006570     03  rdh-day                        PIC X(09).
006580* pad out to 132 columns.                                        *
006590     03  FILLER                         PIC X(118) VALUE SPACES.
006600 
006610* printed by 952000 once per slot; blank RML-RECIPE-ID prints as *
006620* (NO MEAL).                                                     *
006630 01  ws-rpt-meal-detail-line.
006640     03  FILLER                         PIC X(10) VALUE SPACES.
006650     03  rml-meal-type                  PIC X(09).
006660     03  FILLER                         PIC X(02) VALUE SPACES.
006670     03  rml-recipe-id                  PIC X(08).
006680     03  FILLER                         PIC X(02) VALUE SPACES.
006690     03  rml-recipe-name                PIC X(30).
006700* pad out to 132 columns.                                        *
006710     03  FILLER                         PIC X(71) VALUE SPACES.
006720 
006730* printed four times by 953000, once per weekly macro/calorie    *
006740* total.                                                         *
006750 01  ws-rpt-nutrition-line.
006760     03  FILLER                         PIC X(10) VALUE SPACES.
006770     03  rnl-label                      PIC X(20).
006780     03  rnl-value                      PIC ZZ,ZZ9.99.
006790* pad out to 132 columns.                                        *
006800     03  FILLER                         PIC X(93) VALUE SPACES.
006810 
006820* printed by 956000 whenever the grouping key changes.           *
006830 01  ws-rpt-section-header-line.
006840     03  FILLER                         PIC X(05) VALUE SPACES.
006850     03  rsh-section                    PIC X(12).
006860* pad out to 132 columns.                                        *
006870     03  FILLER                         PIC X(115) VALUE SPACES.
006880 
006890* printed by 956000 once per grocery-list entry.                 *
006900 01  ws-rpt-grocery-detail-line.
006910     03  FILLER                         PIC X(07) VALUE SPACES.
006920     03  rgd-ingredient                 PIC X(20).
006930     03  FILLER                         PIC X(02) VALUE SPACES.
006940     03  rgd-quantity                   PIC ZZ,ZZ9.99.
006950     03  FILLER                         PIC X(02) VALUE SPACES.
006960     03  rgd-unit                       PIC X(04).
006970     03  FILLER                         PIC X(02) VALUE SPACES.
006980     03  rgd-unit-price                 PIC Z9.9999.
006990     03  FILLER                         PIC X(02) VALUE SPACES.
007000     03  rgd-ext-price                  PIC ZZ,ZZ9.99.
007010* pad out to 132 columns.                                        *
007020     03  FILLER                         PIC X(68) VALUE SPACES.
007030 
007040* printed by 957000 after the last item of each grouping key.    *
007050 01  ws-rpt-section-total-line.
007060     03  FILLER                         PIC X(10) VALUE SPACES.
007070     03  rst-label                      PIC X(20) VALUE
007080                                         "SECTION SUBTOTAL".
007090     03  rst-value                      PIC ZZ,ZZ9.99.
007100* pad out to 132 columns.                                        *
007110     03  FILLER                         PIC X(93) VALUE SPACES.
007120 
007130* printed once by 954000 after the last grocery item.            *
007140 01  ws-rpt-grand-total-line.
007150     03  FILLER                         PIC X(10) VALUE SPACES.
007160     03  rgt-label                      PIC X(20) VALUE "GRAND TOTAL".
007170     03  rgt-value                      PIC ZZ,ZZ9.99.
007180* pad out to 132 columns.                                        *
007190     03  FILLER                         PIC X(93) VALUE SPACES.
007200 
007210* printed by 958000 once per substitution suggestion.            *
007220 01  ws-rpt-sub-detail-line.
007230     03  FILLER                         PIC X(05) VALUE SPACES.
007240     03  rsd-ingredient                 PIC X(20).
007250     03  FILLER                         PIC X(02) VALUE SPACES.
007260     03  rsd-alt-store                  PIC X(20).
007270     03  FILLER                         PIC X(02) VALUE SPACES.
007280     03  rsd-orig-price                 PIC Z9.9999.
007290     03  FILLER                         PIC X(02) VALUE SPACES.
007300     03  rsd-alt-price                  PIC Z9.9999.
007310     03  FILLER                         PIC X(02) VALUE SPACES.
007320     03  rsd-savings                    PIC ZZ,ZZ9.99.
007330* pad out to 132 columns.                                        *
007340     03  FILLER                         PIC X(56) VALUE SPACES.
007350 
007360* printed by 955000 in place of the detail loop when WS-SUB-CNT  *
007370* is zero.                                                       *
007380 01  ws-rpt-sub-none-line.
007390     03  FILLER                         PIC X(10) VALUE SPACES.
007400     03  rsn-msg                        PIC X(25) VALUE
007410                                         "NO SUBSTITUTIONS FOUND".
007420* pad out to 132 columns.                                        *
007430     03  FILLER                         PIC X(97) VALUE SPACES.
007440 
007450 PROCEDURE DIVISION.
007460*----------------------------------------------------------------*
007470* standard error declarative - any I-O exception on any of the   *
007480* six files this program touches falls through to Status-Check,  *
007490* the same pattern CarSlsRp.cbl uses.                             *
007500*----------------------------------------------------------------*
007510 DECLARATIVES.
007520 File-Handler SECTION.
007530     USE AFTER ERROR PROCEDURE ON PLANIN RECIPES STORES PRICES
007540                                   GROCOUT RPTOUT.
007550 
007560* one line per file status, so the operator can see every file's*
007570* status at once rather than guessing which file tripped.        *
007580 Status-Check.
007590     DISPLAY "MPLANRPT - FILE STATUS EXCEPTION."
007600     DISPLAY "PLANIN  : [" fs-planin  "]."
007610     DISPLAY "RECIPES : [" fs-recipes "]."
007620     DISPLAY "STORES  : [" fs-stores  "]."
007630     DISPLAY "PRICES  : [" fs-prices  "]."
007640     DISPLAY "GROCOUT : [" fs-grocout "]."
007650     DISPLAY "RPTOUT  : [" fs-rptout  "]."
007660 END DECLARATIVES.
007670 
007680 MAIN-PARAGRAPH.
007690* open files, blank the weekly grid, load the plan and the       *
007700* recipe master table.                                           *
007710     PERFORM 100000-begin-start-program
007720        THRU 100000-end-start-program
007730 
007740* expand every plan entry into one pool entry per serving.       *
007750     PERFORM 400000-begin-build-serving-pool
007760        THRU 400000-end-build-serving-pool
007770       VARYING idx-pln FROM cte-01 BY cte-01
007780         UNTIL idx-pln GREATER ws-plan-cnt
007790 
007800* roll every plan entry's ingredients into the grocery list.     *
007810     PERFORM 500000-begin-build-grocery-list
007820        THRU 500000-end-build-grocery-list
007830       VARYING idx-pln FROM cte-01 BY cte-01
007840         UNTIL idx-pln GREATER ws-plan-cnt
007850 
007860* fill all 21 weekly slots from the serving pool, favoring       *
007870* reuse.                                                         *
007880     PERFORM 600000-begin-assign-meal-slots
007890        THRU 600000-end-assign-meal-slots
007900       VARYING idx-slot FROM cte-01 BY cte-01
007910         UNTIL idx-slot GREATER cte-21
007920 
007930* total the week's protein/carbs/fat/calories.                   *
007940     PERFORM 700000-begin-summarize-nutrition
007950        THRU 700000-end-summarize-nutrition
007960       VARYING idx-pln FROM cte-01 BY cte-01
007970         UNTIL idx-pln GREATER ws-plan-cnt
007980 
007990* load STORES and PRICES ahead of the pricing passes below.      *
008000     PERFORM 800000-begin-load-stores-prices
008010        THRU 800000-end-load-stores-prices
008020 
008030* single-store mode only - pick the one cheapest complete store. *
008040     PERFORM 900000-begin-select-store
008050        THRU 900000-end-select-store
008060 
008070* price and write every GROCOUT line, single- or multi-store.    *
008080     PERFORM 910000-begin-price-grocery-list
008090        THRU 910000-end-price-grocery-list
008100       VARYING idx-grc FROM cte-01 BY cte-01
008110         UNTIL idx-grc GREATER ws-grocery-cnt
008120 
008130* flag grocery items with a materially cheaper second store.     *
008140     PERFORM 920000-begin-find-substitutions
008150        THRU 920000-end-find-substitutions
008160       VARYING idx-grc FROM cte-01 BY cte-01
008170         UNTIL idx-grc GREATER ws-grocery-cnt
008180 
008190* print the five RPTOUT sections, in order.                      *
008200     PERFORM 950000-begin-print-report
008210        THRU 950000-end-print-report
008220 
008230* echo the control totals and close the output files.            *
008240     PERFORM 980000-begin-finish-program
008250        THRU 980000-end-finish-program
008260 
008270     STOP RUN.
008280 
008290*----------------------------------------------------------------*
008300* opens PLANIN, RECIPES, GROCOUT and RPTOUT, blanks the weekly   *
008310* meal-assignment flat view, then drives the plan-selection and  *
008320* recipe-master load loops below before MAIN-PARAGRAPH moves on  *
008330* to the build/report chain.                                     *
008340*----------------------------------------------------------------*
008350 100000-begin-start-program.
008360* opens the file for this pass.                                  *
008370     OPEN INPUT  PLANIN
008380* opens the file for this pass.                                  *
008390     OPEN INPUT  RECIPES
008400* opens the file for this pass.                                  *
008410     OPEN OUTPUT GROCOUT
008420* opens the file for this pass.                                  *
008430     OPEN OUTPUT RPTOUT
008440 
008450* copies to ws-meal-assign-flat-view.                            *
008460     MOVE SPACES TO ws-meal-assign-flat-view
008470 
008480* calls the load plan paragraph.                                 *
008490     PERFORM 200000-begin-load-plan
008500        THRU 200000-end-load-plan
008510       UNTIL sw-planin-eof-y
008520 
008530* calls the load recipes paragraph.                              *
008540     PERFORM 300000-begin-load-recipes
008550        THRU 300000-end-load-recipes
008560       UNTIL sw-recipes-eof-y
008570 
008580* closes the file - this pass through it is done.                *
008590     CLOSE PLANIN
008600* closes the file - this pass through it is done.                *
008610     CLOSE RECIPES.
008620 100000-end-start-program.
008630     EXIT.
008640 
008650*----------------------------------------------------------------*
008660* reads one PLANOUT selection record into WS-PLAN-TABLE.         *
008670* MPlanOpt writes one recipe-id/servings pair per meal slot, so  *
008680* this stays a plain sequential load - no re-edit of the         *
008690* selection is needed here.                                      *
008700*----------------------------------------------------------------*
008710 200000-begin-load-plan.
008720* reads the next record.                                         *
008730     READ PLANIN RECORD
008740       AT END
008750* sets sw-planin-eof-y.                                          *
008760          SET sw-planin-eof-y TO TRUE
008770       NOT AT END
008780* adds onto ws-plan-cnt.                                         *
008790          ADD cte-01 TO ws-plan-cnt
008800* sets idx-pln.                                                  *
008810          SET idx-pln TO ws-plan-cnt
008820* carries into pln-recipe-id (idx-pln).                          *
008830          MOVE sel-recipe-id TO pln-recipe-id (idx-pln)
008840* stores in pln-servings  (idx-pln).                             *
008850          MOVE sel-servings  TO pln-servings  (idx-pln)
008860     END-READ.
008870 200000-end-load-plan.
008880     EXIT.
008890 
008900*----------------------------------------------------------------*
008910* reads one RECIPES master record and hands it to 310000 for the *
008920* table copy.  RECIPES is read by both programs in this system - *
008930* once by MPlanOpt to filter eligible recipes, again here for    *
008940* serving and ingredient detail.                                 *
008950*----------------------------------------------------------------*
008960 300000-begin-load-recipes.
008970* reads the next record.                                         *
008980     READ RECIPES RECORD
008990       AT END
009000* sets sw-recipes-eof-y.                                         *
009010          SET sw-recipes-eof-y TO TRUE
009020       NOT AT END
009030* adds onto ws-recipe-tbl-cnt.                                   *
009040          ADD cte-01 TO ws-recipe-tbl-cnt
009050* sets idx-rcp-tbl.                                              *
009060          SET idx-rcp-tbl TO ws-recipe-tbl-cnt
009070* calls the copy recipe to table paragraph.                      *
009080          PERFORM 310000-begin-copy-recipe-to-table
009090             THRU 310000-end-copy-recipe-to-table
009100     END-READ.
009110 300000-end-load-recipes.
009120     EXIT.
009130 
009140*----------------------------------------------------------------*
009150* copies the header fields of one CP-RECIPE-REC into WS-RECIPE-  *
009160* TABLE, then drives 311000 across the ten embedded ingredient   *
009170* slots.                                                         *
009180*----------------------------------------------------------------*
009190 310000-begin-copy-recipe-to-table.
009200* loads into rt-recipe-id        (idx-rcp-tbl).                  *
009210     MOVE rcp-recipe-id         TO rt-recipe-id        (idx-rcp-tbl)
009220* copies to rt-recipe-name       (idx-rcp-tbl).                  *
009230     MOVE rcp-recipe-name       TO rt-recipe-name       (idx-rcp-tbl)
009240* carries into rt-total-protein-g   (idx-rcp-tbl).               *
009250     MOVE rcp-total-protein-g    TO rt-total-protein-g   (idx-rcp-tbl)
009260* stores in rt-total-carbs-g     (idx-rcp-tbl).                  *
009270     MOVE rcp-total-carbs-g      TO rt-total-carbs-g     (idx-rcp-tbl)
009280* loads into rt-total-fat-g       (idx-rcp-tbl).                 *
009290     MOVE rcp-total-fat-g        TO rt-total-fat-g       (idx-rcp-tbl)
009300* copies to rt-total-calories    (idx-rcp-tbl).                  *
009310     MOVE rcp-total-calories     TO rt-total-calories    (idx-rcp-tbl)
009320* carries into rt-ingredient-count (idx-rcp-tbl).                *
009330     MOVE rcp-ingredient-count    TO rt-ingredient-count (idx-rcp-tbl)
009340 
009350* calls the copy one ingredient paragraph.                       *
009360     PERFORM 311000-begin-copy-one-ingredient
009370        THRU 311000-end-copy-one-ingredient
009380       VARYING idx-rt-ing FROM cte-01 BY cte-01
009390         UNTIL idx-rt-ing GREATER cte-10.
009400 310000-end-copy-recipe-to-table.
009410     EXIT.
009420 
009430*----------------------------------------------------------------*
009440* copies one of the recipe's ten embedded ingredient slots into  *
009450* the matching RT-INGREDIENTS occurrence.                        *
009460*----------------------------------------------------------------*
009470 311000-begin-copy-one-ingredient.
009480* stores in rti-name   (idx-rcp-tbl idx-rt-ing).                 *
009490     MOVE ing-name   (idx-rt-ing) TO rti-name   (idx-rcp-tbl idx-rt-ing)
009500* loads into rti-amount (idx-rcp-tbl idx-rt-ing).                *
009510     MOVE ing-amount (idx-rt-ing) TO rti-amount (idx-rcp-tbl idx-rt-ing)
009520* copies to rti-unit   (idx-rcp-tbl idx-rt-ing).                 *
009530     MOVE ing-unit   (idx-rt-ing) TO rti-unit   (idx-rcp-tbl idx-rt-ing).
009540 311000-end-copy-one-ingredient.
009550     EXIT.
009560 
009570*----------------------------------------------------------------*
009580* 350000 is the shared recipe lookup used by the pool builder,   *
009590* the grocery rollup and the meal-slot scorer alike - a linear   *
009600* table search keyed on WS-LOOKUP-RECIPE-ID, the way Searcher.cbl*
009610* walks its fruit table when the key isn't kept in ascending     *
009620* order.                                                          *
009630*----------------------------------------------------------------*
009640 350000-begin-find-recipe-by-id.
009650* sets ws-found-recipe-idx.                                      *
009660     SET ws-found-recipe-idx TO ZERO
009670* calls the test one recipe id paragraph.                        *
009680     PERFORM 351000-begin-test-one-recipe-id
009690        THRU 351000-end-test-one-recipe-id
009700       VARYING idx-rcp-tbl FROM cte-01 BY cte-01
009710         UNTIL idx-rcp-tbl GREATER ws-recipe-tbl-cnt
009720            OR ws-found-recipe-idx NOT EQUAL ZERO.
009730 350000-end-find-recipe-by-id.
009740     EXIT.
009750 
009760*----------------------------------------------------------------*
009770* tests one recipe-table entry against WS-LOOKUP-RECIPE-ID for   *
009780* 350000's linear search.                                        *
009790*----------------------------------------------------------------*
009800 351000-begin-test-one-recipe-id.
009810* tests rt-recipe-id (idx-rcp-tbl) equal ws-lookup-recipe-id.    *
009820     IF rt-recipe-id (idx-rcp-tbl) EQUAL ws-lookup-recipe-id
009830* sets ws-found-recipe-idx.                                      *
009840        SET ws-found-recipe-idx TO idx-rcp-tbl
009850     END-IF.
009860 351000-end-test-one-recipe-id.
009870     EXIT.
009880 
009890*----------------------------------------------------------------*
009900* expands one plan entry into one POOL-RECIPE-ID entry per       *
009910* serving, so 600000 can hand out whole servings at a slot       *
009920* instead of splitting a recipe across slots.                    *
009930*----------------------------------------------------------------*
009940 400000-begin-build-serving-pool.
009950* carries into ws-lookup-recipe-id.                              *
009960     MOVE pln-recipe-id (idx-pln) TO ws-lookup-recipe-id
009970* calls the find recipe by id paragraph.                         *
009980     PERFORM 350000-begin-find-recipe-by-id
009990        THRU 350000-end-find-recipe-by-id
010000 
010010* tests ws-found-recipe-idx not equal zero.                      *
010020     IF ws-found-recipe-idx NOT EQUAL ZERO
010030* calls the add one pool entry paragraph.                        *
010040        PERFORM 410000-begin-add-one-pool-entry
010050           THRU 410000-end-add-one-pool-entry
010060          VARYING ws-candidate-idx FROM cte-01 BY cte-01
010070            UNTIL ws-candidate-idx GREATER pln-servings (idx-pln)
010080     END-IF.
010090 400000-end-build-serving-pool.
010100     EXIT.
010110 
010120*----------------------------------------------------------------*
010130* adds one serving of the found recipe to WS-POOL-TABLE, left    *
010140* unused (POOL-USED-SW = N) until 600000 claims it for a slot.   *
010150*----------------------------------------------------------------*
010160 410000-begin-add-one-pool-entry.
010170* tests ws-pool-cnt less cte-max-pool.                           *
010180     IF ws-pool-cnt LESS cte-max-pool
010190* adds onto ws-pool-cnt.                                         *
010200        ADD cte-01 TO ws-pool-cnt
010210* sets idx-pool.                                                 *
010220        SET idx-pool TO ws-pool-cnt
010230* stores in pool-recipe-id   (idx-pool).                         *
010240        MOVE rt-recipe-id   (ws-found-recipe-idx) TO pool-recipe-id   (idx-pool)
010250* loads into pool-recipe-name (idx-pool).                        *
010260        MOVE rt-recipe-name (ws-found-recipe-idx) TO pool-recipe-name (idx-pool)
010270* copies to pool-used-sw (idx-pool).                             *
010280        MOVE "N" TO pool-used-sw (idx-pool)
010290     END-IF.
010300 410000-end-add-one-pool-entry.
010310     EXIT.
010320 
010330*----------------------------------------------------------------*
010340* rolls one plan entry's recipe ingredients, scaled by its       *
010350* serving count, into the running grocery list.                  *
010360*----------------------------------------------------------------*
010370 500000-begin-build-grocery-list.
010380* carries into ws-lookup-recipe-id.                              *
010390     MOVE pln-recipe-id (idx-pln) TO ws-lookup-recipe-id
010400* calls the find recipe by id paragraph.                         *
010410     PERFORM 350000-begin-find-recipe-by-id
010420        THRU 350000-end-find-recipe-by-id
010430 
010440* tests ws-found-recipe-idx not equal zero.                      *
010450     IF ws-found-recipe-idx NOT EQUAL ZERO
010460* calls the roll up one ingredient paragraph.                    *
010470        PERFORM 510000-begin-roll-up-one-ingredient
010480           THRU 510000-end-roll-up-one-ingredient
010490          VARYING idx-rt-ing FROM cte-01 BY cte-01
010500            UNTIL idx-rt-ing GREATER rt-ingredient-count (ws-found-recipe-idx)
010510     END-IF.
010520 500000-end-build-grocery-list.
010530     EXIT.
010540 
010550*----------------------------------------------------------------*
010560* scales one recipe ingredient by the plan entry's serving count *
010570* and either adds it onto an existing grocery-list entry for the *
010580* same name and unit, or opens a new one when 520000 finds none. *
010590*----------------------------------------------------------------*
010600 510000-begin-roll-up-one-ingredient.
010610* computes ws-accum-qty.                                         *
010620     COMPUTE ws-accum-qty ROUNDED =
010630             rti-amount (ws-found-recipe-idx idx-rt-ing)
010640           * pln-servings (idx-pln)
010650 
010660* stores in ws-lookup-grc-name.                                  *
010670     MOVE rti-name (ws-found-recipe-idx idx-rt-ing) TO ws-lookup-grc-name
010680* loads into ws-lookup-grc-unit.                                 *
010690     MOVE rti-unit (ws-found-recipe-idx idx-rt-ing) TO ws-lookup-grc-unit
010700 
010710* calls the find grocery entry paragraph.                        *
010720     PERFORM 520000-begin-find-grocery-entry
010730        THRU 520000-end-find-grocery-entry
010740 
010750* tests ws-found-grocery-idx not equal zero.                     *
010760     IF ws-found-grocery-idx NOT EQUAL ZERO
010770* adds onto grc-quantity (ws-found-grocery-idx).                 *
010780        ADD ws-accum-qty TO grc-quantity (ws-found-grocery-idx)
010790     ELSE
010800* tests ws-grocery-cnt less cte-max-grocery.                     *
010810        IF ws-grocery-cnt LESS cte-max-grocery
010820* adds onto ws-grocery-cnt.                                      *
010830           ADD cte-01 TO ws-grocery-cnt
010840* sets idx-grc.                                                  *
010850           SET idx-grc TO ws-grocery-cnt
010860* copies to grc-ing-name (idx-grc).                              *
010870           MOVE ws-lookup-grc-name TO grc-ing-name (idx-grc)
010880* carries into grc-unit     (idx-grc).                           *
010890           MOVE ws-lookup-grc-unit TO grc-unit     (idx-grc)
010900* stores in grc-quantity (idx-grc).                              *
010910           MOVE ws-accum-qty       TO grc-quantity (idx-grc)
010920        END-IF
010930     END-IF.
010940 510000-end-roll-up-one-ingredient.
010950     EXIT.
010960 
010970*----------------------------------------------------------------*
010980* linear search of WS-GROCERY-TABLE for an entry already         *
010990* matching WS-LOOKUP-GRC-NAME/UNIT, so 510000 can accumulate     *
011000* rather than duplicate a line.                                  *
011010*----------------------------------------------------------------*
011020 520000-begin-find-grocery-entry.
011030* sets ws-found-grocery-idx.                                     *
011040     SET ws-found-grocery-idx TO ZERO
011050* calls the test one grocery entry paragraph.                    *
011060     PERFORM 521000-begin-test-one-grocery-entry
011070        THRU 521000-end-test-one-grocery-entry
011080       VARYING idx-grc FROM cte-01 BY cte-01
011090         UNTIL idx-grc GREATER ws-grocery-cnt
011100            OR ws-found-grocery-idx NOT EQUAL ZERO.
011110 520000-end-find-grocery-entry.
011120     EXIT.
011130 
011140*----------------------------------------------------------------*
011150* tests one grocery-table entry against the name/unit 520000 is  *
011160* searching for.                                                 *
011170*----------------------------------------------------------------*
011180 521000-begin-test-one-grocery-entry.
011190* tests grc-ing-name (idx-grc) equal ws-lookup-grc-name.         *
011200     IF grc-ing-name (idx-grc) EQUAL ws-lookup-grc-name
011210        AND grc-unit (idx-grc) EQUAL ws-lookup-grc-unit
011220* sets ws-found-grocery-idx.                                     *
011230        SET ws-found-grocery-idx TO idx-grc
011240     END-IF.
011250 521000-end-test-one-grocery-entry.
011260     EXIT.
011270 
011280*----------------------------------------------------------------*
011290* 600000 walks the fixed 21-slot calendar.  At each slot it picks*
011300* the unused pool entry with the highest ingredient-reuse score  *
011310* (earliest pool entry wins a tie), assigns it, marks it used and*
011320* records each of its ingredients in the usage tracker.  An empty*
011330* pool at a slot leaves that slot blank - the report prints "(NO *
011340* MEAL)" for it.                                                  *
011350*----------------------------------------------------------------*
011360 600000-begin-assign-meal-slots.
011370* sets idx-slot-lit.                                             *
011380     SET idx-slot-lit TO idx-slot
011390* loads into ma-day       (idx-slot).                            *
011400     MOVE sl-day       (idx-slot-lit) TO ma-day       (idx-slot)
011410* copies to ma-meal-type (idx-slot).                             *
011420     MOVE sl-meal-type (idx-slot-lit) TO ma-meal-type (idx-slot)
011430* carries into ma-recipe-id   (idx-slot).                        *
011440     MOVE SPACES                      TO ma-recipe-id   (idx-slot)
011450* stores in ma-recipe-name (idx-slot).                           *
011460     MOVE SPACES                      TO ma-recipe-name (idx-slot)
011470 
011480* sets ws-best-pool-idx.                                         *
011490     SET ws-best-pool-idx TO ZERO
011500* sets ws-best-score.                                            *
011510     SET ws-best-score    TO ZERO
011520 
011530* calls the score one pool entry paragraph.                      *
011540     PERFORM 610000-begin-score-one-pool-entry
011550        THRU 610000-end-score-one-pool-entry
011560       VARYING idx-pool FROM cte-01 BY cte-01
011570         UNTIL idx-pool GREATER ws-pool-cnt
011580 
011590* tests ws-best-pool-idx not equal zero.                         *
011600     IF ws-best-pool-idx NOT EQUAL ZERO
011610* loads into ma-recipe-id   (idx-slot).                          *
011620        MOVE pool-recipe-id   (ws-best-pool-idx) TO ma-recipe-id   (idx-slot)
011630* copies to ma-recipe-name (idx-slot).                           *
011640        MOVE pool-recipe-name (ws-best-pool-idx) TO ma-recipe-name (idx-slot)
011650* sets sw-pool-used (ws-best-pool-idx).                          *
011660        SET sw-pool-used (ws-best-pool-idx) TO TRUE
011670 
011680* carries into ws-lookup-recipe-id.                              *
011690        MOVE pool-recipe-id (ws-best-pool-idx) TO ws-lookup-recipe-id
011700* calls the find recipe by id paragraph.                         *
011710        PERFORM 350000-begin-find-recipe-by-id
011720           THRU 350000-end-find-recipe-by-id
011730 
011740* tests ws-found-recipe-idx not equal zero.                      *
011750        IF ws-found-recipe-idx NOT EQUAL ZERO
011760* calls the mark one ingredient used paragraph.                  *
011770           PERFORM 620000-begin-mark-one-ingredient-used
011780              THRU 620000-end-mark-one-ingredient-used
011790             VARYING idx-rt-ing FROM cte-01 BY cte-01
011800               UNTIL idx-rt-ing
011810                  GREATER rt-ingredient-count (ws-found-recipe-idx)
011820        END-IF
011830     END-IF.
011840 600000-end-assign-meal-slots.
011850     EXIT.
011860 
011870*----------------------------------------------------------------*
011880* scores one unused pool entry by how many of its ingredients    *
011890* are already on the usage tracker, keeping the running best     *
011900* candidate in WS-BEST-POOL-IDX/WS-BEST-SCORE (earliest entry    *
011910* wins a tie).                                                   *
011920*----------------------------------------------------------------*
011930 610000-begin-score-one-pool-entry.
011940* tests not sw-pool-used (idx-pool).                             *
011950     IF NOT sw-pool-used (idx-pool)
011960* stores in ws-lookup-recipe-id.                                 *
011970        MOVE pool-recipe-id (idx-pool) TO ws-lookup-recipe-id
011980* calls the find recipe by id paragraph.                         *
011990        PERFORM 350000-begin-find-recipe-by-id
012000           THRU 350000-end-find-recipe-by-id
012010 
012020* tests ws-found-recipe-idx not equal zero.                      *
012030        IF ws-found-recipe-idx NOT EQUAL ZERO
012040* sets ws-entry-score.                                           *
012050           SET ws-entry-score TO ZERO
012060* calls the score one ingredient paragraph.                      *
012070           PERFORM 611000-begin-score-one-ingredient
012080              THRU 611000-end-score-one-ingredient
012090             VARYING idx-rt-ing FROM cte-01 BY cte-01
012100               UNTIL idx-rt-ing
012110                  GREATER rt-ingredient-count (ws-found-recipe-idx)
012120 
012130* tests ws-best-pool-idx equal zero.                             *
012140           IF ws-best-pool-idx EQUAL ZERO
012150              OR ws-entry-score GREATER ws-best-score
012160* sets ws-best-pool-idx.                                         *
012170                 SET ws-best-pool-idx TO idx-pool
012180* sets ws-best-score.                                            *
012190                 SET ws-best-score    TO ws-entry-score
012200           END-IF
012210        END-IF
012220     END-IF.
012230 610000-end-score-one-pool-entry.
012240     EXIT.
012250 
012260*----------------------------------------------------------------*
012270* adds ten points to the running entry score for each ingredient *
012280* of the candidate recipe already seen earlier in the week.      *
012290*----------------------------------------------------------------*
012300 611000-begin-score-one-ingredient.
012310* loads into ws-lookup-grc-name.                                 *
012320     MOVE rti-name (ws-found-recipe-idx idx-rt-ing) TO ws-lookup-grc-name
012330* sets ws-ingredient-found-sw.                                   *
012340     SET ws-ingredient-found-sw TO "N"
012350 
012360* calls the test one usage entry paragraph.                      *
012370     PERFORM 612000-begin-test-one-usage-entry
012380        THRU 612000-end-test-one-usage-entry
012390       VARYING idx-usg FROM cte-01 BY cte-01
012400         UNTIL idx-usg GREATER ws-usage-cnt
012410            OR sw-ingredient-found
012420 
012430* tests sw-ingredient-found.                                     *
012440     IF sw-ingredient-found
012450* adds onto ws-entry-score.                                      *
012460        ADD cte-10 TO ws-entry-score
012470     END-IF.
012480 611000-end-score-one-ingredient.
012490     EXIT.
012500 
012510*----------------------------------------------------------------*
012520* tests one usage-tracker entry against the ingredient 611000 is *
012530* scoring.                                                       *
012540*----------------------------------------------------------------*
012550 612000-begin-test-one-usage-entry.
012560* tests usg-ing-name (idx-usg) equal ws-lookup-grc-name.         *
012570     IF usg-ing-name (idx-usg) EQUAL ws-lookup-grc-name
012580* sets sw-ingredient-found.                                      *
012590        SET sw-ingredient-found TO TRUE
012600     END-IF.
012610 612000-end-test-one-usage-entry.
012620     EXIT.
012630 
012640*----------------------------------------------------------------*
012650* records one ingredient of the just-assigned recipe on the      *
012660* usage tracker, bumping USG-COUNT if the ingredient is already  *
012670* present.                                                       *
012680*----------------------------------------------------------------*
012690 620000-begin-mark-one-ingredient-used.
012700* copies to ws-lookup-grc-name.                                  *
012710     MOVE rti-name (ws-found-recipe-idx idx-rt-ing) TO ws-lookup-grc-name
012720* sets ws-found-grocery-idx.                                     *
012730     SET ws-found-grocery-idx TO ZERO
012740 
012750* calls the test one usage match paragraph.                      *
012760     PERFORM 621000-begin-test-one-usage-match
012770        THRU 621000-end-test-one-usage-match
012780       VARYING idx-usg FROM cte-01 BY cte-01
012790         UNTIL idx-usg GREATER ws-usage-cnt
012800            OR ws-found-grocery-idx NOT EQUAL ZERO
012810 
012820* tests ws-found-grocery-idx not equal zero.                     *
012830     IF ws-found-grocery-idx NOT EQUAL ZERO
012840* adds onto usg-count (ws-found-grocery-idx).                    *
012850        ADD cte-01 TO usg-count (ws-found-grocery-idx)
012860     ELSE
012870* tests ws-usage-cnt less cte-max-usage.                         *
012880        IF ws-usage-cnt LESS cte-max-usage
012890* adds onto ws-usage-cnt.                                        *
012900           ADD cte-01 TO ws-usage-cnt
012910* sets idx-usg.                                                  *
012920           SET idx-usg TO ws-usage-cnt
012930* carries into usg-ing-name (idx-usg).                           *
012940           MOVE ws-lookup-grc-name TO usg-ing-name (idx-usg)
012950* stores in usg-count    (idx-usg).                              *
012960           MOVE cte-01             TO usg-count    (idx-usg)
012970        END-IF
012980     END-IF.
012990 620000-end-mark-one-ingredient-used.
013000     EXIT.
013010 
013020*----------------------------------------------------------------*
013030* tests one usage-tracker entry against the ingredient 620000 is *
013040* marking.                                                       *
013050*----------------------------------------------------------------*
013060 621000-begin-test-one-usage-match.
013070* tests usg-ing-name (idx-usg) equal ws-lookup-grc-name.         *
013080     IF usg-ing-name (idx-usg) EQUAL ws-lookup-grc-name
013090* sets ws-found-grocery-idx.                                     *
013100        SET ws-found-grocery-idx TO idx-usg
013110     END-IF.
013120 621000-end-test-one-usage-match.
013130     EXIT.
013140 
013150*----------------------------------------------------------------*
013160* adds one plan entry's recipe totals, scaled by its serving     *
013170* count, onto the four weekly macro/calorie accumulators.        *
013180*----------------------------------------------------------------*
013190 700000-begin-summarize-nutrition.
013200* loads into ws-lookup-recipe-id.                                *
013210     MOVE pln-recipe-id (idx-pln) TO ws-lookup-recipe-id
013220* calls the find recipe by id paragraph.                         *
013230     PERFORM 350000-begin-find-recipe-by-id
013240        THRU 350000-end-find-recipe-by-id
013250 
013260* tests ws-found-recipe-idx not equal zero.                      *
013270     IF ws-found-recipe-idx NOT EQUAL ZERO
013280* computes ws-weekly-protein-g.                                  *
013290        COMPUTE ws-weekly-protein-g ROUNDED = ws-weekly-protein-g +
013300                rt-total-protein-g (ws-found-recipe-idx)
013310                * pln-servings (idx-pln)
013320* computes ws-weekly-carbs-g.                                    *
013330        COMPUTE ws-weekly-carbs-g ROUNDED = ws-weekly-carbs-g +
013340                rt-total-carbs-g (ws-found-recipe-idx)
013350                * pln-servings (idx-pln)
013360* computes ws-weekly-fat-g.                                      *
013370        COMPUTE ws-weekly-fat-g ROUNDED = ws-weekly-fat-g +
013380                rt-total-fat-g (ws-found-recipe-idx)
013390                * pln-servings (idx-pln)
013400* computes ws-weekly-calories.                                   *
013410        COMPUTE ws-weekly-calories ROUNDED = ws-weekly-calories +
013420                rt-total-calories (ws-found-recipe-idx)
013430                * pln-servings (idx-pln)
013440     END-IF.
013450 700000-end-summarize-nutrition.
013460     EXIT.
013470 
013480*----------------------------------------------------------------*
013490* opens STORES and PRICES and loads both into working-storage    *
013500* tables ahead of the pricing passes below.  Either file may be  *
013510* empty - an empty PRICES leaves every grocery item unpriced, an *
013520* empty STORES forces the UNKNOWN fallback bucket.               *
013530*----------------------------------------------------------------*
013540 800000-begin-load-stores-prices.
013550* opens the file for this pass.                                  *
013560     OPEN INPUT STORES
013570* opens the file for this pass.                                  *
013580     OPEN INPUT PRICES
013590 
013600* calls the load one store paragraph.                            *
013610     PERFORM 810000-begin-load-one-store
013620        THRU 810000-end-load-one-store
013630       UNTIL sw-stores-eof-y
013640 
013650* calls the load one price paragraph.                            *
013660     PERFORM 820000-begin-load-one-price
013670        THRU 820000-end-load-one-price
013680       UNTIL sw-prices-eof-y
013690 
013700* closes the file - this pass through it is done.                *
013710     CLOSE STORES
013720* closes the file - this pass through it is done.                *
013730     CLOSE PRICES.
013740 800000-end-load-stores-prices.
013750     EXIT.
013760 
013770*----------------------------------------------------------------*
013780* reads one STORES record into WS-STORE-TABLE, subject to the    *
013790* CTE-MAX-STORE ceiling.                                         *
013800*----------------------------------------------------------------*
013810 810000-begin-load-one-store.
013820* reads the next record.                                         *
013830     READ STORES RECORD
013840       AT END
013850* sets sw-stores-eof-y.                                          *
013860          SET sw-stores-eof-y TO TRUE
013870       NOT AT END
013880* tests ws-store-cnt less cte-max-store.                         *
013890          IF ws-store-cnt LESS cte-max-store
013900* adds onto ws-store-cnt.                                        *
013910             ADD cte-01 TO ws-store-cnt
013920* sets idx-str.                                                  *
013930             SET idx-str TO ws-store-cnt
013940* copies to stw-id       (idx-str).                              *
013950             MOVE str-store-id       TO stw-id       (idx-str)
013960* carries into stw-name     (idx-str).                           *
013970             MOVE str-store-name     TO stw-name     (idx-str)
013980* stores in stw-location (idx-str).                              *
013990             MOVE str-store-location TO stw-location (idx-str)
014000          END-IF
014010     END-READ.
014020 810000-end-load-one-store.
014030     EXIT.
014040 
014050*----------------------------------------------------------------*
014060* reads one PRICES record into WS-PRICE-TABLE, subject to the    *
014070* CTE-MAX-PRICE ceiling.                                         *
014080*----------------------------------------------------------------*
014090 820000-begin-load-one-price.
014100* reads the next record.                                         *
014110     READ PRICES RECORD
014120       AT END
014130* sets sw-prices-eof-y.                                          *
014140          SET sw-prices-eof-y TO TRUE
014150       NOT AT END
014160* tests ws-price-cnt less cte-max-price.                         *
014170          IF ws-price-cnt LESS cte-max-price
014180* adds onto ws-price-cnt.                                        *
014190             ADD cte-01 TO ws-price-cnt
014200* sets idx-prc.                                                  *
014210             SET idx-prc TO ws-price-cnt
014220* loads into pcw-ingredient     (idx-prc).                       *
014230             MOVE prc-ingredient     TO pcw-ingredient     (idx-prc)
014240* copies to pcw-store-id       (idx-prc).                        *
014250             MOVE prc-store-id       TO pcw-store-id       (idx-prc)
014260* carries into pcw-unit           (idx-prc).                     *
014270             MOVE prc-unit           TO pcw-unit           (idx-prc)
014280* stores in pcw-price-per-unit (idx-prc).                        *
014290             MOVE prc-price-per-unit  TO pcw-price-per-unit (idx-prc)
014300* loads into pcw-section        (idx-prc).                       *
014310             MOVE prc-section        TO pcw-section        (idx-prc)
014320          END-IF
014330     END-READ.
014340 820000-end-load-one-price.
014350     EXIT.
014360 
014370*----------------------------------------------------------------*
014380* 900000 picks the single cheapest store able to price every     *
014390* grocery item (strict lower-cost tie-break, first store in file *
014400* order wins ties and the all-excluded case).  Skipped entirely  *
014410* when UPSI-0 is ON - 910000 then prices item-by-item instead.    *
014420*----------------------------------------------------------------*
014430 900000-begin-select-store.
014440* sets ws-selected-store-idx.                                    *
014450     SET ws-selected-store-idx TO cte-01
014460 
014470* tests not sw-multi-store-on.                                   *
014480     IF NOT sw-multi-store-on
014490        AND ws-store-cnt NOT EQUAL ZERO
014500* calls the evaluate one store paragraph.                        *
014510           PERFORM 901000-begin-evaluate-one-store
014520              THRU 901000-end-evaluate-one-store
014530             VARYING idx-str FROM cte-01 BY cte-01
014540               UNTIL idx-str GREATER ws-store-cnt
014550 
014560* tests sw-any-complete.                                         *
014570           IF sw-any-complete
014580* sets ws-selected-store-idx.                                    *
014590              SET ws-selected-store-idx TO ws-best-store-idx
014600           END-IF
014610     END-IF.
014620 900000-end-select-store.
014630     EXIT.
014640 
014650*----------------------------------------------------------------*
014660* prices the whole grocery list at one candidate store; a store  *
014670* missing even one item is disqualified (SW-STORE-COMPLETE off)  *
014680* and cannot win 900000's cheapest-store comparison.             *
014690*----------------------------------------------------------------*
014700 901000-begin-evaluate-one-store.
014710* copies to ws-store-cost.                                       *
014720     MOVE ZERO TO ws-store-cost
014730* sets ws-store-complete-sw.                                     *
014740     SET ws-store-complete-sw TO "Y"
014750 
014760* calls the price one item at store paragraph.                   *
014770     PERFORM 902000-begin-price-one-item-at-store
014780        THRU 902000-end-price-one-item-at-store
014790       VARYING idx-grc FROM cte-01 BY cte-01
014800         UNTIL idx-grc GREATER ws-grocery-cnt
014810 
014820* tests sw-store-complete.                                       *
014830     IF sw-store-complete
014840* tests not sw-any-complete.                                     *
014850        IF NOT sw-any-complete
014860           OR ws-store-cost LESS ws-best-store-cost
014870* sets ws-best-store-idx.                                        *
014880              SET ws-best-store-idx  TO idx-str
014890* carries into ws-best-store-cost.                               *
014900              MOVE ws-store-cost     TO ws-best-store-cost
014910        END-IF
014920* sets sw-any-complete.                                          *
014930        SET sw-any-complete TO TRUE
014940     END-IF.
014950 901000-end-evaluate-one-store.
014960     EXIT.
014970 
014980*----------------------------------------------------------------*
014990* prices one grocery item at the candidate store and adds it to  *
015000* that store's running total, or disqualifies the store when the *
015010* item isn't carried there at all.                               *
015020*----------------------------------------------------------------*
015030 902000-begin-price-one-item-at-store.
015040* stores in ws-lookup-grc-name.                                  *
015050     MOVE grc-ing-name (idx-grc) TO ws-lookup-grc-name
015060* loads into ws-lookup-store-id.                                 *
015070     MOVE stw-id (idx-str)       TO ws-lookup-store-id
015080 
015090* calls the find item at store paragraph.                        *
015100     PERFORM 903000-begin-find-item-at-store
015110        THRU 903000-end-find-item-at-store
015120 
015130* tests sw-price-found.                                          *
015140     IF sw-price-found
015150* computes ws-store-cost.                                        *
015160        COMPUTE ws-store-cost ROUNDED = ws-store-cost +
015170                grc-quantity (idx-grc) * ws-best-price
015180     ELSE
015190* sets ws-store-complete-sw.                                     *
015200        SET ws-store-complete-sw TO "N"
015210     END-IF.
015220 902000-end-price-one-item-at-store.
015230     EXIT.
015240 
015250*----------------------------------------------------------------*
015260* finds the price of one ingredient at one specific store - used *
015270* by single-store mode's 902000.                                 *
015280*----------------------------------------------------------------*
015290 903000-begin-find-item-at-store.
015300* sets ws-price-found-sw.                                        *
015310     SET ws-price-found-sw TO "N"
015320* sets ws-found-price-idx.                                       *
015330     SET ws-found-price-idx TO ZERO
015340 
015350* calls the test one price at store paragraph.                   *
015360     PERFORM 904000-begin-test-one-price-at-store
015370        THRU 904000-end-test-one-price-at-store
015380       VARYING idx-prc FROM cte-01 BY cte-01
015390         UNTIL idx-prc GREATER ws-price-cnt
015400            OR sw-price-found
015410 
015420* tests sw-price-found.                                          *
015430     IF sw-price-found
015440* copies to ws-best-price.                                       *
015450        MOVE pcw-price-per-unit (ws-found-price-idx) TO ws-best-price
015460     END-IF.
015470 903000-end-find-item-at-store.
015480     EXIT.
015490 
015500*----------------------------------------------------------------*
015510* tests one price-table entry for a match on both ingredient     *
015520* name and store id.                                             *
015530*----------------------------------------------------------------*
015540 904000-begin-test-one-price-at-store.
015550* tests function upper-case (pcw-ingredient (idx-prc)).          *
015560     IF FUNCTION UPPER-CASE (pcw-ingredient (idx-prc))
015570        EQUAL FUNCTION UPPER-CASE (ws-lookup-grc-name)
015580        AND pcw-store-id (idx-prc) EQUAL ws-lookup-store-id
015590* sets ws-found-price-idx.                                       *
015600           SET ws-found-price-idx  TO idx-prc
015610* sets ws-price-found-sw.                                        *
015620           SET ws-price-found-sw   TO TRUE
015630     END-IF.
015640 904000-end-test-one-price-at-store.
015650     EXIT.
015660 
015670*----------------------------------------------------------------*
015680* 910000 prices each grocery item and writes GROCOUT.  Single-   *
015690* store mode uses the store 900000 picked and groups by the      *
015700* ingredient's own section (GRC-SECTION carries the section code *
015710* straight off the price record).  Multi-store mode (UPSI-0 ON)  *
015720* shops each item at its own cheapest store across the whole     *
015730* price file and groups instead by the WINNING STORE'S name -    *
015740* GRC-SECTION carries that store name in this mode, not the      *
015750* ingredient's section.  An item with no price record falls back*
015760* to 0.1000/unit, unit G; the bucket for that fallback is        *
015770* "UNKNOWN" in single-store mode, and the first store's name (or *
015780* "DEFAULT" if STORES is empty) in multi-store mode, per the      *
015790* 2023 systems-analysis review of the grocery optimizer.          *
015800*----------------------------------------------------------------*
015810 910000-begin-price-grocery-list.
015820* tests sw-multi-store-on.                                       *
015830     IF sw-multi-store-on
015840* calls the find cheapest any store paragraph.                   *
015850        PERFORM 912000-begin-find-cheapest-any-store
015860           THRU 912000-end-find-cheapest-any-store
015870     ELSE
015880* carries into ws-lookup-grc-name.                               *
015890        MOVE grc-ing-name (idx-grc)          TO ws-lookup-grc-name
015900* stores in ws-lookup-store-id.                                  *
015910        MOVE stw-id (ws-selected-store-idx)  TO ws-lookup-store-id
015920* calls the find item at store paragraph.                        *
015930        PERFORM 903000-begin-find-item-at-store
015940           THRU 903000-end-find-item-at-store
015950* tests sw-price-found.                                          *
015960        IF sw-price-found
015970* loads into ws-priced-section.                                  *
015980           MOVE pcw-section (ws-found-price-idx) TO ws-priced-section
015990        END-IF
016000     END-IF
016010 
016020* tests sw-price-found.                                          *
016030     IF sw-price-found
016040* copies to grc-unit-price  (idx-grc).                           *
016050        MOVE ws-best-price    TO grc-unit-price  (idx-grc)
016060* carries into grc-section    (idx-grc).                         *
016070        MOVE ws-priced-section TO grc-section    (idx-grc)
016080     ELSE
016090* stores in grc-unit-price (idx-grc).                            *
016100        MOVE 0.1000 TO grc-unit-price (idx-grc)
016110* loads into grc-unit       (idx-grc).                           *
016120        MOVE "G"    TO grc-unit       (idx-grc)
016130* tests sw-multi-store-on.                                       *
016140        IF sw-multi-store-on
016150* calls the set unpriced bucket paragraph.                       *
016160           PERFORM 914000-begin-set-unpriced-bucket
016170              THRU 914000-end-set-unpriced-bucket
016180* copies to grc-section (idx-grc).                               *
016190           MOVE ws-unpriced-bucket TO grc-section (idx-grc)
016200        ELSE
016210* carries into grc-section (idx-grc).                            *
016220           MOVE "UNKNOWN" TO grc-section (idx-grc)
016230        END-IF
016240     END-IF
016250 
016260* computes grc-total-price (idx-grc).                            *
016270     COMPUTE grc-total-price (idx-grc) ROUNDED =
016280             grc-quantity (idx-grc) * grc-unit-price (idx-grc)
016290* adds onto ws-grocery-total-cost.                               *
016300     ADD grc-total-price (idx-grc) TO ws-grocery-total-cost
016310 
016320* stores in gl-ing-name.                                         *
016330     MOVE grc-ing-name    (idx-grc) TO gl-ing-name
016340* loads into gl-unit.                                            *
016350     MOVE grc-unit        (idx-grc) TO gl-unit
016360* copies to gl-quantity.                                         *
016370     MOVE grc-quantity    (idx-grc) TO gl-quantity
016380* carries into gl-unit-price.                                    *
016390     MOVE grc-unit-price   (idx-grc) TO gl-unit-price
016400* stores in gl-total-price.                                      *
016410     MOVE grc-total-price  (idx-grc) TO gl-total-price
016420* loads into gl-section.                                         *
016430     MOVE grc-section     (idx-grc) TO gl-section
016440* writes the line to the report.                                 *
016450     WRITE gl-grocery-rec.
016460 910000-end-price-grocery-list.
016470     EXIT.
016480 
016490*----------------------------------------------------------------*
016500* 914000 - unpriced items in multi-store mode bucket under the   *
016510* first store's name (STORES entry 1) rather than "UNKNOWN",      *
016520* since there is no single store to blame the miss on; an empty  *
016530* STORES file (no entry 1 to borrow a name from) buckets under   *
016540* the literal "DEFAULT" instead.                                  *
016550*----------------------------------------------------------------*
016560 914000-begin-set-unpriced-bucket.
016570* tests ws-store-cnt equal zero.                                 *
016580     IF ws-store-cnt EQUAL ZERO
016590* copies to ws-unpriced-bucket.                                  *
016600        MOVE "DEFAULT" TO ws-unpriced-bucket
016610     ELSE
016620* carries into ws-unpriced-bucket.                               *
016630        MOVE stw-name (cte-01) TO ws-unpriced-bucket
016640     END-IF.
016650 914000-end-set-unpriced-bucket.
016660     EXIT.
016670 
016680*----------------------------------------------------------------*
016690* finds the cheapest price for one grocery item across every     *
016700* store on file (multi-store mode), then looks up the winning    *
016710* store's name so 910000 can group the report by store.          *
016720*----------------------------------------------------------------*
016730 912000-begin-find-cheapest-any-store.
016740* stores in ws-lookup-grc-name.                                  *
016750     MOVE grc-ing-name (idx-grc) TO ws-lookup-grc-name
016760* sets ws-price-found-sw.                                        *
016770     SET ws-price-found-sw TO "N"
016780* sets ws-found-price-idx.                                       *
016790     SET ws-found-price-idx TO ZERO
016800 
016810* calls the test one price any store paragraph.                  *
016820     PERFORM 913000-begin-test-one-price-any-store
016830        THRU 913000-end-test-one-price-any-store
016840       VARYING idx-prc FROM cte-01 BY cte-01
016850         UNTIL idx-prc GREATER ws-price-cnt
016860 
016870* tests ws-found-price-idx not equal zero.                       *
016880     IF ws-found-price-idx NOT EQUAL ZERO
016890* sets ws-price-found-sw.                                        *
016900        SET ws-price-found-sw TO "Y"
016910* loads into ws-best-price.                                      *
016920        MOVE pcw-price-per-unit (ws-found-price-idx) TO ws-best-price
016930* calls the find winning store name paragraph.                   *
016940        PERFORM 915000-begin-find-winning-store-name
016950           THRU 915000-end-find-winning-store-name
016960     END-IF.
016970 912000-end-find-cheapest-any-store.
016980     EXIT.
016990 
017000*----------------------------------------------------------------*
017010* 915000/916000 - the ingredient's cheapest price belongs to the *
017020* store at PCW-STORE-ID (WS-FOUND-PRICE-IDX); walk the store      *
017030* table for the matching name so 910000 can group by store        *
017040* rather than by section, the way 922000 already does for the     *
017050* substitutions list.                                             *
017060*----------------------------------------------------------------*
017070 915000-begin-find-winning-store-name.
017080* copies to ws-priced-section.                                   *
017090     MOVE "UNKNOWN" TO ws-priced-section
017100* calls the test one winning store paragraph.                    *
017110     PERFORM 916000-begin-test-one-winning-store
017120        THRU 916000-end-test-one-winning-store
017130       VARYING idx-str FROM cte-01 BY cte-01
017140         UNTIL idx-str GREATER ws-store-cnt.
017150 915000-end-find-winning-store-name.
017160     EXIT.
017170 
017180*----------------------------------------------------------------*
017190* tests one store-table entry against the store id that won      *
017200* 912000's cheapest-price search.                                *
017210*----------------------------------------------------------------*
017220 916000-begin-test-one-winning-store.
017230* tests stw-id (idx-str) equal pcw-store-id (ws-found-price-     *
017240* idx).                                                          *
017250     IF stw-id (idx-str) EQUAL pcw-store-id (ws-found-price-idx)
017260* carries into ws-priced-section.                                *
017270        MOVE stw-name (idx-str) TO ws-priced-section
017280     END-IF.
017290 916000-end-test-one-winning-store.
017300     EXIT.
017310 
017320*----------------------------------------------------------------*
017330* tests one price-table entry against the item 912000 is         *
017340* shopping for, keeping the running cheapest price seen so far.  *
017350*----------------------------------------------------------------*
017360 913000-begin-test-one-price-any-store.
017370* tests function upper-case (pcw-ingredient (idx-prc)).          *
017380     IF FUNCTION UPPER-CASE (pcw-ingredient (idx-prc))
017390        EQUAL FUNCTION UPPER-CASE (ws-lookup-grc-name)
017400* tests ws-found-price-idx equal zero.                           *
017410           IF ws-found-price-idx EQUAL ZERO
017420              OR pcw-price-per-unit (idx-prc)
017430                 LESS pcw-price-per-unit (ws-found-price-idx)
017440* sets ws-found-price-idx.                                       *
017450                 SET ws-found-price-idx TO idx-prc
017460           END-IF
017470     END-IF.
017480 913000-end-test-one-price-any-store.
017490     EXIT.
017500 
017510*----------------------------------------------------------------*
017520* 920000 gathers every price record for one grocery item into a  *
017530* small working table, bubble-sorts it ascending by price (the   *
017540* swap-paragraph idiom from Searcher.cbl) and fires a suggestion  *
017550* when the SECOND-cheapest store undercuts the cheapest by more  *
017560* than 10 percent - the source's own inverted test, carried over  *
017570* unchanged per the spec review.                                  *
017580*----------------------------------------------------------------*
017590 920000-begin-find-substitutions.
017600* stores in ws-match-cnt.                                        *
017610     MOVE ZERO TO ws-match-cnt
017620* loads into ws-lookup-grc-name.                                 *
017630     MOVE grc-ing-name (idx-grc) TO ws-lookup-grc-name
017640 
017650* calls the gather one match paragraph.                          *
017660     PERFORM 921000-begin-gather-one-match
017670        THRU 921000-end-gather-one-match
017680       VARYING idx-prc FROM cte-01 BY cte-01
017690         UNTIL idx-prc GREATER ws-price-cnt
017700 
017710* tests ws-match-cnt not less cte-02.                            *
017720     IF ws-match-cnt NOT LESS cte-02
017730* calls the bubblesort match pass paragraph.                     *
017740        PERFORM 923000-begin-bubblesort-match-pass
017750           THRU 923000-end-bubblesort-match-pass
017760          VARYING idx-sub FROM cte-01 BY cte-01
017770            UNTIL idx-sub GREATER ws-match-cnt
017780           AFTER idx-mtch FROM cte-01 BY cte-01
017790            UNTIL idx-mtch GREATER ws-match-cnt
017800 
017810* copies to ws-sub-orig.                                         *
017820        MOVE mtch-price (1) TO ws-sub-orig
017830* carries into ws-sub-alt.                                       *
017840        MOVE mtch-price (2) TO ws-sub-alt
017850 
017860* tests ws-sub-alt less cte-09 * ws-sub-orig.                    *
017870        IF ws-sub-alt LESS cte-09 * ws-sub-orig
017880* calls the add substitution paragraph.                          *
017890           PERFORM 924000-begin-add-substitution
017900              THRU 924000-end-add-substitution
017910        END-IF
017920     END-IF.
017930 920000-end-find-substitutions.
017940     EXIT.
017950 
017960*----------------------------------------------------------------*
017970* adds one matching price-table entry for the grocery item onto  *
017980* the small WS-MATCH-TABLE 920000 is about to sort.              *
017990*----------------------------------------------------------------*
018000 921000-begin-gather-one-match.
018010* tests function upper-case (pcw-ingredient (idx-prc)).          *
018020     IF FUNCTION UPPER-CASE (pcw-ingredient (idx-prc))
018030        EQUAL FUNCTION UPPER-CASE (ws-lookup-grc-name)
018040* tests ws-match-cnt less cte-max-match.                         *
018050           IF ws-match-cnt LESS cte-max-match
018060* adds onto ws-match-cnt.                                        *
018070              ADD cte-01 TO ws-match-cnt
018080* sets idx-mtch.                                                 *
018090              SET idx-mtch TO ws-match-cnt
018100* stores in mtch-store-id (idx-mtch).                            *
018110              MOVE pcw-store-id       (idx-prc) TO mtch-store-id (idx-mtch)
018120* loads into mtch-price    (idx-mtch).                           *
018130              MOVE pcw-price-per-unit  (idx-prc) TO mtch-price    (idx-mtch)
018140* calls the find store name paragraph.                           *
018150              PERFORM 922000-begin-find-store-name
018160                 THRU 922000-end-find-store-name
018170           END-IF
018180     END-IF.
018190 921000-end-gather-one-match.
018200     EXIT.
018210 
018220*----------------------------------------------------------------*
018230* looks up the store name for one gathered match, defaulting to  *
018240* UNKNOWN STORE when the store id isn't on file.                 *
018250*----------------------------------------------------------------*
018260 922000-begin-find-store-name.
018270* copies to mtch-store-name (idx-mtch).                          *
018280     MOVE "UNKNOWN STORE" TO mtch-store-name (idx-mtch)
018290* calls the test one store name paragraph.                       *
018300     PERFORM 925000-begin-test-one-store-name
018310        THRU 925000-end-test-one-store-name
018320       VARYING idx-str FROM cte-01 BY cte-01
018330         UNTIL idx-str GREATER ws-store-cnt.
018340 922000-end-find-store-name.
018350     EXIT.
018360 
018370*----------------------------------------------------------------*
018380* tests one store-table entry against the match 922000 is        *
018390* naming.                                                        *
018400*----------------------------------------------------------------*
018410 925000-begin-test-one-store-name.
018420* tests stw-id (idx-str) equal pcw-store-id (idx-prc).           *
018430     IF stw-id (idx-str) EQUAL pcw-store-id (idx-prc)
018440* carries into mtch-store-name (idx-mtch).                       *
018450        MOVE stw-name (idx-str) TO mtch-store-name (idx-mtch)
018460     END-IF.
018470 925000-end-test-one-store-name.
018480     EXIT.
018490 
018500*----------------------------------------------------------------*
018510* one bubble-sort comparison/swap pass over WS-MATCH-TABLE,      *
018520* ascending by price - the Searcher.cbl swap idiom carried over  *
018530* unchanged.                                                     *
018540*----------------------------------------------------------------*
018550 923000-begin-bubblesort-match-pass.
018560* tests idx-mtch less ws-match-cnt.                              *
018570     IF idx-mtch LESS ws-match-cnt
018580* tests mtch-price (idx-mtch) greater mtch-price (idx-mtch + 1). *
018590        IF mtch-price (idx-mtch) GREATER mtch-price (idx-mtch + 1)
018600* calls the swap match entries paragraph.                        *
018610           PERFORM 926000-begin-swap-match-entries
018620              THRU 926000-end-swap-match-entries
018630        END-IF
018640     END-IF.
018650 923000-end-bubblesort-match-pass.
018660     EXIT.
018670 
018680*----------------------------------------------------------------*
018690* swaps two adjacent WS-MATCH-TABLE entries through the WS-SUB-  *
018700* SWAP-AREA holding cell.                                        *
018710*----------------------------------------------------------------*
018720 926000-begin-swap-match-entries.
018730* stores in ws-sub-swap-area.                                    *
018740     MOVE ws-match-entry (idx-mtch)     TO ws-sub-swap-area
018750* loads into ws-match-entry (idx-mtch).                          *
018760     MOVE ws-match-entry (idx-mtch + 1) TO ws-match-entry (idx-mtch)
018770* copies to ws-match-entry (idx-mtch + 1).                       *
018780     MOVE ws-sub-swap-area              TO ws-match-entry (idx-mtch + 1).
018790 926000-end-swap-match-entries.
018800     EXIT.
018810 
018820*----------------------------------------------------------------*
018830* records a substitution suggestion once the second-cheapest     *
018840* match undercuts the cheapest by more than 10 percent.          *
018850*----------------------------------------------------------------*
018860 924000-begin-add-substitution.
018870* tests ws-sub-cnt less cte-max-sub.                             *
018880     IF ws-sub-cnt LESS cte-max-sub
018890* adds onto ws-sub-cnt.                                          *
018900        ADD cte-01 TO ws-sub-cnt
018910* sets idx-sub.                                                  *
018920        SET idx-sub TO ws-sub-cnt
018930* carries into sub-ing-name         (idx-sub).                   *
018940        MOVE grc-ing-name (idx-grc)      TO sub-ing-name         (idx-sub)
018950* stores in sub-alt-store-name   (idx-sub).                      *
018960        MOVE mtch-store-name (2)          TO sub-alt-store-name   (idx-sub)
018970* loads into sub-orig-price       (idx-sub).                     *
018980        MOVE ws-sub-orig                  TO sub-orig-price       (idx-sub)
018990* copies to sub-alt-price        (idx-sub).                      *
019000        MOVE ws-sub-alt                   TO sub-alt-price        (idx-sub)
019010* computes sub-savings-per-unit (idx-sub).                       *
019020        COMPUTE sub-savings-per-unit (idx-sub) ROUNDED =
019030                ws-sub-orig - ws-sub-alt
019040* computes sub-est-savings (idx-sub).                            *
019050        COMPUTE sub-est-savings (idx-sub) ROUNDED =
019060                (ws-sub-orig - ws-sub-alt) * grc-quantity (idx-grc)
019070     END-IF.
019080 924000-end-add-substitution.
019090     EXIT.
019100 
019110*----------------------------------------------------------------*
019120* drives the five report sections, in order, onto RPTOUT.        *
019130*----------------------------------------------------------------*
019140 950000-begin-print-report.
019150* calls the print title paragraph.                               *
019160     PERFORM 951000-begin-print-title
019170        THRU 951000-end-print-title
019180 
019190* calls the print meal section paragraph.                        *
019200     PERFORM 952000-begin-print-meal-section
019210        THRU 952000-end-print-meal-section
019220       VARYING idx-slot FROM cte-01 BY cte-01
019230         UNTIL idx-slot GREATER cte-21
019240 
019250* calls the print nutrition section paragraph.                   *
019260     PERFORM 953000-begin-print-nutrition-section
019270        THRU 953000-end-print-nutrition-section
019280 
019290* calls the print grocery section paragraph.                     *
019300     PERFORM 954000-begin-print-grocery-section
019310        THRU 954000-end-print-grocery-section
019320 
019330* calls the print substitutions section paragraph.               *
019340     PERFORM 955000-begin-print-substitutions-section
019350        THRU 955000-end-print-substitutions-section.
019360 950000-end-print-report.
019370     EXIT.
019380 
019390*----------------------------------------------------------------*
019400* prints the title block, advancing to a new page (TOP-OF-FORM)  *
019410* first.                                                         *
019420*----------------------------------------------------------------*
019430 951000-begin-print-title.
019440* carries into rpt-print-line.                                   *
019450     MOVE ws-rpt-title-line TO rpt-print-line
019460* writes the line to the report.                                 *
019470     WRITE rpt-print-line AFTER ADVANCING TOP-OF-FORM
019480* stores in rpt-print-line.                                      *
019490     MOVE ws-rpt-blank-line TO rpt-print-line
019500* writes the line to the report.                                 *
019510     WRITE rpt-print-line.
019520 951000-end-print-title.
019530     EXIT.
019540 
019550*----------------------------------------------------------------*
019560* prints one of the 21 meal slots, with a day-header line        *
019570* whenever the day changes from the previous slot.               *
019580*----------------------------------------------------------------*
019590 952000-begin-print-meal-section.
019600* tests idx-slot equal cte-01.                                   *
019610     IF idx-slot EQUAL cte-01
019620        OR ma-day (idx-slot) NOT EQUAL ma-day (idx-slot - cte-01)
019630* loads into rdh-day.                                            *
019640           MOVE ma-day (idx-slot) TO rdh-day
019650* copies to rpt-print-line.                                      *
019660           MOVE ws-rpt-day-header-line TO rpt-print-line
019670* writes the line to the report.                                 *
019680           WRITE rpt-print-line
019690     END-IF
019700 
019710* carries into rml-meal-type.                                    *
019720     MOVE ma-meal-type (idx-slot) TO rml-meal-type
019730* tests ma-recipe-id (idx-slot) equal spaces.                    *
019740     IF ma-recipe-id (idx-slot) EQUAL SPACES
019750* stores in rml-recipe-name.                                     *
019760        MOVE "(NO MEAL)" TO rml-recipe-name
019770* loads into rml-recipe-id.                                      *
019780        MOVE SPACES       TO rml-recipe-id
019790     ELSE
019800* copies to rml-recipe-id.                                       *
019810        MOVE ma-recipe-id   (idx-slot) TO rml-recipe-id
019820* carries into rml-recipe-name.                                  *
019830        MOVE ma-recipe-name (idx-slot) TO rml-recipe-name
019840     END-IF
019850* stores in rpt-print-line.                                      *
019860     MOVE ws-rpt-meal-detail-line TO rpt-print-line
019870* writes the line to the report.                                 *
019880     WRITE rpt-print-line.
019890 952000-end-print-meal-section.
019900     EXIT.
019910 
019920*----------------------------------------------------------------*
019930* prints the four weekly nutrition totals.                       *
019940*----------------------------------------------------------------*
019950 953000-begin-print-nutrition-section.
019960* loads into rpt-print-line.                                     *
019970     MOVE ws-rpt-blank-line TO rpt-print-line
019980* writes the line to the report.                                 *
019990     WRITE rpt-print-line
020000 
020010* copies to rnl-label.                                           *
020020     MOVE "WEEKLY CALORIES" TO rnl-label
020030* carries into rnl-value.                                        *
020040     MOVE ws-weekly-calories TO rnl-value
020050* stores in rpt-print-line.                                      *
020060     MOVE ws-rpt-nutrition-line TO rpt-print-line
020070* writes the line to the report.                                 *
020080     WRITE rpt-print-line
020090 
020100* loads into rnl-label.                                          *
020110     MOVE "WEEKLY PROTEIN G" TO rnl-label
020120* copies to rnl-value.                                           *
020130     MOVE ws-weekly-protein-g TO rnl-value
020140* carries into rpt-print-line.                                   *
020150     MOVE ws-rpt-nutrition-line TO rpt-print-line
020160* writes the line to the report.                                 *
020170     WRITE rpt-print-line
020180 
020190* stores in rnl-label.                                           *
020200     MOVE "WEEKLY CARBS G" TO rnl-label
020210* loads into rnl-value.                                          *
020220     MOVE ws-weekly-carbs-g TO rnl-value
020230* copies to rpt-print-line.                                      *
020240     MOVE ws-rpt-nutrition-line TO rpt-print-line
020250* writes the line to the report.                                 *
020260     WRITE rpt-print-line
020270 
020280* carries into rnl-label.                                        *
020290     MOVE "WEEKLY FAT G" TO rnl-label
020300* stores in rnl-value.                                           *
020310     MOVE ws-weekly-fat-g TO rnl-value
020320* loads into rpt-print-line.                                     *
020330     MOVE ws-rpt-nutrition-line TO rpt-print-line
020340* writes the line to the report.                                 *
020350     WRITE rpt-print-line.
020360 953000-end-print-nutrition-section.
020370     EXIT.
020380 
020390*----------------------------------------------------------------*
020400* prints the grocery list, subtotaled on each change of the      *
020410* grouping key, with a grand total at the end.                   *
020420*----------------------------------------------------------------*
020430 954000-begin-print-grocery-section.
020440* copies to rpt-print-line.                                      *
020450     MOVE ws-rpt-blank-line TO rpt-print-line
020460* writes the line to the report.                                 *
020470     WRITE rpt-print-line
020480 
020490* carries into ws-section-subtotal.                              *
020500     MOVE ZERO TO ws-section-subtotal
020510 
020520* calls the print one grocery item paragraph.                    *
020530     PERFORM 956000-begin-print-one-grocery-item
020540        THRU 956000-end-print-one-grocery-item
020550       VARYING idx-grc FROM cte-01 BY cte-01
020560         UNTIL idx-grc GREATER ws-grocery-cnt
020570 
020580* tests ws-grocery-cnt not equal zero.                           *
020590     IF ws-grocery-cnt NOT EQUAL ZERO
020600* calls the print section subtotal paragraph.                    *
020610        PERFORM 957000-begin-print-section-subtotal
020620           THRU 957000-end-print-section-subtotal
020630     END-IF
020640 
020650* stores in rgt-value.                                           *
020660     MOVE ws-grocery-total-cost TO rgt-value
020670* loads into rpt-print-line.                                     *
020680     MOVE ws-rpt-grand-total-line TO rpt-print-line
020690* writes the line to the report.                                 *
020700     WRITE rpt-print-line.
020710 954000-end-print-grocery-section.
020720     EXIT.
020730 
020740*----------------------------------------------------------------*
020750* prints one grocery-list line, closing out the prior subtotal   *
020760* and opening a new section header whenever the grouping key     *
020770* changes.                                                       *
020780*----------------------------------------------------------------*
020790 956000-begin-print-one-grocery-item.
020800* tests idx-grc greater cte-01.                                  *
020810     IF idx-grc GREATER cte-01
020820        AND grc-section (idx-grc) NOT EQUAL grc-section (idx-grc - cte-01)
020830* calls the print section subtotal paragraph.                    *
020840           PERFORM 957000-begin-print-section-subtotal
020850              THRU 957000-end-print-section-subtotal
020860     END-IF
020870 
020880* tests idx-grc equal cte-01.                                    *
020890     IF idx-grc EQUAL cte-01
020900        OR grc-section (idx-grc) NOT EQUAL grc-section (idx-grc - cte-01)
020910* copies to rsh-section.                                         *
020920           MOVE grc-section (idx-grc) TO rsh-section
020930* carries into rpt-print-line.                                   *
020940           MOVE ws-rpt-section-header-line TO rpt-print-line
020950* writes the line to the report.                                 *
020960           WRITE rpt-print-line
020970     END-IF
020980 
020990* stores in rgd-ingredient.                                      *
021000     MOVE grc-ing-name   (idx-grc) TO rgd-ingredient
021010* loads into rgd-quantity.                                       *
021020     MOVE grc-quantity   (idx-grc) TO rgd-quantity
021030* copies to rgd-unit.                                            *
021040     MOVE grc-unit       (idx-grc) TO rgd-unit
021050* carries into rgd-unit-price.                                   *
021060     MOVE grc-unit-price  (idx-grc) TO rgd-unit-price
021070* stores in rgd-ext-price.                                       *
021080     MOVE grc-total-price (idx-grc) TO rgd-ext-price
021090* loads into rpt-print-line.                                     *
021100     MOVE ws-rpt-grocery-detail-line TO rpt-print-line
021110* writes the line to the report.                                 *
021120     WRITE rpt-print-line
021130 
021140* adds onto ws-section-subtotal.                                 *
021150     ADD grc-total-price (idx-grc) TO ws-section-subtotal.
021160 956000-end-print-one-grocery-item.
021170     EXIT.
021180 
021190*----------------------------------------------------------------*
021200* prints and clears the running section/store subtotal.          *
021210*----------------------------------------------------------------*
021220 957000-begin-print-section-subtotal.
021230* copies to rst-value.                                           *
021240     MOVE ws-section-subtotal TO rst-value
021250* carries into rpt-print-line.                                   *
021260     MOVE ws-rpt-section-total-line TO rpt-print-line
021270* writes the line to the report.                                 *
021280     WRITE rpt-print-line
021290* stores in ws-section-subtotal.                                 *
021300     MOVE ZERO TO ws-section-subtotal.
021310 957000-end-print-section-subtotal.
021320     EXIT.
021330 
021340*----------------------------------------------------------------*
021350* prints the substitutions list, or a single NO SUBSTITUTIONS    *
021360* FOUND line when WS-SUB-CNT is zero.                            *
021370*----------------------------------------------------------------*
021380 955000-begin-print-substitutions-section.
021390* loads into rpt-print-line.                                     *
021400     MOVE ws-rpt-blank-line TO rpt-print-line
021410* writes the line to the report.                                 *
021420     WRITE rpt-print-line
021430 
021440* tests ws-sub-cnt equal zero.                                   *
021450     IF ws-sub-cnt EQUAL ZERO
021460* copies to rpt-print-line.                                      *
021470        MOVE ws-rpt-sub-none-line TO rpt-print-line
021480* writes the line to the report.                                 *
021490        WRITE rpt-print-line
021500     ELSE
021510* calls the print one substitution paragraph.                    *
021520        PERFORM 958000-begin-print-one-substitution
021530           THRU 958000-end-print-one-substitution
021540          VARYING idx-sub FROM cte-01 BY cte-01
021550            UNTIL idx-sub GREATER ws-sub-cnt
021560     END-IF.
021570 955000-end-print-substitutions-section.
021580     EXIT.
021590 
021600*----------------------------------------------------------------*
021610* prints one substitution suggestion line.                       *
021620*----------------------------------------------------------------*
021630 958000-begin-print-one-substitution.
021640* carries into rsd-ingredient.                                   *
021650     MOVE sub-ing-name        (idx-sub) TO rsd-ingredient
021660* stores in rsd-alt-store.                                       *
021670     MOVE sub-alt-store-name   (idx-sub) TO rsd-alt-store
021680* loads into rsd-orig-price.                                     *
021690     MOVE sub-orig-price       (idx-sub) TO rsd-orig-price
021700* copies to rsd-alt-price.                                       *
021710     MOVE sub-alt-price        (idx-sub) TO rsd-alt-price
021720* carries into rsd-savings.                                      *
021730     MOVE sub-est-savings      (idx-sub) TO rsd-savings
021740* stores in rpt-print-line.                                      *
021750     MOVE ws-rpt-sub-detail-line TO rpt-print-line
021760* writes the line to the report.                                 *
021770     WRITE rpt-print-line.
021780 958000-end-print-one-substitution.
021790     EXIT.
021800 
021810*----------------------------------------------------------------*
021820* echoes the run's control totals to the console and closes the  *
021830* two output files.                                              *
021840*----------------------------------------------------------------*
021850 980000-begin-finish-program.
021860* echoes a control total to the console.                         *
021870     DISPLAY "MPLANRPT - PLAN ENTRIES READ    : " ws-plan-cnt
021880* echoes a control total to the console.                         *
021890     DISPLAY "MPLANRPT - POOL SERVINGS BUILT  : " ws-pool-cnt
021900* echoes a control total to the console.                         *
021910     DISPLAY "MPLANRPT - GROCERY LINES WRITTEN: " ws-grocery-cnt
021920* echoes a control total to the console.                         *
021930     DISPLAY "MPLANRPT - GROCERY TOTAL COST   : " ws-grocery-total-cost
021940* echoes a control total to the console.                         *
021950     DISPLAY "MPLANRPT - SUBSTITUTIONS FOUND  : " ws-sub-cnt
021960 
021970* closes the file - this pass through it is done.                *
021980     CLOSE GROCOUT
021990* closes the file - this pass through it is done.                *
022000     CLOSE RPTOUT.
022010 980000-end-finish-program.
022020     EXIT.
022030 
022040 END PROGRAM MPlanRpt.
